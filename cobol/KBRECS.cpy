000100******************************************************************
000200*    KBRECS  --  ANALYTICS KNOWLEDGE BASE FILE RECORD LAYOUT     *
000300*                                                                *
000400*    ONE PHYSICAL RECORD, SIX LOGICAL VIEWS SELECTED BY          *
000500*    KB-REC-TYPE.  KBBUILD WRITES THIS FILE ONCE A NIGHT;        *
000600*    KBRENDR AND ADMNQRY (VIA KBSRCH) READ IT BACK SEQUENTIALLY  *
000700*    TO ANSWER HELP-DESK QUERIES THE NEXT MORNING.               *
000800*                                                                *
000900*    052216 TGD  ORIGINAL LAYOUT                                 *
001000*    061716 TGD  ADDED KB-DAY-PEAK-FLAG TO THE DAILY VIEW        *
001100******************************************************************
001200 01  KB-REC.
001300     05  KB-REC-TYPE                PIC X(01).
001400         88  KB-TYPE-SUMMARY            VALUE "S".
001500         88  KB-TYPE-DISEASE            VALUE "D".
001600         88  KB-TYPE-DOCTOR             VALUE "W".
001700         88  KB-TYPE-AREA               VALUE "A".
001800         88  KB-TYPE-BRANCH             VALUE "B".
001900         88  KB-TYPE-DAILY              VALUE "T".
002000     05  KB-DATA                    PIC X(130).
002100     05  KB-SUMMARY-DATA REDEFINES KB-DATA.
002200         10  KB-SUM-TOTAL-PATIENTS  PIC 9(07).
002300         10  KB-SUM-TOTAL-DOCTORS   PIC 9(04).
002400         10  KB-SUM-TOTAL-BRANCHES  PIC 9(04).
002500         10  KB-SUM-TOTAL-DISEASES  PIC 9(04).
002600         10  KB-SUM-AVG-PER-DOCTOR  PIC 9(05)V99.
002700         10  KB-SUM-MOST-DISEASE    PIC X(30).
002800         10  KB-SUM-MOST-DISEASE-CT PIC 9(07).
002900         10  KB-SUM-BUSIEST-DOCTOR  PIC X(30).
003000         10  KB-SUM-BUSIEST-DOC-CT  PIC 9(07).
003100         10  KB-SUM-TOP-AREA        PIC X(20).
003200         10  KB-SUM-TOP-AREA-CT     PIC 9(07).
003300         10  FILLER                 PIC X(03).
003400     05  KB-DISEASE-DATA REDEFINES KB-DATA.
003500         10  KB-DIS-RANK            PIC 9(02).
003600         10  KB-DIS-NAME            PIC X(30).
003700         10  KB-DIS-COUNT           PIC 9(07).
003800         10  KB-DIS-PCT             PIC 9(03)V99.
003900         10  FILLER                 PIC X(86).
004000     05  KB-DOCTOR-DATA REDEFINES KB-DATA.
004100         10  KB-DOC-RANK            PIC 9(02).
004200         10  KB-DOC-NAME            PIC X(30).
004300         10  KB-DOC-SPEC            PIC X(25).
004400         10  KB-DOC-COUNT           PIC 9(07).
004500         10  KB-DOC-LOAD-PCT        PIC 9(05)V99.
004600         10  FILLER                 PIC X(59).
004700     05  KB-AREA-DATA REDEFINES KB-DATA.
004800         10  KB-ARE-RANK            PIC 9(02).
004900         10  KB-ARE-NAME            PIC X(20).
005000         10  KB-ARE-COUNT           PIC 9(07).
005100         10  KB-ARE-PCT             PIC 9(03)V99.
005200         10  FILLER                 PIC X(96).
005300     05  KB-BRANCH-DATA REDEFINES KB-DATA.
005400         10  KB-BRN-NAME            PIC X(30).
005500         10  KB-BRN-COUNT           PIC 9(07).
005600         10  KB-BRN-PCT             PIC 9(03)V99.
005700         10  FILLER                 PIC X(88).
005800     05  KB-DAILY-DATA REDEFINES KB-DATA.
005900         10  KB-DAY-DATE            PIC 9(08).
006000         10  KB-DAY-COUNT           PIC 9(07).
006100         10  KB-DAY-PEAK-FLAG       PIC X(01).
006200             88  KB-DAY-IS-PEAK         VALUE "Y".
006300         10  FILLER                 PIC X(114).
