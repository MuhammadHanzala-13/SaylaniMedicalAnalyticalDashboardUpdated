000100******************************************************************
000200*    DISEREF  --  DISEASES REFERENCE RECORD                      *
000300*                                                                *
000400*    ONE ENTRY PER DISTINCT (DISEASE-NAME, SPECIALTY) SEEN ON    *
000500*    THE CLEANED APPOINTMENT FILE.  IDS ARE DENSE, ASSIGNED IN   *
000600*    FIRST-APPEARANCE ORDER STARTING AT 1, BY APPTCLN.           *
000700*                                                                *
000800*    052216 TGD  ORIGINAL LAYOUT                                 *
000900******************************************************************
001000 01  DISEASE-REFERENCE-REC.
001100     05  DISEASE-ID                 PIC 9(04).
001200     05  DISEASE-CANON-NAME         PIC X(30).
001300     05  DISEASE-CATEGORY           PIC X(25).
001400     05  FILLER                     PIC X(15).
