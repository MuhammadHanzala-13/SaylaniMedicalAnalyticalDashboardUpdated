000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KBSRCH.
000300 AUTHOR. T. G. DARNELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 08/14/95.
000600 DATE-COMPILED. 08/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - DECIDES WHICH SECTION OR SECTIONS
001300*          OF THE RENDERED KNOWLEDGE BASE (BUILT BY KBRENDR)
001400*          ANSWER A GIVEN ANALYTICS QUERY.  ADMNQRY CALLS THIS
001500*          AFTER QRTRSUB HAS CONFIRMED THE QUERY IS ANALYTICS IN
001600*          NATURE.  A QUERY MAY MATCH MORE THAN ONE SECTION, OR
001700*          NONE - A QUERY THAT MATCHES NOTHING GETS THE SUMMARY
001800*          SECTION BY DEFAULT SO THE CALLER ALWAYS HAS SOMETHING
001900*          TO HAND BACK.
002000*
002100******************************************************************
002200*
002300*          CHANGE LOG
002400*
002500*     DATE     BY   TICKET    DESCRIPTION
002600*     -------- ---  --------  ------------------------------
002700*     081495   TGD  INIT      ORIGINAL PROGRAM
002800*     112898   JS   SMH-0162  Y2K - NO DATE FIELDS IN THIS
002900*                             SUBPROGRAM, NO CHANGE NEEDED
003000*     031502   MM   SMH-0215  ADDED "REGION" AND "WHERE" TO THE
003100*                             GEOGRAPHIC KEYWORD LIST
003200*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
003300*                             FOR NEW COMPILER RELEASE
003400*     021317   RPD  SMH-0455  THE OLD INSPECT...FOR ALL SCAN ONLY
003500*                             MATCHED A KEYWORD WHEN IT WAS THE
003600*                             LAST WORD IN THE QUERY (INSPECT PADS
003700*                             A TABLE ENTRY OUT TO ITS FULL PICTURE
003800*                             WIDTH BEFORE COMPARING) - REPLACED
003900*                             WITH A REAL SUBSTRING SCAN
004000*     030617   MM   SMH-0467  MOVED THE LOWERED-QUERY WORK FIELD
004100*                             BACK TO A 77-LEVEL PER SHOP
004200*                             STANDARD
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 01  PARA-NAME                   PIC X(30) VALUE SPACES.
005400
005500 01  WS-CASE-WORK.
005600     05  WS-UPPER-ALPHA  PIC X(26)
005700         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005800     05  WS-LOWER-ALPHA  PIC X(26)
005900         VALUE "abcdefghijklmnopqrstuvwxyz".
006000
006100 77  WS-QUERY-LOWER              PIC X(80).
006200
006300 01  WS-TALLY-WORK.
006400     05  WS-DISEASE-HITS         PIC 9(03) COMP VALUE 0.
006500     05  WS-DOCTOR-HITS          PIC 9(03) COMP VALUE 0.
006600     05  WS-AREA-HITS            PIC 9(03) COMP VALUE 0.
006700
006800****** SMH-0455 - REAL SUBSTRING SCAN WORK AREA.  A KEYWORD'S
006900****** TRUE LENGTH IS FOUND BY TRIMMING TRAILING BLANKS OFF ITS
007000****** PIC X(12) TABLE ENTRY, THEN EVERY STARTING POSITION IN
007100****** THE 80-BYTE QUERY IS COMPARED AGAINST THAT MANY BYTES.
007200 01  WS-SUBSTR-WORK.
007300     05  WS-CURRENT-KW           PIC X(12).
007400     05  WS-KW-LEN               PIC 9(02) COMP.
007500     05  WS-KW-SUB               PIC 9(02) COMP.
007600     05  WS-SCAN-POS             PIC 9(02) COMP.
007700     05  WS-LAST-START-POS       PIC 9(02) COMP.
007800     05  WS-MATCH-SW             PIC X(01).
007900         88 WS-KW-MATCHED        VALUE "Y".
008000
008100****** DISEASE-SECTION KEYWORDS
008200 01  WS-DISEASE-KEYWORDS.
008300     05  FILLER  PIC X(12) VALUE "disease".
008400     05  FILLER  PIC X(12) VALUE "illness".
008500     05  FILLER  PIC X(12) VALUE "condition".
008600     05  FILLER  PIC X(12) VALUE "common".
008700     05  FILLER  PIC X(12) VALUE "prevalent".
008800 01  WS-DISEASE-TABLE REDEFINES WS-DISEASE-KEYWORDS.
008900     05  WS-DIS-KW OCCURS 5 TIMES
009000                   INDEXED BY WS-DIS-IDX  PIC X(12).
009100
009200****** DOCTOR-SECTION KEYWORDS
009300 01  WS-DOCTOR-KEYWORDS.
009400     05  FILLER  PIC X(12) VALUE "doctor".
009500     05  FILLER  PIC X(12) VALUE "physician".
009600     05  FILLER  PIC X(12) VALUE "workload".
009700     05  FILLER  PIC X(12) VALUE "busy".
009800     05  FILLER  PIC X(12) VALUE "staff".
009900 01  WS-DOCTOR-TABLE REDEFINES WS-DOCTOR-KEYWORDS.
010000     05  WS-DOC-KW OCCURS 5 TIMES
010100                   INDEXED BY WS-DOC-IDX  PIC X(12).
010200
010300****** GEOGRAPHIC-SECTION KEYWORDS - SMH-0215
010400 01  WS-AREA-KEYWORDS.
010500     05  FILLER  PIC X(12) VALUE "area".
010600     05  FILLER  PIC X(12) VALUE "location".
010700     05  FILLER  PIC X(12) VALUE "geographic".
010800     05  FILLER  PIC X(12) VALUE "where".
010900     05  FILLER  PIC X(12) VALUE "branch".
011000     05  FILLER  PIC X(12) VALUE "region".
011100 01  WS-AREA-TABLE REDEFINES WS-AREA-KEYWORDS.
011200     05  WS-ARE-KW OCCURS 6 TIMES
011300                   INDEXED BY WS-ARE-IDX  PIC X(12).
011400
011500 LINKAGE SECTION.
011600 01  LS-QUERY-TEXT                PIC X(80).
011700 01  LS-SECTION-FLAGS.
011800     05  LS-INCLUDE-SUMMARY       PIC X(01).
011900     05  LS-INCLUDE-DISEASE       PIC X(01).
012000     05  LS-INCLUDE-DOCTOR        PIC X(01).
012100     05  LS-INCLUDE-AREA          PIC X(01).
012200
012300 PROCEDURE DIVISION USING LS-QUERY-TEXT, LS-SECTION-FLAGS.
012400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012500     PERFORM 200-SCAN-DISEASE THRU 200-EXIT
012600         VARYING WS-DIS-IDX FROM 1 BY 1
012700         UNTIL WS-DIS-IDX > 5.
012800     PERFORM 300-SCAN-DOCTOR THRU 300-EXIT
012900         VARYING WS-DOC-IDX FROM 1 BY 1
013000         UNTIL WS-DOC-IDX > 5.
013100     PERFORM 400-SCAN-AREA THRU 400-EXIT
013200         VARYING WS-ARE-IDX FROM 1 BY 1
013300         UNTIL WS-ARE-IDX > 6.
013400     PERFORM 500-SET-FLAGS THRU 500-EXIT.
013500     GOBACK.
013600
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     MOVE LS-QUERY-TEXT TO WS-QUERY-LOWER.
014000     INSPECT WS-QUERY-LOWER
014100         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
014200     MOVE ZERO TO WS-DISEASE-HITS, WS-DOCTOR-HITS, WS-AREA-HITS.
014300     MOVE "N" TO LS-INCLUDE-SUMMARY, LS-INCLUDE-DISEASE,
014400                  LS-INCLUDE-DOCTOR, LS-INCLUDE-AREA.
014500 000-EXIT.
014600     EXIT.
014700
014800 200-SCAN-DISEASE.
014900     MOVE WS-DIS-KW(WS-DIS-IDX) TO WS-CURRENT-KW.
015000     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
015100     IF WS-KW-MATCHED
015200         ADD 1 TO WS-DISEASE-HITS
015300     END-IF.
015400 200-EXIT.
015500     EXIT.
015600
015700 300-SCAN-DOCTOR.
015800     MOVE WS-DOC-KW(WS-DOC-IDX) TO WS-CURRENT-KW.
015900     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
016000     IF WS-KW-MATCHED
016100         ADD 1 TO WS-DOCTOR-HITS
016200     END-IF.
016300 300-EXIT.
016400     EXIT.
016500
016600 400-SCAN-AREA.
016700     MOVE WS-ARE-KW(WS-ARE-IDX) TO WS-CURRENT-KW.
016800     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
016900     IF WS-KW-MATCHED
017000         ADD 1 TO WS-AREA-HITS
017100     END-IF.
017200 400-EXIT.
017300     EXIT.
017400
017500****** SMH-0455 - SHARED SUBSTRING TEST, CALLED FROM 200/300/400
017600****** ABOVE.  600 TRIMS WS-CURRENT-KW TO ITS REAL LENGTH, THEN
017700****** 620 SLIDES THAT MANY BYTES ACROSS WS-QUERY-LOWER LOOKING
017800****** FOR AN EXACT MATCH AT EVERY STARTING POSITION.
017900 600-TEST-KEYWORD.
018000     MOVE "N" TO WS-MATCH-SW.
018100     MOVE 12 TO WS-KW-SUB.
018200     PERFORM 610-SCAN-KW-TRAILING THRU 610-EXIT
018300         UNTIL WS-KW-SUB < 1
018400            OR WS-CURRENT-KW(WS-KW-SUB:1) NOT = SPACE.
018500     IF WS-KW-SUB > 0
018600         MOVE WS-KW-SUB TO WS-KW-LEN
018700         COMPUTE WS-LAST-START-POS = 81 - WS-KW-LEN
018800         MOVE 1 TO WS-SCAN-POS
018900         PERFORM 620-COMPARE-AT-POS THRU 620-EXIT
019000             UNTIL WS-SCAN-POS > WS-LAST-START-POS
019100                OR WS-KW-MATCHED
019200     END-IF.
019300 600-EXIT.
019400     EXIT.
019500
019600 610-SCAN-KW-TRAILING.
019700     SUBTRACT 1 FROM WS-KW-SUB.
019800 610-EXIT.
019900     EXIT.
020000
020100 620-COMPARE-AT-POS.
020200     IF WS-QUERY-LOWER(WS-SCAN-POS:WS-KW-LEN) =
020300              WS-CURRENT-KW(1:WS-KW-LEN)
020400         MOVE "Y" TO WS-MATCH-SW
020500     END-IF.
020600     ADD 1 TO WS-SCAN-POS.
020700 620-EXIT.
020800     EXIT.
020900
021000****** NO MATCH ON ANY LIST - RETURN THE SUMMARY SECTION SO
021100****** THE CALLER NEVER COMES BACK WITH NOTHING TO SHOW
021200 500-SET-FLAGS.
021300     MOVE "500-SET-FLAGS" TO PARA-NAME.
021400     IF WS-DISEASE-HITS > 0
021500         MOVE "Y" TO LS-INCLUDE-DISEASE
021600     END-IF.
021700     IF WS-DOCTOR-HITS > 0
021800         MOVE "Y" TO LS-INCLUDE-DOCTOR
021900     END-IF.
022000     IF WS-AREA-HITS > 0
022100         MOVE "Y" TO LS-INCLUDE-AREA
022200     END-IF.
022300     IF WS-DISEASE-HITS = 0 AND WS-DOCTOR-HITS = 0
022400                            AND WS-AREA-HITS = 0
022500         MOVE "Y" TO LS-INCLUDE-SUMMARY
022600     END-IF.
022700 500-EXIT.
022800     EXIT.
