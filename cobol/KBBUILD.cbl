000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KBBUILD.
000300 AUTHOR. T. DARNELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/93.
000600 DATE-COMPILED. 04/02/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE CLEANED APPOINTMENT FILE AND
001300*          THE DOCTOR/BRANCH/DISEASE REFERENCE FILES WRITTEN BY
001400*          APPTCLN AND BUILDS THE NIGHTLY ANALYTICS KNOWLEDGE
001500*          BASE - DISEASE TRENDS, DOCTOR WORKLOAD, GEOGRAPHIC
001600*          DISTRIBUTION, TEMPORAL PATTERNS AND AN EXECUTIVE
001700*          SUMMARY - FOR KBRENDR AND ADMNQRY TO READ BACK THE
001800*          NEXT MORNING.
001900*
002000******************************************************************
002100*
002200*          CHANGE LOG
002300*
002400*     DATE     BY   TICKET    DESCRIPTION
002500*     -------- ---  --------  ------------------------------
002600*     040293   TGD  INIT      ORIGINAL PROGRAM
002700*     071593   RPD  SMH-0022  ADDED DOCTOR LOAD-VS-AVERAGE CALC
002800*     021094   JS   SMH-0055  ADDED GEOGRAPHIC BRANCH DETAIL
002900*     110595   MM   SMH-0088  RAISED DISEASE/DOCTOR/AREA TABLES
003000*                             TO 500 ROWS EACH
003100*     082296   TGD  SMH-0107  ADDED TEMPORAL (DAILY) ACCUMULATOR
003200*     043098   RPD  SMH-0138  ROUNDED PERCENTAGES TO 2 DECIMALS
003300*                             PER NEW REPORTING STANDARD
003400*     112898   JS   SMH-0162  Y2K - VISIT-DATE CARRIES A 4-DIGIT
003500*                             YEAR FROM APPTCLN, NO CHANGE NEEDED
003600*     020499   TGD  SMH-0170  Y2K - DAILY ACCUMULATOR KEY TESTED
003700*                             ACROSS THE 1999/2000 BOUNDARY - OK
003800*     091502   MM   SMH-0228  SPECIALTY FALLBACK NOW USES FIRST
003900*                             APPOINTMENT SPECIALTY, NOT "UNKNOWN"
004000*                             UNLESS THE DOCTOR TABLE LOOKUP FAILS
004100*     060806   RPD  SMH-0280  TOP-10 RANKING NOW STABLE ON TIES -
004200*                             FIRST-SEEN ORDER PRESERVED
004300*     031512   TGD  SMH-0366  MINOR - REMOVED DEAD CODE
004400*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004500*                             FOR NEW COMPILER RELEASE
004600*     042119   MM   SMH-0349  DOCTOR REFERENCE TABLE LOADED AT
004700*                             STARTUP WAS SHARING STORAGE WITH
004800*                             THE WORKLOAD ACCUMULATOR - SPLIT
004900*                             INTO ITS OWN TABLE SO DOCTORS WITH
005000*                             NO APPOINTMENTS NO LONGER INFLATE
005100*                             THE WORKLOAD AVERAGE AND TOTALS
005200*     021317   RPD  SMH-0455  830 WAS DIVIDING BY THE ALREADY-
005300*                             ROUNDED WS-DOCTOR-TOTAL-AVG WHEN
005400*                             BUILDING EACH DOCTOR'S LOAD-VS-
005500*                             AVERAGE PERCENTAGE, COMPOUNDING
005600*                             THE ROUNDING INTO EVERY DETAIL
005700*                             RECORD - 560 NOW ALSO KEEPS AN
005800*                             UNROUNDED AVERAGE FOR 830 TO
005900*                             DIVIDE BY
006000*     030617   MM   SMH-0462  RESTORED THE SHOP'S RUN-DATE STAMP
006100*                             (ACCEPT WS-DATE FROM DATE) DROPPED
006200*                             SOMEWHERE ALONG THE WAY - CONSOLE
006300*                             LOG NOW SHOWS THE DATE THE JOB RAN
006400******************************************************************
006500
006600         INPUT FILES             -   SMHD.APPTCLNF
006700                                     SMHD.DOCTOUT
006800                                     SMHD.BRANOUT
006900                                     SMHD.DISEOUT
007000
007100         OUTPUT FILE PRODUCED    -   SMHD.ANALKB
007200
007300         DUMP FILE               -   SYSOUT
007400
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS NEXT-PAGE.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SYSOUT
008600     ASSIGN TO UT-S-SYSOUT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900     SELECT APPTCLNF
009000     ASSIGN TO UT-S-APPTCLNF
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT DOCTOUT
009500     ASSIGN TO UT-S-DOCTOUT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT BRANOUT
010000     ASSIGN TO UT-S-BRANOUT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT DISEOUT
010500     ASSIGN TO UT-S-DISEOUT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900     SELECT ANALKB
011000     ASSIGN TO UT-S-ANALKB
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OFCODE.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600 FD  SYSOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 130 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SYSOUT-REC.
012200 01  SYSOUT-REC  PIC X(130).
012300
012400 FD  APPTCLNF
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 207 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS APPTCLNF-REC.
013000 01  APPTCLNF-REC  PIC X(207).
013100
013200 FD  DOCTOUT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 74 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS DOCTOR-REFERENCE-REC.
013800     COPY DOCTREF.
013900
014000 FD  BRANOUT
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 74 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS BRANCH-REFERENCE-REC.
014600     COPY BRANREF.
014700
014800 FD  DISEOUT
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 74 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS DISEASE-REFERENCE-REC.
015400     COPY DISEREF.
015500
015600 FD  ANALKB
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 131 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS KB-REC.
016200     COPY KBRECS.
016300
016400 WORKING-STORAGE SECTION.
016500
016600 01  FILE-STATUS-CODES.
016700     05  OFCODE                  PIC X(2).
016800         88 CODE-WRITE    VALUE SPACES.
016900
017000 01  PARA-NAME                   PIC X(30) VALUE SPACES.
017100
017200 01  ABEND-DIVISORS.
017300     05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
017400     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
017500
017600 01  FLAGS-AND-SWITCHES.
017700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017800         88 NO-MORE-DATA VALUE "N".
017900     05  DIS-FOUND-SW            PIC X(01) VALUE "N".
018000     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
018100     05  ARE-FOUND-SW            PIC X(01) VALUE "N".
018200     05  BRN-FOUND-SW            PIC X(01) VALUE "N".
018300     05  DAY-FOUND-SW            PIC X(01) VALUE "N".
018400
018500 COPY APPTREC.
018600
018700****** DISEASE / DOCTOR / AREA / BRANCH / DAILY ACCUMULATOR
018800****** TABLES - ONE ROW PER DISTINCT KEY SEEN ON THE CLEANED
018900****** APPOINTMENT FILE.  SMH-0088 RAISED THE FIRST FOUR TO
019000****** 500 ROWS WHEN THE BRANCH NETWORK GREW PAST 300 CLINICS.
019100 01  WS-DISEASE-TABLE.
019200     05  WS-DISEASE-COUNT        PIC 9(04) COMP VALUE 0.
019300     05  DIS-ROW OCCURS 500 TIMES INDEXED BY DIS-IDX.
019400         10  DIS-NAME            PIC X(30).
019500         10  DIS-COUNT           PIC 9(07) COMP.
019600         10  DIS-SEQ             PIC 9(04) COMP.
019700
019800 01  WS-DOCTOR-TABLE.
019900     05  WS-DOCTOR-COUNT         PIC 9(04) COMP VALUE 0.
020000     05  DOC-ROW OCCURS 500 TIMES INDEXED BY DOC-IDX.
020100         10  DOC-NAME            PIC X(30).
020200         10  DOC-SPECIALTY       PIC X(25).
020300         10  DOC-COUNT           PIC 9(07) COMP.
020400         10  DOC-SEQ             PIC 9(04) COMP.
020500
020600****** SMH-0349 - SEPARATE FROM WS-DOCTOR-TABLE ABOVE, WHICH
020700****** HOLDS ONLY DOCTORS WITH AT LEAST ONE APPOINTMENT.  THIS
020800****** TABLE IS THE FULL DOCTOR REFERENCE FILE, LOADED ONCE AT
020900****** STARTUP, AND EXISTS SOLELY SO 252-LOOKUP-SPECIALTY CAN
021000****** FIND A SPECIALTY BY NAME WITHOUT RE-READING DOCTOUT.
021100 01  WS-DOCREF-TABLE.
021200     05  WS-DOCREF-COUNT         PIC 9(04) COMP VALUE 0.
021300     05  DCR-ROW OCCURS 500 TIMES INDEXED BY DCR-IDX.
021400         10  DCR-NAME            PIC X(30).
021500         10  DCR-SPECIALTY       PIC X(25).
021600
021700 01  WS-AREA-TABLE.
021800     05  WS-AREA-COUNT           PIC 9(04) COMP VALUE 0.
021900     05  ARE-ROW OCCURS 500 TIMES INDEXED BY ARE-IDX.
022000         10  ARE-NAME            PIC X(20).
022100         10  ARE-COUNT           PIC 9(07) COMP.
022200         10  ARE-SEQ             PIC 9(04) COMP.
022300
022400 01  WS-BRANCH-TABLE.
022500     05  WS-BRANCH-COUNT         PIC 9(04) COMP VALUE 0.
022600     05  BRN-ROW OCCURS 500 TIMES INDEXED BY BRN-IDX.
022700         10  BRN-NAME            PIC X(30).
022800         10  BRN-COUNT           PIC 9(07) COMP.
022900         10  BRN-SEQ             PIC 9(04) COMP.
023000
023100****** SMH-0107 - ONE ROW PER CALENDAR DATE, TIME DISCARDED
023200 01  WS-DAILY-TABLE.
023300     05  WS-DAILY-COUNT          PIC 9(04) COMP VALUE 0.
023400     05  DAY-ROW OCCURS 400 TIMES INDEXED BY DAY-IDX.
023500         10  DAY-DATE            PIC 9(08).
023600         10  DAY-COUNT           PIC 9(07) COMP.
023700         10  DAY-SEQ             PIC 9(04) COMP.
023800
023900 01  WS-SORT-WORK.
024000     05  SRT-OUTER               PIC 9(04) COMP.
024100     05  SRT-INNER               PIC 9(04) COMP.
024200     05  SRT-HOLD-NAME           PIC X(30).
024300     05  SRT-HOLD-SPEC           PIC X(25).
024400     05  SRT-HOLD-COUNT          PIC 9(07) COMP.
024500     05  SRT-HOLD-SEQ            PIC 9(04) COMP.
024600     05  SRT-HOLD-DATE           PIC 9(08).
024700
024800 01  COUNTERS-AND-ACCUMULATORS.
024900     05  TOTAL-APPOINTMENTS      PIC 9(07) COMP VALUE 0.
025000     05  WS-DOCTOR-TOTAL-AVG     PIC 9(05)V99 COMP VALUE 0.
025100     05  WS-DOCTOR-AVG-UNRND     PIC 9(05)V9999 COMP-3 VALUE 0.
025200
025300 77  WS-LOOKUP-SPECIALTY         PIC X(25).
025400 77  WS-DATE                     PIC 9(06).
025500
025600 COPY ABNDREC.
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-DATA.
026200     PERFORM 500-RANK-ALL-TABLES THRU 500-EXIT.
026300     PERFORM 800-WRITE-KB THRU 800-EXIT.
026400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
026500     DISPLAY "******** NORMAL END OF JOB KBBUILD ********".
026600     MOVE ZERO TO RETURN-CODE.
026700     GOBACK.
026800
026900 000-HOUSEKEEPING.
027000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027100     DISPLAY "******** BEGIN JOB KBBUILD ********".
027200     ACCEPT  WS-DATE FROM DATE.
027300     DISPLAY "RUN DATE (YYMMDD)    : " WS-DATE.
027400     PERFORM 010-OPEN-FILES THRU 010-EXIT.
027500     PERFORM 020-LOAD-DOCTOR-TABLE THRU 020-EXIT.
027600     PERFORM 030-READ-APPTCLNF THRU 030-EXIT.
027700 000-EXIT.
027800     EXIT.
027900
028000 010-OPEN-FILES.
028100     MOVE "010-OPEN-FILES" TO PARA-NAME.
028200     OPEN INPUT APPTCLNF, DOCTOUT, BRANOUT, DISEOUT.
028300     OPEN OUTPUT ANALKB, SYSOUT.
028400 010-EXIT.
028500     EXIT.
028600
028700****** LOADS THE DOCTOR REFERENCE FILE INTO A WORKING-STORAGE
028800****** TABLE SO 250-ACCUM-DOCTOR CAN LOOK UP A SPECIALTY BY
028900****** NAME WITHOUT RE-READING THE FILE FOR EVERY APPOINTMENT -
029000****** THE DOCTOR FILE ITSELF IS NOT ACCUMULATED FROM
029100 020-LOAD-DOCTOR-TABLE.
029200     MOVE "020-LOAD-DOCTOR-TABLE" TO PARA-NAME.
029300     PERFORM 021-READ-ONE-DOCTOR THRU 021-EXIT
029400         UNTIL NO-MORE-DATA.
029500     MOVE "Y" TO MORE-DATA-SW.
029600 020-EXIT.
029700     EXIT.
029800
029900 021-READ-ONE-DOCTOR.
030000     READ DOCTOUT
030100         AT END MOVE "N" TO MORE-DATA-SW
030200         GO TO 021-EXIT
030300     END-READ.
030400     ADD 1 TO WS-DOCREF-COUNT.
030500     MOVE DOCTOR-NAME-R TO DCR-NAME(WS-DOCREF-COUNT).
030600     MOVE DOCTOR-SPECIALTY-R TO DCR-SPECIALTY(WS-DOCREF-COUNT).
030700 021-EXIT.
030800     EXIT.
030900
031000 030-READ-APPTCLNF.
031100     READ APPTCLNF INTO APPOINTMENT-VISIT-REC
031200         AT END MOVE "N" TO MORE-DATA-SW
031300         GO TO 030-EXIT
031400     END-READ.
031500     ADD 1 TO TOTAL-APPOINTMENTS.
031600 030-EXIT.
031700     EXIT.
031800
031900 100-MAINLINE.
032000     MOVE "100-MAINLINE" TO PARA-NAME.
032100     PERFORM 200-ACCUM-DISEASE THRU 200-EXIT.
032200     PERFORM 250-ACCUM-DOCTOR THRU 250-EXIT.
032300     PERFORM 300-ACCUM-GEOGRAPHIC THRU 300-EXIT.
032400     PERFORM 350-ACCUM-TEMPORAL THRU 350-EXIT.
032500     PERFORM 030-READ-APPTCLNF THRU 030-EXIT.
032600 100-EXIT.
032700     EXIT.
032800
032900****** DISEASE TREND ACCUMULATOR - KEYED ON DISEASE-NAME ALONE,
033000****** AS THE DISEASE TABLE ITSELF IS KEYED ON (NAME,SPECIALTY)
033100 200-ACCUM-DISEASE.
033200     MOVE "200-ACCUM-DISEASE" TO PARA-NAME.
033300     MOVE "N" TO DIS-FOUND-SW.
033400     PERFORM 201-SCAN-DISEASE-TABLE THRU 201-EXIT
033500         VARYING DIS-IDX FROM 1 BY 1
033600         UNTIL DIS-IDX > WS-DISEASE-COUNT OR DIS-FOUND-SW = "Y".
033700     IF DIS-FOUND-SW = "N"
033800         ADD 1 TO WS-DISEASE-COUNT
033900         MOVE DISEASE-NAME TO DIS-NAME(WS-DISEASE-COUNT)
034000         MOVE 1 TO DIS-COUNT(WS-DISEASE-COUNT)
034100         MOVE WS-DISEASE-COUNT TO DIS-SEQ(WS-DISEASE-COUNT)
034200     END-IF.
034300 200-EXIT.
034400     EXIT.
034500
034600 201-SCAN-DISEASE-TABLE.
034700     IF DIS-NAME(DIS-IDX) = DISEASE-NAME
034800         MOVE "Y" TO DIS-FOUND-SW
034900         ADD 1 TO DIS-COUNT(DIS-IDX)
035000     END-IF.
035100 201-EXIT.
035200     EXIT.
035300
035400****** SMH-0228 - DOCTOR WORKLOAD ACCUMULATOR KEYED ON
035500****** DOCTOR-NAME ALONE.  SPECIALTY IS TAKEN FROM THE DOCTOR
035600****** REFERENCE TABLE LOADED IN 020; IF THE NAME IS NOT THERE
035700****** (SHOULD NOT HAPPEN, BUT APPTCLN BUILDS THAT TABLE
035800****** SEPARATELY) THE FIRST APPOINTMENT'S SPECIALTY IS KEPT
035900 250-ACCUM-DOCTOR.
036000     MOVE "250-ACCUM-DOCTOR" TO PARA-NAME.
036100     MOVE "N" TO DOC-FOUND-SW.
036200     PERFORM 251-SCAN-DOCTOR-TABLE THRU 251-EXIT
036300         VARYING DOC-IDX FROM 1 BY 1
036400         UNTIL DOC-IDX > WS-DOCTOR-COUNT OR DOC-FOUND-SW = "Y".
036500     IF DOC-FOUND-SW = "N"
036600         PERFORM 252-LOOKUP-SPECIALTY THRU 252-EXIT
036700         ADD 1 TO WS-DOCTOR-COUNT
036800         MOVE DOCTOR-NAME TO DOC-NAME(WS-DOCTOR-COUNT)
036900         MOVE WS-LOOKUP-SPECIALTY TO DOC-SPECIALTY(WS-DOCTOR-COUNT)
037000         MOVE 1 TO DOC-COUNT(WS-DOCTOR-COUNT)
037100         MOVE WS-DOCTOR-COUNT TO DOC-SEQ(WS-DOCTOR-COUNT)
037200     END-IF.
037300 250-EXIT.
037400     EXIT.
037500
037600 251-SCAN-DOCTOR-TABLE.
037700     IF DOC-NAME(DOC-IDX) = DOCTOR-NAME
037800         MOVE "Y" TO DOC-FOUND-SW
037900         ADD 1 TO DOC-COUNT(DOC-IDX)
038000     END-IF.
038100 251-EXIT.
038200     EXIT.
038300
038400 252-LOOKUP-SPECIALTY.
038500     MOVE "N" TO DOC-FOUND-SW.
038600     MOVE "Unknown" TO WS-LOOKUP-SPECIALTY.
038700     PERFORM 253-SCAN-FOR-SPECIALTY THRU 253-EXIT
038800         VARYING DCR-IDX FROM 1 BY 1
038900         UNTIL DCR-IDX > WS-DOCREF-COUNT OR DOC-FOUND-SW = "Y".
039000     IF DOC-FOUND-SW = "N"
039100         MOVE DOCTOR-SPECIALTY TO WS-LOOKUP-SPECIALTY
039200     END-IF.
039300     MOVE "N" TO DOC-FOUND-SW.
039400 252-EXIT.
039500     EXIT.
039600
039700 253-SCAN-FOR-SPECIALTY.
039800     IF DCR-NAME(DCR-IDX) = DOCTOR-NAME
039900         MOVE "Y" TO DOC-FOUND-SW
040000         MOVE DCR-SPECIALTY(DCR-IDX) TO WS-LOOKUP-SPECIALTY
040100     END-IF.
040200 253-EXIT.
040300     EXIT.
040400
040500****** SMH-0055 - AREA AND BRANCH ARE ACCUMULATED SEPARATELY,
040600****** AS THE KB CARRIES A TOP-10 AREA LIST AND A FULL BRANCH
040700****** LIST WITH NO TRUNCATION
040800 300-ACCUM-GEOGRAPHIC.
040900     MOVE "300-ACCUM-GEOGRAPHIC" TO PARA-NAME.
041000     MOVE "N" TO ARE-FOUND-SW.
041100     PERFORM 301-SCAN-AREA-TABLE THRU 301-EXIT
041200         VARYING ARE-IDX FROM 1 BY 1
041300         UNTIL ARE-IDX > WS-AREA-COUNT OR ARE-FOUND-SW = "Y".
041400     IF ARE-FOUND-SW = "N"
041500         ADD 1 TO WS-AREA-COUNT
041600         MOVE VISIT-AREA TO ARE-NAME(WS-AREA-COUNT)
041700         MOVE 1 TO ARE-COUNT(WS-AREA-COUNT)
041800         MOVE WS-AREA-COUNT TO ARE-SEQ(WS-AREA-COUNT)
041900     END-IF.
042000     MOVE "N" TO BRN-FOUND-SW.
042100     PERFORM 302-SCAN-BRANCH-TABLE THRU 302-EXIT
042200         VARYING BRN-IDX FROM 1 BY 1
042300         UNTIL BRN-IDX > WS-BRANCH-COUNT OR BRN-FOUND-SW = "Y".
042400     IF BRN-FOUND-SW = "N"
042500         ADD 1 TO WS-BRANCH-COUNT
042600         MOVE BRANCH-NAME TO BRN-NAME(WS-BRANCH-COUNT)
042700         MOVE 1 TO BRN-COUNT(WS-BRANCH-COUNT)
042800         MOVE WS-BRANCH-COUNT TO BRN-SEQ(WS-BRANCH-COUNT)
042900     END-IF.
043000 300-EXIT.
043100     EXIT.
043200
043300 301-SCAN-AREA-TABLE.
043400     IF ARE-NAME(ARE-IDX) = VISIT-AREA
043500         MOVE "Y" TO ARE-FOUND-SW
043600         ADD 1 TO ARE-COUNT(ARE-IDX)
043700     END-IF.
043800 301-EXIT.
043900     EXIT.
044000
044100 302-SCAN-BRANCH-TABLE.
044200     IF BRN-NAME(BRN-IDX) = BRANCH-NAME
044300         MOVE "Y" TO BRN-FOUND-SW
044400         ADD 1 TO BRN-COUNT(BRN-IDX)
044500     END-IF.
044600 302-EXIT.
044700     EXIT.
044800
044900****** SMH-0107 - RECORDS WITH A NULL VISIT-DATE (PARSE FAILURE
045000****** BACK IN APPTCLN) ARE EXCLUDED FROM THE DAILY ACCUMULATOR
045100 350-ACCUM-TEMPORAL.
045200     MOVE "350-ACCUM-TEMPORAL" TO PARA-NAME.
045300     IF VISIT-DATE NOT = ZERO
045400         MOVE "N" TO DAY-FOUND-SW
045500         PERFORM 351-SCAN-DAILY-TABLE THRU 351-EXIT
045600             VARYING DAY-IDX FROM 1 BY 1
045700             UNTIL DAY-IDX > WS-DAILY-COUNT OR DAY-FOUND-SW = "Y"
045800         IF DAY-FOUND-SW = "N"
045900             ADD 1 TO WS-DAILY-COUNT
046000             MOVE VISIT-DATE TO DAY-DATE(WS-DAILY-COUNT)
046100             MOVE 1 TO DAY-COUNT(WS-DAILY-COUNT)
046200             MOVE WS-DAILY-COUNT TO DAY-SEQ(WS-DAILY-COUNT)
046300         END-IF
046400     END-IF.
046500 350-EXIT.
046600     EXIT.
046700
046800 351-SCAN-DAILY-TABLE.
046900     IF DAY-DATE(DAY-IDX) = VISIT-DATE
047000         MOVE "Y" TO DAY-FOUND-SW
047100         ADD 1 TO DAY-COUNT(DAY-IDX)
047200     END-IF.
047300 351-EXIT.
047400     EXIT.
047500
047600****** SMH-0280 - ALL FOUR TABLES ARE RANKED BY THE SAME STABLE
047700****** INSERTION SORT, DESCENDING ON COUNT, WITH FIRST-SEEN
047800****** ORDER (THE SEQ FIELD) AS THE TIE-BREAK.  THIS KEEPS AN
047900****** EARLIER-SEEN KEY AHEAD OF A LATER ONE WITH EQUAL COUNT.
048000 500-RANK-ALL-TABLES.
048100     MOVE "500-RANK-ALL-TABLES" TO PARA-NAME.
048200     PERFORM 510-SORT-DISEASE-TABLE THRU 510-EXIT.
048300     PERFORM 520-SORT-DOCTOR-TABLE THRU 520-EXIT.
048400     PERFORM 530-SORT-AREA-TABLE THRU 530-EXIT.
048500     PERFORM 540-SORT-BRANCH-TABLE THRU 540-EXIT.
048600     PERFORM 550-SORT-DAILY-TABLE THRU 550-EXIT.
048700     PERFORM 560-CALC-DOCTOR-AVERAGE THRU 560-EXIT.
048800 500-EXIT.
048900     EXIT.
049000
049100 510-SORT-DISEASE-TABLE.
049200     PERFORM 511-OUTER-PASS THRU 511-EXIT
049300         VARYING SRT-OUTER FROM 1 BY 1
049400         UNTIL SRT-OUTER >= WS-DISEASE-COUNT.
049500 510-EXIT.
049600     EXIT.
049700
049800 511-OUTER-PASS.
049900     PERFORM 512-INNER-COMPARE THRU 512-EXIT
050000         VARYING SRT-INNER FROM 1 BY 1
050100         UNTIL SRT-INNER > WS-DISEASE-COUNT - SRT-OUTER.
050200 511-EXIT.
050300     EXIT.
050400
050500 512-INNER-COMPARE.
050600     IF DIS-COUNT(SRT-INNER) < DIS-COUNT(SRT-INNER + 1)
050700        OR (DIS-COUNT(SRT-INNER) = DIS-COUNT(SRT-INNER + 1) AND
050800            DIS-SEQ(SRT-INNER) > DIS-SEQ(SRT-INNER + 1))
050900         MOVE DIS-NAME(SRT-INNER)  TO SRT-HOLD-NAME
051000         MOVE DIS-COUNT(SRT-INNER) TO SRT-HOLD-COUNT
051100         MOVE DIS-SEQ(SRT-INNER)   TO SRT-HOLD-SEQ
051200         MOVE DIS-NAME(SRT-INNER + 1)  TO DIS-NAME(SRT-INNER)
051300         MOVE DIS-COUNT(SRT-INNER + 1) TO DIS-COUNT(SRT-INNER)
051400         MOVE DIS-SEQ(SRT-INNER + 1)   TO DIS-SEQ(SRT-INNER)
051500         MOVE SRT-HOLD-NAME  TO DIS-NAME(SRT-INNER + 1)
051600         MOVE SRT-HOLD-COUNT TO DIS-COUNT(SRT-INNER + 1)
051700         MOVE SRT-HOLD-SEQ   TO DIS-SEQ(SRT-INNER + 1)
051800     END-IF.
051900 512-EXIT.
052000     EXIT.
052100
052200 520-SORT-DOCTOR-TABLE.
052300     PERFORM 521-OUTER-PASS THRU 521-EXIT
052400         VARYING SRT-OUTER FROM 1 BY 1
052500         UNTIL SRT-OUTER >= WS-DOCTOR-COUNT.
052600 520-EXIT.
052700     EXIT.
052800
052900 521-OUTER-PASS.
053000     PERFORM 522-INNER-COMPARE THRU 522-EXIT
053100         VARYING SRT-INNER FROM 1 BY 1
053200         UNTIL SRT-INNER > WS-DOCTOR-COUNT - SRT-OUTER.
053300 521-EXIT.
053400     EXIT.
053500
053600 522-INNER-COMPARE.
053700     IF DOC-COUNT(SRT-INNER) < DOC-COUNT(SRT-INNER + 1)
053800        OR (DOC-COUNT(SRT-INNER) = DOC-COUNT(SRT-INNER + 1) AND
053900            DOC-SEQ(SRT-INNER) > DOC-SEQ(SRT-INNER + 1))
054000         MOVE DOC-NAME(SRT-INNER)      TO SRT-HOLD-NAME
054100         MOVE DOC-SPECIALTY(SRT-INNER) TO SRT-HOLD-SPEC
054200         MOVE DOC-COUNT(SRT-INNER)     TO SRT-HOLD-COUNT
054300         MOVE DOC-SEQ(SRT-INNER)       TO SRT-HOLD-SEQ
054400         MOVE DOC-NAME(SRT-INNER + 1)      TO DOC-NAME(SRT-INNER)
054500         MOVE DOC-SPECIALTY(SRT-INNER + 1) TO
054600              DOC-SPECIALTY(SRT-INNER)
054700         MOVE DOC-COUNT(SRT-INNER + 1)     TO DOC-COUNT(SRT-INNER)
054800         MOVE DOC-SEQ(SRT-INNER + 1)       TO DOC-SEQ(SRT-INNER)
054900         MOVE SRT-HOLD-NAME  TO DOC-NAME(SRT-INNER + 1)
055000         MOVE SRT-HOLD-SPEC  TO DOC-SPECIALTY(SRT-INNER + 1)
055100         MOVE SRT-HOLD-COUNT TO DOC-COUNT(SRT-INNER + 1)
055200         MOVE SRT-HOLD-SEQ   TO DOC-SEQ(SRT-INNER + 1)
055300     END-IF.
055400 522-EXIT.
055500     EXIT.
055600
055700 530-SORT-AREA-TABLE.
055800     PERFORM 531-OUTER-PASS THRU 531-EXIT
055900         VARYING SRT-OUTER FROM 1 BY 1
056000         UNTIL SRT-OUTER >= WS-AREA-COUNT.
056100 530-EXIT.
056200     EXIT.
056300
056400 531-OUTER-PASS.
056500     PERFORM 532-INNER-COMPARE THRU 532-EXIT
056600         VARYING SRT-INNER FROM 1 BY 1
056700         UNTIL SRT-INNER > WS-AREA-COUNT - SRT-OUTER.
056800 531-EXIT.
056900     EXIT.
057000
057100 532-INNER-COMPARE.
057200     IF ARE-COUNT(SRT-INNER) < ARE-COUNT(SRT-INNER + 1)
057300        OR (ARE-COUNT(SRT-INNER) = ARE-COUNT(SRT-INNER + 1) AND
057400            ARE-SEQ(SRT-INNER) > ARE-SEQ(SRT-INNER + 1))
057500         MOVE ARE-NAME(SRT-INNER)  TO SRT-HOLD-NAME
057600         MOVE ARE-COUNT(SRT-INNER) TO SRT-HOLD-COUNT
057700         MOVE ARE-SEQ(SRT-INNER)   TO SRT-HOLD-SEQ
057800         MOVE ARE-NAME(SRT-INNER + 1)  TO ARE-NAME(SRT-INNER)
057900         MOVE ARE-COUNT(SRT-INNER + 1) TO ARE-COUNT(SRT-INNER)
058000         MOVE ARE-SEQ(SRT-INNER + 1)   TO ARE-SEQ(SRT-INNER)
058100         MOVE SRT-HOLD-NAME  TO ARE-NAME(SRT-INNER + 1)
058200         MOVE SRT-HOLD-COUNT TO ARE-COUNT(SRT-INNER + 1)
058300         MOVE SRT-HOLD-SEQ   TO ARE-SEQ(SRT-INNER + 1)
058400     END-IF.
058500 532-EXIT.
058600     EXIT.
058700
058800****** BRANCHES ARE SORTED THE SAME WAY AS AREAS, EVEN THOUGH
058900****** THE KB LISTS EVERY BRANCH UNTRUNCATED - THE ORDER STILL
059000****** MATTERS SO THE BUSIEST BRANCH READS FIRST
059100 540-SORT-BRANCH-TABLE.
059200     PERFORM 541-OUTER-PASS THRU 541-EXIT
059300         VARYING SRT-OUTER FROM 1 BY 1
059400         UNTIL SRT-OUTER >= WS-BRANCH-COUNT.
059500 540-EXIT.
059600     EXIT.
059700
059800 541-OUTER-PASS.
059900     PERFORM 542-INNER-COMPARE THRU 542-EXIT
060000         VARYING SRT-INNER FROM 1 BY 1
060100         UNTIL SRT-INNER > WS-BRANCH-COUNT - SRT-OUTER.
060200 541-EXIT.
060300     EXIT.
060400
060500 542-INNER-COMPARE.
060600     IF BRN-COUNT(SRT-INNER) < BRN-COUNT(SRT-INNER + 1)
060700        OR (BRN-COUNT(SRT-INNER) = BRN-COUNT(SRT-INNER + 1) AND
060800            BRN-SEQ(SRT-INNER) > BRN-SEQ(SRT-INNER + 1))
060900         MOVE BRN-NAME(SRT-INNER)  TO SRT-HOLD-NAME
061000         MOVE BRN-COUNT(SRT-INNER) TO SRT-HOLD-COUNT
061100         MOVE BRN-SEQ(SRT-INNER)   TO SRT-HOLD-SEQ
061200         MOVE BRN-NAME(SRT-INNER + 1)  TO BRN-NAME(SRT-INNER)
061300         MOVE BRN-COUNT(SRT-INNER + 1) TO BRN-COUNT(SRT-INNER)
061400         MOVE BRN-SEQ(SRT-INNER + 1)   TO BRN-SEQ(SRT-INNER)
061500         MOVE SRT-HOLD-NAME  TO BRN-NAME(SRT-INNER + 1)
061600         MOVE SRT-HOLD-COUNT TO BRN-COUNT(SRT-INNER + 1)
061700         MOVE SRT-HOLD-SEQ   TO BRN-SEQ(SRT-INNER + 1)
061800     END-IF.
061900 542-EXIT.
062000     EXIT.
062100
062200****** PEAK-DATE TIE-BREAK IS THE EARLIEST DATE, SO THE DAILY
062300****** TABLE SORTS ON COUNT DESCENDING, DATE-VALUE ASCENDING ON
062400****** A TIE (NOT FIRST-SEEN ORDER, AS CALENDAR DATES ARE NOT
062500****** NECESSARILY SEEN IN DATE ORDER ON THE INPUT FILE)
062600 550-SORT-DAILY-TABLE.
062700     PERFORM 551-OUTER-PASS THRU 551-EXIT
062800         VARYING SRT-OUTER FROM 1 BY 1
062900         UNTIL SRT-OUTER >= WS-DAILY-COUNT.
063000 550-EXIT.
063100     EXIT.
063200
063300 551-OUTER-PASS.
063400     PERFORM 552-INNER-COMPARE THRU 552-EXIT
063500         VARYING SRT-INNER FROM 1 BY 1
063600         UNTIL SRT-INNER > WS-DAILY-COUNT - SRT-OUTER.
063700 551-EXIT.
063800     EXIT.
063900
064000 552-INNER-COMPARE.
064100     IF DAY-COUNT(SRT-INNER) < DAY-COUNT(SRT-INNER + 1)
064200        OR (DAY-COUNT(SRT-INNER) = DAY-COUNT(SRT-INNER + 1) AND
064300            DAY-DATE(SRT-INNER) > DAY-DATE(SRT-INNER + 1))
064400         MOVE DAY-DATE(SRT-INNER)  TO SRT-HOLD-DATE
064500         MOVE DAY-COUNT(SRT-INNER) TO SRT-HOLD-COUNT
064600         MOVE DAY-DATE(SRT-INNER + 1)  TO DAY-DATE(SRT-INNER)
064700         MOVE DAY-COUNT(SRT-INNER + 1) TO DAY-COUNT(SRT-INNER)
064800         MOVE SRT-HOLD-DATE  TO DAY-DATE(SRT-INNER + 1)
064900         MOVE SRT-HOLD-COUNT TO DAY-COUNT(SRT-INNER + 1)
065000     END-IF.
065100 552-EXIT.
065200     EXIT.
065300
065400****** AVERAGE = TOTAL APPOINTMENTS / DISTINCT DOCTORS.
065500****** WS-DOCTOR-TOTAL-AVG IS ROUNDED HALF-UP TO 2 DECIMALS FOR
065600****** THE KB-GEN SUMMARY LINE ONLY.  WS-DOCTOR-AVG-UNRND KEEPS
065700****** THE SAME AVERAGE AT 4 DECIMALS WITH NO ROUNDING, SINCE
065800****** 830 DIVIDES BY THE AVERAGE TO GET EACH DOCTOR'S LOAD-VS-
065900****** AVERAGE PERCENTAGE AND A ROUNDED DIVISOR WOULD COMPOUND
066000****** ERROR INTO EVERY ONE OF THOSE FIGURES - SMH-0455
066100 560-CALC-DOCTOR-AVERAGE.
066200     IF WS-DOCTOR-COUNT > 0
066300         COMPUTE WS-DOCTOR-TOTAL-AVG ROUNDED =
066400                 TOTAL-APPOINTMENTS / WS-DOCTOR-COUNT
066500         COMPUTE WS-DOCTOR-AVG-UNRND =
066600                 TOTAL-APPOINTMENTS / WS-DOCTOR-COUNT
066700     ELSE
066800         MOVE ZERO TO WS-DOCTOR-TOTAL-AVG, WS-DOCTOR-AVG-UNRND
066900     END-IF.
067000 560-EXIT.
067100     EXIT.
067200
067300 800-WRITE-KB.
067400     MOVE "800-WRITE-KB" TO PARA-NAME.
067500     PERFORM 810-WRITE-SUMMARY THRU 810-EXIT.
067600     PERFORM 820-WRITE-DISEASE-DETAIL THRU 820-EXIT
067700         VARYING DIS-IDX FROM 1 BY 1
067800         UNTIL DIS-IDX > WS-DISEASE-COUNT OR DIS-IDX > 10.
067900     PERFORM 830-WRITE-DOCTOR-DETAIL THRU 830-EXIT
068000         VARYING DOC-IDX FROM 1 BY 1
068100         UNTIL DOC-IDX > WS-DOCTOR-COUNT OR DOC-IDX > 10.
068200     PERFORM 840-WRITE-AREA-DETAIL THRU 840-EXIT
068300         VARYING ARE-IDX FROM 1 BY 1
068400         UNTIL ARE-IDX > WS-AREA-COUNT OR ARE-IDX > 10.
068500     PERFORM 850-WRITE-BRANCH-DETAIL THRU 850-EXIT
068600         VARYING BRN-IDX FROM 1 BY 1
068700         UNTIL BRN-IDX > WS-BRANCH-COUNT.
068800     PERFORM 860-WRITE-DAILY-DETAIL THRU 860-EXIT
068900         VARYING DAY-IDX FROM 1 BY 1
069000         UNTIL DAY-IDX > WS-DAILY-COUNT.
069100 800-EXIT.
069200     EXIT.
069300
069400 810-WRITE-SUMMARY.
069500     INITIALIZE KB-REC.
069600     SET KB-TYPE-SUMMARY TO TRUE.
069700     MOVE TOTAL-APPOINTMENTS TO KB-SUM-TOTAL-PATIENTS.
069800     MOVE WS-DOCTOR-COUNT TO KB-SUM-TOTAL-DOCTORS.
069900     MOVE WS-BRANCH-COUNT TO KB-SUM-TOTAL-BRANCHES.
070000     MOVE WS-DISEASE-COUNT TO KB-SUM-TOTAL-DISEASES.
070100     MOVE WS-DOCTOR-TOTAL-AVG TO KB-SUM-AVG-PER-DOCTOR.
070200     IF WS-DISEASE-COUNT > 0
070300         MOVE DIS-NAME(1) TO KB-SUM-MOST-DISEASE
070400         MOVE DIS-COUNT(1) TO KB-SUM-MOST-DISEASE-CT
070500     END-IF.
070600     IF WS-DOCTOR-COUNT > 0
070700         MOVE DOC-NAME(1) TO KB-SUM-BUSIEST-DOCTOR
070800         MOVE DOC-COUNT(1) TO KB-SUM-BUSIEST-DOC-CT
070900     END-IF.
071000     IF WS-AREA-COUNT > 0
071100         MOVE ARE-NAME(1) TO KB-SUM-TOP-AREA
071200         MOVE ARE-COUNT(1) TO KB-SUM-TOP-AREA-CT
071300     END-IF.
071400     WRITE KB-REC.
071500 810-EXIT.
071600     EXIT.
071700
071800 820-WRITE-DISEASE-DETAIL.
071900     INITIALIZE KB-REC.
072000     SET KB-TYPE-DISEASE TO TRUE.
072100     MOVE DIS-IDX TO KB-DIS-RANK.
072200     MOVE DIS-NAME(DIS-IDX) TO KB-DIS-NAME.
072300     MOVE DIS-COUNT(DIS-IDX) TO KB-DIS-COUNT.
072400     IF TOTAL-APPOINTMENTS > 0
072500         COMPUTE KB-DIS-PCT ROUNDED =
072600             DIS-COUNT(DIS-IDX) / TOTAL-APPOINTMENTS * 100
072700     ELSE
072800         MOVE ZERO TO KB-DIS-PCT
072900     END-IF.
073000     WRITE KB-REC.
073100 820-EXIT.
073200     EXIT.
073300
073400 830-WRITE-DOCTOR-DETAIL.
073500     INITIALIZE KB-REC.
073600     SET KB-TYPE-DOCTOR TO TRUE.
073700     MOVE DOC-IDX TO KB-DOC-RANK.
073800     MOVE DOC-NAME(DOC-IDX) TO KB-DOC-NAME.
073900     MOVE DOC-SPECIALTY(DOC-IDX) TO KB-DOC-SPEC.
074000     MOVE DOC-COUNT(DOC-IDX) TO KB-DOC-COUNT.
074100     IF WS-DOCTOR-AVG-UNRND > 0
074200         COMPUTE KB-DOC-LOAD-PCT ROUNDED =
074300             DOC-COUNT(DOC-IDX) / WS-DOCTOR-AVG-UNRND * 100
074400     ELSE
074500         MOVE ZERO TO KB-DOC-LOAD-PCT
074600     END-IF.
074700     WRITE KB-REC.
074800 830-EXIT.
074900     EXIT.
075000
075100 840-WRITE-AREA-DETAIL.
075200     INITIALIZE KB-REC.
075300     SET KB-TYPE-AREA TO TRUE.
075400     MOVE ARE-IDX TO KB-ARE-RANK.
075500     MOVE ARE-NAME(ARE-IDX) TO KB-ARE-NAME.
075600     MOVE ARE-COUNT(ARE-IDX) TO KB-ARE-COUNT.
075700     IF TOTAL-APPOINTMENTS > 0
075800         COMPUTE KB-ARE-PCT ROUNDED =
075900             ARE-COUNT(ARE-IDX) / TOTAL-APPOINTMENTS * 100
076000     ELSE
076100         MOVE ZERO TO KB-ARE-PCT
076200     END-IF.
076300     WRITE KB-REC.
076400 840-EXIT.
076500     EXIT.
076600
076700 850-WRITE-BRANCH-DETAIL.
076800     INITIALIZE KB-REC.
076900     SET KB-TYPE-BRANCH TO TRUE.
077000     MOVE BRN-NAME(BRN-IDX) TO KB-BRN-NAME.
077100     MOVE BRN-COUNT(BRN-IDX) TO KB-BRN-COUNT.
077200     IF TOTAL-APPOINTMENTS > 0
077300         COMPUTE KB-BRN-PCT ROUNDED =
077400             BRN-COUNT(BRN-IDX) / TOTAL-APPOINTMENTS * 100
077500     ELSE
077600         MOVE ZERO TO KB-BRN-PCT
077700     END-IF.
077800     WRITE KB-REC.
077900 850-EXIT.
078000     EXIT.
078100
078200 860-WRITE-DAILY-DETAIL.
078300     INITIALIZE KB-REC.
078400     SET KB-TYPE-DAILY TO TRUE.
078500     MOVE DAY-DATE(DAY-IDX) TO KB-DAY-DATE.
078600     MOVE DAY-COUNT(DAY-IDX) TO KB-DAY-COUNT.
078700     IF DAY-IDX = 1
078800         SET KB-DAY-IS-PEAK TO TRUE
078900     ELSE
079000         MOVE "N" TO KB-DAY-PEAK-FLAG
079100     END-IF.
079200     WRITE KB-REC.
079300 860-EXIT.
079400     EXIT.
079500
079600 990-CLOSE-FILES.
079700     MOVE "990-CLOSE-FILES" TO PARA-NAME.
079800     CLOSE APPTCLNF, DOCTOUT, BRANOUT, DISEOUT, ANALKB, SYSOUT.
079900 990-EXIT.
080000     EXIT.
080100
080200 1000-ABEND-RTN.
080300     WRITE SYSOUT-REC FROM ABEND-REC.
080400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
080500     DISPLAY "*** ABNORMAL END OF JOB - KBBUILD ***" UPON CONSOLE.
080600     DIVIDE ZERO-VAL INTO ONE-VAL.
080700 1000-EXIT.
080800     EXIT.
