000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EDASTAT.
000300 AUTHOR. R. P. DURRANI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/18/93.
000600 DATE-COMPILED. 05/18/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RE-READS THE FOUR CLEANED FILES FROM
001300*          APPTCLN AND PRODUCES TWO REPORTS FOR THE MORNING
001400*          ANALYTICS REVIEW MEETING - A COLUMNAR SUMMARY REPORT
001500*          OF DATASET OVERVIEW AND KEY STATISTICS, AND A
001600*          NARRATIVE INSIGHTS DOCUMENT RESTATING THE DISEASE,
001700*          DOCTOR AND GEOGRAPHIC TRENDS IN PLAIN LANGUAGE.
001800*
001900*          IT ALSO COMPUTES THE WORKLOAD DISTRIBUTION STATISTICS
002000*          (MEAN/MEDIAN/MIN/MAX/QUARTILES) THAT DO NOT APPEAR ON
002100*          THE KNOWLEDGE BASE BUILT BY KBBUILD.
002200*
002300******************************************************************
002400*
002500*          CHANGE LOG
002600*
002700*     DATE     BY   TICKET    DESCRIPTION
002800*     -------- ---  --------  ------------------------------
002900*     051893   RPD  INIT      ORIGINAL PROGRAM
003000*     092093   TGD  SMH-0030  ADDED QUARTILE INTERPOLATION
003100*     030194   JS   SMH-0048  ADDED NARRATIVE INSIGHTS REPORT
003200*     071896   MM   SMH-0110  WIDENED DOCTOR-COUNT TABLE TO
003300*                             500 ENTRIES
003400*     112898   JS   SMH-0162  Y2K - PEAK DAY DISPLAY CONFIRMED
003500*                             4-DIGIT YEAR, NO CHANGE NEEDED
003600*     081501   RPD  SMH-0205  NO FUNCTIONAL CHANGE - RAISED
003700*                             PRINT LINE LIMIT FOR NEW PRINTER
003800*     050603   MM   SMH-0241  AVERAGE PATIENTS PER DOCTOR ON
003900*                             SUMMARY REPORT NOW SHOWS 1 DECIMAL
004000*                             PER ANALYTICS COMMITTEE REQUEST
004100*     112207   JS   SMH-0302  ADDED PAGE-BREAK LOGIC TO SUMMARY
004200*                             REPORT FOR NEW 55-LINE FORMS
004300*     031512   TGD  SMH-0366  MINOR - REMOVED DEAD CODE
004400*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004500*                             FOR NEW COMPILER RELEASE
004600*     030617   MM   SMH-0465  MOVED THE LONE EDIT AND PAGE-
004700*                             CONTROL FIELDS BACK TO 77-LEVELS
004800*                             PER SHOP STANDARD
004900*     042317   TGD  SMH-0470  WORKLOAD AVERAGE WAS MOVED STRAIGHT
005000*                             FROM ITS 2-DECIMAL WORKING FIGURE
005100*                             INTO THE 1-DECIMAL REPORT EDIT FIELD,
005200*                             WHICH TRUNCATES RATHER THAN ROUNDS THE
005300*                             DROPPED DIGIT - ALL THREE REPORT SITES
005400*                             NOW COMPUTE THE EDIT FIELD ROUNDED
005500******************************************************************
005600
005700         INPUT FILES             -   SMHD.APPTCLNF
005800                                     SMHD.DOCTOUT
005900                                     SMHD.BRANOUT
006000                                     SMHD.DISEOUT
006100
006200         REPORT FILES PRODUCED   -   SMHD.EDARPT
006300                                     SMHD.EDAINS
006400
006500         DUMP FILE               -   SYSOUT
006600
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT APPTCLNF
008200     ASSIGN TO UT-S-APPTCLNF
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT DOCTOUT
008700     ASSIGN TO UT-S-DOCTOUT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT BRANOUT
009200     ASSIGN TO UT-S-BRANOUT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT DISEOUT
009700     ASSIGN TO UT-S-DISEOUT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT EDARPT
010200     ASSIGN TO UT-S-EDARPT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600     SELECT EDAINS
010700     ASSIGN TO UT-S-EDAINS
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS OFCODE.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 130 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC  PIC X(130).
012000
012100 FD  APPTCLNF
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 207 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS APPTCLNF-REC.
012700 01  APPTCLNF-REC  PIC X(207).
012800
012900 FD  DOCTOUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 74 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS DOCTOR-REFERENCE-REC.
013500     COPY DOCTREF.
013600
013700 FD  BRANOUT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 74 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS BRANCH-REFERENCE-REC.
014300     COPY BRANREF.
014400
014500 FD  DISEOUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 74 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS DISEASE-REFERENCE-REC.
015100     COPY DISEREF.
015200
015300 FD  EDARPT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS EDARPT-REC.
015900 01  EDARPT-REC  PIC X(132).
016000
016100 FD  EDAINS
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 132 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS EDAINS-REC.
016700 01  EDAINS-REC  PIC X(132).
016800
016900 WORKING-STORAGE SECTION.
017000
017100 01  FILE-STATUS-CODES.
017200     05  OFCODE                  PIC X(2).
017300         88 CODE-WRITE    VALUE SPACES.
017400
017500 01  PARA-NAME                   PIC X(30) VALUE SPACES.
017600
017700 01  ABEND-DIVISORS.
017800     05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
017900     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018300         88 NO-MORE-DATA VALUE "N".
018400     05  DIS-FOUND-SW            PIC X(01) VALUE "N".
018500     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
018600     05  ARE-FOUND-SW            PIC X(01) VALUE "N".
018700     05  DAY-FOUND-SW            PIC X(01) VALUE "N".
018800
018900 COPY APPTREC.
019000
019100 01  WS-DISEASE-TABLE.
019200     05  WS-DISEASE-COUNT        PIC 9(04) COMP VALUE 0.
019300     05  DIS-ROW OCCURS 500 TIMES INDEXED BY DIS-IDX.
019400         10  DIS-NAME            PIC X(30).
019500         10  DIS-COUNT           PIC 9(07) COMP.
019600         10  DIS-SEQ             PIC 9(04) COMP.
019700
019800****** SMH-0110 - RAISED TO 500 ROWS WHEN THE DOCTOR ROSTER
019900****** PASSED 400 PHYSICIANS NETWORK-WIDE
020000 01  WS-DOCTOR-TABLE.
020100     05  WS-DOCTOR-COUNT         PIC 9(04) COMP VALUE 0.
020200     05  DOC-ROW OCCURS 500 TIMES INDEXED BY DOC-IDX.
020300         10  DOC-NAME            PIC X(30).
020400         10  DOC-COUNT           PIC 9(07) COMP.
020500         10  DOC-SEQ             PIC 9(04) COMP.
020600
020700 01  WS-AREA-TABLE.
020800     05  WS-AREA-COUNT           PIC 9(04) COMP VALUE 0.
020900     05  ARE-ROW OCCURS 500 TIMES INDEXED BY ARE-IDX.
021000         10  ARE-NAME            PIC X(20).
021100         10  ARE-COUNT           PIC 9(07) COMP.
021200         10  ARE-SEQ             PIC 9(04) COMP.
021300
021400 01  WS-DAILY-TABLE.
021500     05  WS-DAILY-COUNT          PIC 9(04) COMP VALUE 0.
021600     05  DAY-ROW OCCURS 400 TIMES INDEXED BY DAY-IDX.
021700         10  DAY-DATE            PIC 9(08).
021800         10  DAY-COUNT           PIC 9(07) COMP.
021900
022000****** A SECOND COPY OF THE PER-DOCTOR COUNTS, SORTED PURELY
022100****** ASCENDING BY COUNT - USED ONLY FOR THE QUARTILE/MEDIAN
022200****** CALCULATION, KEPT SEPARATE FROM THE RANKED WS-DOCTOR-
022300****** TABLE SO THE TOP-DOCTOR NAME LOOKUP IS NOT DISTURBED
022400 01  WS-DOCTOR-COUNTS-ASC.
022500     05  DCA-ROW OCCURS 500 TIMES INDEXED BY DCA-IDX.
022600         10  DCA-COUNT           PIC 9(07) COMP.
022700
022800 01  WS-SORT-WORK.
022900     05  SRT-OUTER               PIC 9(04) COMP.
023000     05  SRT-INNER               PIC 9(04) COMP.
023100     05  SRT-HOLD-NAME           PIC X(30).
023200     05  SRT-HOLD-COUNT          PIC 9(07) COMP.
023300     05  SRT-HOLD-SEQ            PIC 9(04) COMP.
023400     05  SRT-HOLD-DATE           PIC 9(08).
023500
023600 01  COUNTERS-AND-ACCUMULATORS.
023700     05  TOTAL-APPOINTMENTS      PIC 9(07) COMP VALUE 0.
023800     05  WS-DOCTOR-TOTAL-AVG     PIC 9(05)V99 COMP VALUE 0.
023900     05  WS-DAILY-TOTAL-AVG      PIC 9(05)V99 COMP VALUE 0.
024000
024100****** WORKLOAD DISTRIBUTION STATISTICS - SMH-0030
024200 01  WS-DISTRIBUTION-STATS.
024300     05  WS-WL-MEAN              PIC 9(05)V99.
024400     05  WS-WL-MEDIAN            PIC 9(05)V9.
024500     05  WS-WL-MIN               PIC 9(07) COMP.
024600     05  WS-WL-MAX               PIC 9(07) COMP.
024700     05  WS-WL-Q1                PIC 9(05)V9.
024800     05  WS-WL-Q3                PIC 9(05)V9.
024900     05  WS-Q-POSITION           PIC 9(05)V999 COMP-3.
025000     05  WS-Q-LOWER-IDX          PIC 9(04) COMP.
025100     05  WS-Q-UPPER-IDX          PIC 9(04) COMP.
025200     05  WS-Q-FRACTION           PIC 9(01)V999 COMP-3.
025300     05  WS-Q-LOWER-VAL          PIC 9(07) COMP.
025400     05  WS-Q-UPPER-VAL          PIC 9(07) COMP.
025500     05  WS-Q-RESULT             PIC 9(05)V999 COMP-3.
025600     05  WS-MID-IDX-1            PIC 9(04) COMP.
025700     05  WS-MID-IDX-2            PIC 9(04) COMP.
025800
025900 77  WS-LINES                    PIC 9(02) COMP VALUE 99.
026000 77  WS-PAGE-NO                  PIC 9(03) COMP VALUE 0.
026100 01  WS-RPT-LINE                 PIC X(132).
026200 77  WS-EDIT-7                   PIC ZZZZZZ9.
026300 77  WS-EDIT-51                  PIC ZZZZ9.9.
026400 77  WS-EDIT-41                  PIC ZZZ9.9.
026500
026600****** BANNER AND COLUMN-HEADING LINES FOR THE EDA SUMMARY
026700****** REPORT, PER THE ANALYTICS COMMITTEE'S 80-COLUMN FORMAT
026800 01  WS-BANNER-EQUALS            PIC X(80) VALUE ALL "=".
026900 01  WS-BANNER-DASHES            PIC X(80) VALUE ALL "-".
027000
027100 COPY ABNDREC.
027200
027300 PROCEDURE DIVISION.
027400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027500     PERFORM 100-MAINLINE THRU 100-EXIT
027600             UNTIL NO-MORE-DATA.
027700     PERFORM 400-CALC-DISTRIBUTION THRU 400-EXIT.
027800     PERFORM 700-WRITE-SUMMARY-RPT THRU 700-EXIT.
027900     PERFORM 750-WRITE-INSIGHTS-RPT THRU 750-EXIT.
028000     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
028100     DISPLAY "******** NORMAL END OF JOB EDASTAT ********".
028200     MOVE ZERO TO RETURN-CODE.
028300     GOBACK.
028400
028500 000-HOUSEKEEPING.
028600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028700     DISPLAY "******** BEGIN JOB EDASTAT ********".
028800     PERFORM 010-OPEN-FILES THRU 010-EXIT.
028900     PERFORM 020-READ-APPTCLNF THRU 020-EXIT.
029000 000-EXIT.
029100     EXIT.
029200
029300 010-OPEN-FILES.
029400     MOVE "010-OPEN-FILES" TO PARA-NAME.
029500     OPEN INPUT APPTCLNF, DOCTOUT, BRANOUT, DISEOUT.
029600     OPEN OUTPUT EDARPT, EDAINS, SYSOUT.
029700 010-EXIT.
029800     EXIT.
029900
030000 020-READ-APPTCLNF.
030100     READ APPTCLNF INTO APPOINTMENT-VISIT-REC
030200         AT END MOVE "N" TO MORE-DATA-SW
030300         GO TO 020-EXIT
030400     END-READ.
030500     ADD 1 TO TOTAL-APPOINTMENTS.
030600 020-EXIT.
030700     EXIT.
030800
030900 100-MAINLINE.
031000     MOVE "100-MAINLINE" TO PARA-NAME.
031100     PERFORM 110-ACCUM-DISEASE THRU 110-EXIT.
031200     PERFORM 120-ACCUM-DOCTOR THRU 120-EXIT.
031300     PERFORM 130-ACCUM-AREA THRU 130-EXIT.
031400     PERFORM 140-ACCUM-DAILY THRU 140-EXIT.
031500     PERFORM 020-READ-APPTCLNF THRU 020-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900 110-ACCUM-DISEASE.
032000     MOVE "N" TO DIS-FOUND-SW.
032100     PERFORM 111-SCAN-DISEASE THRU 111-EXIT
032200         VARYING DIS-IDX FROM 1 BY 1
032300         UNTIL DIS-IDX > WS-DISEASE-COUNT OR DIS-FOUND-SW = "Y".
032400     IF DIS-FOUND-SW = "N"
032500         ADD 1 TO WS-DISEASE-COUNT
032600         MOVE DISEASE-NAME TO DIS-NAME(WS-DISEASE-COUNT)
032700         MOVE 1 TO DIS-COUNT(WS-DISEASE-COUNT)
032800         MOVE WS-DISEASE-COUNT TO DIS-SEQ(WS-DISEASE-COUNT)
032900     END-IF.
033000 110-EXIT.
033100     EXIT.
033200
033300 111-SCAN-DISEASE.
033400     IF DIS-NAME(DIS-IDX) = DISEASE-NAME
033500         MOVE "Y" TO DIS-FOUND-SW
033600         ADD 1 TO DIS-COUNT(DIS-IDX)
033700     END-IF.
033800 111-EXIT.
033900     EXIT.
034000
034100 120-ACCUM-DOCTOR.
034200     MOVE "N" TO DOC-FOUND-SW.
034300     PERFORM 121-SCAN-DOCTOR THRU 121-EXIT
034400         VARYING DOC-IDX FROM 1 BY 1
034500         UNTIL DOC-IDX > WS-DOCTOR-COUNT OR DOC-FOUND-SW = "Y".
034600     IF DOC-FOUND-SW = "N"
034700         ADD 1 TO WS-DOCTOR-COUNT
034800         MOVE DOCTOR-NAME TO DOC-NAME(WS-DOCTOR-COUNT)
034900         MOVE 1 TO DOC-COUNT(WS-DOCTOR-COUNT)
035000         MOVE WS-DOCTOR-COUNT TO DOC-SEQ(WS-DOCTOR-COUNT)
035100     END-IF.
035200 120-EXIT.
035300     EXIT.
035400
035500 121-SCAN-DOCTOR.
035600     IF DOC-NAME(DOC-IDX) = DOCTOR-NAME
035700         MOVE "Y" TO DOC-FOUND-SW
035800         ADD 1 TO DOC-COUNT(DOC-IDX)
035900     END-IF.
036000 121-EXIT.
036100     EXIT.
036200
036300 130-ACCUM-AREA.
036400     MOVE "N" TO ARE-FOUND-SW.
036500     PERFORM 131-SCAN-AREA THRU 131-EXIT
036600         VARYING ARE-IDX FROM 1 BY 1
036700         UNTIL ARE-IDX > WS-AREA-COUNT OR ARE-FOUND-SW = "Y".
036800     IF ARE-FOUND-SW = "N"
036900         ADD 1 TO WS-AREA-COUNT
037000         MOVE VISIT-AREA TO ARE-NAME(WS-AREA-COUNT)
037100         MOVE 1 TO ARE-COUNT(WS-AREA-COUNT)
037200         MOVE WS-AREA-COUNT TO ARE-SEQ(WS-AREA-COUNT)
037300     END-IF.
037400 130-EXIT.
037500     EXIT.
037600
037700 131-SCAN-AREA.
037800     IF ARE-NAME(ARE-IDX) = VISIT-AREA
037900         MOVE "Y" TO ARE-FOUND-SW
038000         ADD 1 TO ARE-COUNT(ARE-IDX)
038100     END-IF.
038200 131-EXIT.
038300     EXIT.
038400
038500 140-ACCUM-DAILY.
038600     IF VISIT-DATE NOT = ZERO
038700         MOVE "N" TO DAY-FOUND-SW
038800         PERFORM 141-SCAN-DAILY THRU 141-EXIT
038900             VARYING DAY-IDX FROM 1 BY 1
039000             UNTIL DAY-IDX > WS-DAILY-COUNT OR DAY-FOUND-SW = "Y"
039100         IF DAY-FOUND-SW = "N"
039200             ADD 1 TO WS-DAILY-COUNT
039300             MOVE VISIT-DATE TO DAY-DATE(WS-DAILY-COUNT)
039400             MOVE 1 TO DAY-COUNT(WS-DAILY-COUNT)
039500         END-IF
039600     END-IF.
039700 140-EXIT.
039800     EXIT.
039900
040000 141-SCAN-DAILY.
040100     IF DAY-DATE(DAY-IDX) = VISIT-DATE
040200         MOVE "Y" TO DAY-FOUND-SW
040300         ADD 1 TO DAY-COUNT(DAY-IDX)
040400     END-IF.
040500 141-EXIT.
040600     EXIT.
040700
040800****** SMH-0030 - MEAN/MEDIAN/MIN/MAX/QUARTILES OF THE PER-
040900****** DOCTOR VISIT COUNTS.  THE WORKING COPY IS SORTED PLAIN
041000****** ASCENDING BY COUNT - NO NAME IS NEEDED FOR THIS REPORT
041100 400-CALC-DISTRIBUTION.
041200     MOVE "400-CALC-DISTRIBUTION" TO PARA-NAME.
041300     PERFORM 410-COPY-DOCTOR-COUNTS THRU 410-EXIT
041400         VARYING DOC-IDX FROM 1 BY 1
041500         UNTIL DOC-IDX > WS-DOCTOR-COUNT.
041600     PERFORM 420-SORT-ASCENDING THRU 420-EXIT.
041700     PERFORM 430-CALC-MEAN-MIN-MAX THRU 430-EXIT.
041800     PERFORM 440-CALC-MEDIAN THRU 440-EXIT.
041900     MOVE .25 TO WS-Q-POSITION.
042000     PERFORM 450-CALC-QUARTILE THRU 450-EXIT.
042100     MOVE WS-Q-RESULT TO WS-WL-Q1.
042200     MOVE .75 TO WS-Q-POSITION.
042300     PERFORM 450-CALC-QUARTILE THRU 450-EXIT.
042400     MOVE WS-Q-RESULT TO WS-WL-Q3.
042500     IF WS-DAILY-COUNT > 0
042600         COMPUTE WS-DAILY-TOTAL-AVG ROUNDED =
042700                 TOTAL-APPOINTMENTS / WS-DAILY-COUNT
042800     END-IF.
042900 400-EXIT.
043000     EXIT.
043100
043200 410-COPY-DOCTOR-COUNTS.
043300     MOVE DOC-COUNT(DOC-IDX) TO DCA-COUNT(DOC-IDX).
043400 410-EXIT.
043500     EXIT.
043600
043700 420-SORT-ASCENDING.
043800     PERFORM 421-OUTER-PASS THRU 421-EXIT
043900         VARYING SRT-OUTER FROM 1 BY 1
044000         UNTIL SRT-OUTER >= WS-DOCTOR-COUNT.
044100 420-EXIT.
044200     EXIT.
044300
044400 421-OUTER-PASS.
044500     PERFORM 422-INNER-COMPARE THRU 422-EXIT
044600         VARYING SRT-INNER FROM 1 BY 1
044700         UNTIL SRT-INNER > WS-DOCTOR-COUNT - SRT-OUTER.
044800 421-EXIT.
044900     EXIT.
045000
045100 422-INNER-COMPARE.
045200     IF DCA-COUNT(SRT-INNER) > DCA-COUNT(SRT-INNER + 1)
045300         MOVE DCA-COUNT(SRT-INNER) TO SRT-HOLD-COUNT
045400         MOVE DCA-COUNT(SRT-INNER + 1) TO DCA-COUNT(SRT-INNER)
045500         MOVE SRT-HOLD-COUNT TO DCA-COUNT(SRT-INNER + 1)
045600     END-IF.
045700 422-EXIT.
045800     EXIT.
045900
046000 430-CALC-MEAN-MIN-MAX.
046100     IF WS-DOCTOR-COUNT > 0
046200         COMPUTE WS-WL-MEAN ROUNDED =
046300                 TOTAL-APPOINTMENTS / WS-DOCTOR-COUNT
046400         MOVE DCA-COUNT(1) TO WS-WL-MIN
046500         MOVE DCA-COUNT(WS-DOCTOR-COUNT) TO WS-WL-MAX
046600     ELSE
046700         MOVE ZERO TO WS-WL-MEAN, WS-WL-MIN, WS-WL-MAX
046800     END-IF.
046900 430-EXIT.
047000     EXIT.
047100
047200****** MEDIAN - MIDDLE VALUE FOR ODD N, MEAN OF THE TWO MIDDLE
047300****** VALUES FOR EVEN N
047400 440-CALC-MEDIAN.
047500     IF WS-DOCTOR-COUNT = 0
047600         MOVE ZERO TO WS-WL-MEDIAN
047700     ELSE
047800         DIVIDE WS-DOCTOR-COUNT BY 2 GIVING WS-MID-IDX-1
047900                REMAINDER WS-MID-IDX-2
048000         IF WS-MID-IDX-2 = 0
048100             COMPUTE WS-WL-MEDIAN ROUNDED =
048200                 (DCA-COUNT(WS-MID-IDX-1) +
048300                  DCA-COUNT(WS-MID-IDX-1 + 1)) / 2
048400         ELSE
048500             ADD 1 TO WS-MID-IDX-1
048600             MOVE DCA-COUNT(WS-MID-IDX-1) TO WS-WL-MEDIAN
048700         END-IF
048800     END-IF.
048900 440-EXIT.
049000     EXIT.
049100
049200****** QUARTILE BY LINEAR INTERPOLATION AT POSITION
049300****** WS-Q-POSITION * (N-1) + 1, 1 DECIMAL RESULT.  CALLED
049400****** ONCE FOR Q1 (POSITION .25) AND ONCE FOR Q3 (POSITION .75)
049500 450-CALC-QUARTILE.
049600     IF WS-DOCTOR-COUNT = 0
049700         MOVE ZERO TO WS-Q-RESULT
049800     ELSE
049900         IF WS-DOCTOR-COUNT = 1
050000             MOVE DCA-COUNT(1) TO WS-Q-RESULT
050100         ELSE
050200             COMPUTE WS-Q-POSITION ROUNDED =
050300                 WS-Q-POSITION * (WS-DOCTOR-COUNT - 1) + 1
050400             MOVE WS-Q-POSITION TO WS-Q-LOWER-IDX
050500             COMPUTE WS-Q-FRACTION =
050600                 WS-Q-POSITION - WS-Q-LOWER-IDX
050700             MOVE DCA-COUNT(WS-Q-LOWER-IDX) TO WS-Q-LOWER-VAL
050800             IF WS-Q-LOWER-IDX >= WS-DOCTOR-COUNT
050900                 MOVE WS-Q-LOWER-VAL TO WS-Q-RESULT
051000             ELSE
051100                 COMPUTE WS-Q-UPPER-IDX = WS-Q-LOWER-IDX + 1
051200                 MOVE DCA-COUNT(WS-Q-UPPER-IDX) TO WS-Q-UPPER-VAL
051300                 COMPUTE WS-Q-RESULT ROUNDED =
051400                     WS-Q-LOWER-VAL + WS-Q-FRACTION *
051500                     (WS-Q-UPPER-VAL - WS-Q-LOWER-VAL)
051600             END-IF
051700         END-IF
051800     END-IF.
051900 450-EXIT.
052000     EXIT.
052100
052200****** SMH-0302 - COLUMNAR SUMMARY REPORT, SINGLE PASS, NO
052300****** CONTROL BREAKS.  EVERY LINE IS BUILT IN WS-RPT-LINE AND
052400****** WRITTEN THROUGH 600-PAGE-BREAK SO PAGINATION STAYS
052500****** CENTRALIZED IN ONE PLACE
052600 700-WRITE-SUMMARY-RPT.
052700     MOVE "700-WRITE-SUMMARY-RPT" TO PARA-NAME.
052800     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
052900     MOVE WS-BANNER-EQUALS TO WS-RPT-LINE.
053000     PERFORM 610-PRINT-LINE THRU 610-EXIT.
053100     MOVE "SAYLANI MEDICAL HELP DESK - EDA SUMMARY REPORT"
053200       TO WS-RPT-LINE.
053300     PERFORM 610-PRINT-LINE THRU 610-EXIT.
053400     MOVE WS-BANNER-EQUALS TO WS-RPT-LINE.
053500     PERFORM 610-PRINT-LINE THRU 610-EXIT.
053600
053700     MOVE "DATASET OVERVIEW" TO WS-RPT-LINE.
053800     PERFORM 610-PRINT-LINE THRU 610-EXIT.
053900     MOVE WS-BANNER-DASHES TO WS-RPT-LINE.
054000     PERFORM 610-PRINT-LINE THRU 610-EXIT.
054100     MOVE WS-DOCTOR-COUNT TO WS-EDIT-7.
054200     STRING "  TOTAL DOCTORS  : " DELIMITED BY SIZE
054300            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
054400     PERFORM 610-PRINT-LINE THRU 610-EXIT.
054500     MOVE WS-AREA-COUNT TO WS-EDIT-7.
054600     STRING "  TOTAL AREAS    : " DELIMITED BY SIZE
054700            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
054800     PERFORM 610-PRINT-LINE THRU 610-EXIT.
054900     MOVE WS-DISEASE-COUNT TO WS-EDIT-7.
055000     STRING "  TOTAL DISEASES : " DELIMITED BY SIZE
055100            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
055200     PERFORM 610-PRINT-LINE THRU 610-EXIT.
055300     MOVE TOTAL-APPOINTMENTS TO WS-EDIT-7.
055400     STRING "  TOTAL PATIENTS : " DELIMITED BY SIZE
055500            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
055600     PERFORM 610-PRINT-LINE THRU 610-EXIT.
055700
055800     MOVE "KEY STATISTICS" TO WS-RPT-LINE.
055900     PERFORM 610-PRINT-LINE THRU 610-EXIT.
056000     MOVE WS-BANNER-DASHES TO WS-RPT-LINE.
056100     PERFORM 610-PRINT-LINE THRU 610-EXIT.
056200     IF WS-DISEASE-COUNT > 0
056300         MOVE DIS-COUNT(1) TO WS-EDIT-7
056400         STRING "  MOST COMMON DISEASE : " DELIMITED BY SIZE
056500                DIS-NAME(1) DELIMITED BY SIZE
056600                " (" DELIMITED BY SIZE
056700                WS-EDIT-7 DELIMITED BY SIZE
056800                " CASES)" DELIMITED BY SIZE INTO WS-RPT-LINE
056900         PERFORM 610-PRINT-LINE THRU 610-EXIT
057000     END-IF.
057100     MOVE WS-DISEASE-COUNT TO WS-EDIT-7.
057200     STRING "  UNIQUE DISEASES      : " DELIMITED BY SIZE
057300            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
057400     PERFORM 610-PRINT-LINE THRU 610-EXIT.
057500     COMPUTE WS-EDIT-51 ROUNDED = WS-WL-MEAN.
057600     STRING "  AVG PATIENTS/DOCTOR  : " DELIMITED BY SIZE
057700            WS-EDIT-51 DELIMITED BY SIZE INTO WS-RPT-LINE.
057800     PERFORM 610-PRINT-LINE THRU 610-EXIT.
057900     IF WS-DOCTOR-COUNT > 0
058000         MOVE DOC-COUNT(WS-DOCTOR-COUNT) TO WS-EDIT-7
058100         STRING "  BUSIEST DOCTOR       : " DELIMITED BY SIZE
058200                DOC-NAME(WS-DOCTOR-COUNT) DELIMITED BY SIZE
058300                " (" DELIMITED BY SIZE
058400                WS-EDIT-7 DELIMITED BY SIZE
058500                " PATIENTS)" DELIMITED BY SIZE INTO WS-RPT-LINE
058600         PERFORM 610-PRINT-LINE THRU 610-EXIT
058700     END-IF.
058800     MOVE WS-AREA-COUNT TO WS-EDIT-7.
058900     STRING "  AREAS SERVED         : " DELIMITED BY SIZE
059000            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
059100     PERFORM 610-PRINT-LINE THRU 610-EXIT.
059200     IF WS-AREA-COUNT > 0
059300         PERFORM 720-FIND-TOP-AREA THRU 720-EXIT
059400         STRING "  MOST SERVED AREA     : " DELIMITED BY SIZE
059500                ARE-NAME(ARE-IDX) DELIMITED BY SIZE
059600                " (" DELIMITED BY SIZE
059700                WS-EDIT-7 DELIMITED BY SIZE
059800                " PATIENTS)" DELIMITED BY SIZE INTO WS-RPT-LINE
059900         PERFORM 610-PRINT-LINE THRU 610-EXIT
060000     END-IF.
060100
060200     MOVE "WORKLOAD DISTRIBUTION" TO WS-RPT-LINE.
060300     PERFORM 610-PRINT-LINE THRU 610-EXIT.
060400     MOVE WS-BANNER-DASHES TO WS-RPT-LINE.
060500     PERFORM 610-PRINT-LINE THRU 610-EXIT.
060600     COMPUTE WS-EDIT-51 ROUNDED = WS-WL-MEAN.
060700     STRING "  MEAN   : " DELIMITED BY SIZE
060800            WS-EDIT-51 DELIMITED BY SIZE INTO WS-RPT-LINE.
060900     PERFORM 610-PRINT-LINE THRU 610-EXIT.
061000     MOVE WS-WL-MEDIAN TO WS-EDIT-51.
061100     STRING "  MEDIAN : " DELIMITED BY SIZE
061200            WS-EDIT-51 DELIMITED BY SIZE INTO WS-RPT-LINE.
061300     PERFORM 610-PRINT-LINE THRU 610-EXIT.
061400     MOVE WS-WL-MIN TO WS-EDIT-7.
061500     STRING "  MIN    : " DELIMITED BY SIZE
061600            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
061700     PERFORM 610-PRINT-LINE THRU 610-EXIT.
061800     MOVE WS-WL-MAX TO WS-EDIT-7.
061900     STRING "  MAX    : " DELIMITED BY SIZE
062000            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
062100     PERFORM 610-PRINT-LINE THRU 610-EXIT.
062200     MOVE WS-WL-Q1 TO WS-EDIT-41.
062300     STRING "  Q1     : " DELIMITED BY SIZE
062400            WS-EDIT-41 DELIMITED BY SIZE INTO WS-RPT-LINE.
062500     PERFORM 610-PRINT-LINE THRU 610-EXIT.
062600     MOVE WS-WL-Q3 TO WS-EDIT-41.
062700     STRING "  Q3     : " DELIMITED BY SIZE
062800            WS-EDIT-41 DELIMITED BY SIZE INTO WS-RPT-LINE.
062900     PERFORM 610-PRINT-LINE THRU 610-EXIT.
063000 700-EXIT.
063100     EXIT.
063200
063300****** THE AREA TABLE IS NOT PRE-RANKED IN THIS PROGRAM (ONLY
063400****** KBBUILD RANKS ITS COPY) SO THE TOP AREA IS FOUND HERE BY
063500****** A SIMPLE LINEAR SCAN FOR THE HIGHEST COUNT
063600 720-FIND-TOP-AREA.
063700     MOVE 1 TO ARE-IDX.
063800     PERFORM 721-SCAN-FOR-MAX THRU 721-EXIT
063900         VARYING WS-Q-LOWER-IDX FROM 2 BY 1
064000         UNTIL WS-Q-LOWER-IDX > WS-AREA-COUNT.
064100     MOVE ARE-COUNT(ARE-IDX) TO WS-EDIT-7.
064200 720-EXIT.
064300     EXIT.
064400
064500 721-SCAN-FOR-MAX.
064600     IF ARE-COUNT(WS-Q-LOWER-IDX) > ARE-COUNT(ARE-IDX)
064700         SET ARE-IDX TO WS-Q-LOWER-IDX
064800     END-IF.
064900 721-EXIT.
065000     EXIT.
065100
065200****** NARRATIVE INSIGHTS DOCUMENT - PLAIN SENTENCES RESTATING
065300****** THE SAME NUMBERS AS THE SUMMARY REPORT, FOR READERS WHO
065400****** WANT PROSE RATHER THAN COLUMNS
065500 750-WRITE-INSIGHTS-RPT.
065600     MOVE "750-WRITE-INSIGHTS-RPT" TO PARA-NAME.
065700     MOVE "SAYLANI MEDICAL HELP DESK - ANALYTICS INSIGHTS"
065800       TO WS-RPT-LINE.
065900     WRITE EDAINS-REC FROM WS-RPT-LINE.
066000     MOVE SPACES TO WS-RPT-LINE.
066100     WRITE EDAINS-REC FROM WS-RPT-LINE.
066200
066300     MOVE "DISEASE TRENDS" TO WS-RPT-LINE.
066400     WRITE EDAINS-REC FROM WS-RPT-LINE.
066500     PERFORM 760-WRITE-DISEASE-LINE THRU 760-EXIT
066600         VARYING DIS-IDX FROM 1 BY 1
066700         UNTIL DIS-IDX > WS-DISEASE-COUNT OR DIS-IDX > 10.
066800
066900     MOVE SPACES TO WS-RPT-LINE.
067000     WRITE EDAINS-REC FROM WS-RPT-LINE.
067100     MOVE "DOCTOR WORKLOAD" TO WS-RPT-LINE.
067200     WRITE EDAINS-REC FROM WS-RPT-LINE.
067300     MOVE WS-DOCTOR-COUNT TO WS-EDIT-7.
067400     COMPUTE WS-EDIT-51 ROUNDED = WS-WL-MEAN.
067500     STRING "  " DELIMITED BY SIZE
067600            WS-EDIT-7 DELIMITED BY SIZE
067700            " DOCTORS, AVERAGING " DELIMITED BY SIZE
067800            WS-EDIT-51 DELIMITED BY SIZE
067900            " PATIENTS EACH" DELIMITED BY SIZE
068000            INTO WS-RPT-LINE.
068100     WRITE EDAINS-REC FROM WS-RPT-LINE.
068200
068300     MOVE SPACES TO WS-RPT-LINE.
068400     WRITE EDAINS-REC FROM WS-RPT-LINE.
068500     MOVE "GEOGRAPHIC OVERVIEW" TO WS-RPT-LINE.
068600     WRITE EDAINS-REC FROM WS-RPT-LINE.
068700     MOVE WS-AREA-COUNT TO WS-EDIT-7.
068800     STRING "  SERVICE REACHES " DELIMITED BY SIZE
068900            WS-EDIT-7 DELIMITED BY SIZE
069000            " DISTINCT AREAS" DELIMITED BY SIZE
069100            INTO WS-RPT-LINE.
069200     WRITE EDAINS-REC FROM WS-RPT-LINE.
069300
069400     IF WS-DAILY-COUNT > 0
069500         MOVE SPACES TO WS-RPT-LINE
069600         WRITE EDAINS-REC FROM WS-RPT-LINE
069700         PERFORM 770-WRITE-PEAK-DAY THRU 770-EXIT
069800     END-IF.
069900 750-EXIT.
070000     EXIT.
070100
070200 760-WRITE-DISEASE-LINE.
070300     MOVE DIS-IDX TO WS-EDIT-7.
070400     STRING "  " DELIMITED BY SIZE
070500            WS-EDIT-7 DELIMITED BY SIZE
070600            ". " DELIMITED BY SIZE
070700            DIS-NAME(DIS-IDX) DELIMITED BY SIZE
070800            INTO WS-RPT-LINE.
070900     WRITE EDAINS-REC FROM WS-RPT-LINE.
071000 760-EXIT.
071100     EXIT.
071200
071300****** PEAK DAY = HIGHEST DAILY COUNT, EARLIEST CALENDAR DATE
071400****** ON A TIE
071500 770-WRITE-PEAK-DAY.
071600     MOVE 1 TO DAY-IDX.
071700     PERFORM 771-SCAN-FOR-PEAK THRU 771-EXIT
071800         VARYING WS-Q-UPPER-IDX FROM 2 BY 1
071900         UNTIL WS-Q-UPPER-IDX > WS-DAILY-COUNT.
072000     MOVE DAY-COUNT(DAY-IDX) TO WS-EDIT-7.
072100     STRING "  PEAK DAY " DELIMITED BY SIZE
072200            DAY-DATE(DAY-IDX) DELIMITED BY SIZE
072300            " WITH " DELIMITED BY SIZE
072400            WS-EDIT-7 DELIMITED BY SIZE
072500            " VISITS" DELIMITED BY SIZE
072600            INTO WS-RPT-LINE.
072700     WRITE EDAINS-REC FROM WS-RPT-LINE.
072800 770-EXIT.
072900     EXIT.
073000
073100 771-SCAN-FOR-PEAK.
073200     IF DAY-COUNT(WS-Q-UPPER-IDX) > DAY-COUNT(DAY-IDX)
073300        OR (DAY-COUNT(WS-Q-UPPER-IDX) = DAY-COUNT(DAY-IDX) AND
073400            DAY-DATE(WS-Q-UPPER-IDX) < DAY-DATE(DAY-IDX))
073500         SET DAY-IDX TO WS-Q-UPPER-IDX
073600     END-IF.
073700 771-EXIT.
073800     EXIT.
073900
074000****** SMH-0302 - 55 PRINT LINES PER PAGE ON THE NEW FORMS,
074100****** HEADING REPEATED AT THE TOP OF EVERY PAGE
074200 600-PAGE-BREAK.
074300     IF WS-LINES > 54
074400         ADD 1 TO WS-PAGE-NO
074500         MOVE SPACES TO WS-RPT-LINE
074600         WRITE EDARPT-REC FROM WS-RPT-LINE AFTER ADVANCING
074700               NEXT-PAGE
074800         MOVE ZERO TO WS-LINES
074900     END-IF.
075000 600-EXIT.
075100     EXIT.
075200
075300 610-PRINT-LINE.
075400     WRITE EDARPT-REC FROM WS-RPT-LINE AFTER ADVANCING 1.
075500     ADD 1 TO WS-LINES.
075600     IF WS-LINES > 54
075700         PERFORM 600-PAGE-BREAK THRU 600-EXIT
075800     END-IF.
075900 610-EXIT.
076000     EXIT.
076100
076200 990-CLOSE-FILES.
076300     MOVE "990-CLOSE-FILES" TO PARA-NAME.
076400     CLOSE APPTCLNF, DOCTOUT, BRANOUT, DISEOUT, EDARPT, EDAINS,
076500           SYSOUT.
076600 990-EXIT.
076700     EXIT.
076800
076900 1000-ABEND-RTN.
077000     WRITE SYSOUT-REC FROM ABEND-REC.
077100     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
077200     DISPLAY "*** ABNORMAL END OF JOB - EDASTAT ***" UPON CONSOLE.
077300     DIVIDE ZERO-VAL INTO ONE-VAL.
077400 1000-EXIT.
077500     EXIT.
