000100******************************************************************
000200*    BRANREF  --  BRANCHES REFERENCE RECORD                      *
000300*                                                                *
000400*    ONE ENTRY PER DISTINCT (BRANCH-NAME, AREA) SEEN ON THE      *
000500*    CLEANED APPOINTMENT FILE.  IDS ARE DENSE, ASSIGNED IN       *
000600*    FIRST-APPEARANCE ORDER STARTING AT 1, BY APPTCLN.           *
000700*                                                                *
000800*    052216 TGD  ORIGINAL LAYOUT                                 *
000900******************************************************************
001000 01  BRANCH-REFERENCE-REC.
001100     05  BRANCH-ID                  PIC 9(04).
001200     05  BRANCH-NAME-R              PIC X(30).
001300     05  BRANCH-AREA-R              PIC X(20).
001400     05  FILLER                     PIC X(20).
