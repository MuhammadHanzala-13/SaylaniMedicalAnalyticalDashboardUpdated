000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTCLN.
000300 AUTHOR. T. DARNELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/11/93.
000600 DATE-COMPILED. 03/11/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND CLEANS THE RAW NIGHTLY
001300*          APPOINTMENT EXTRACT FROM THE HELP-DESK INTAKE SYSTEM.
001400*
001500*          IT CONTAINS ONE RECORD PER PATIENT VISIT LOGGED AT
001600*          ANY SAYLANI MEDICAL HELP DESK BRANCH THAT DAY.
001700*
001800*          THE PROGRAM TRIMS AND STANDARDIZES EACH RECORD,
001900*          DERIVES THE SERVICE AREA FROM THE BRANCH NAME, BUILDS
002000*          THE DOCTOR/BRANCH/DISEASE REFERENCE TABLES BY FIRST-
002100*          SEEN DE-DUPLICATION, VALIDATES DATA QUALITY, AND
002200*          WRITES THE CLEANED APPOINTMENT FILE PLUS A CLEANING
002300*          REPORT FOR THE MORNING SHIFT.
002400*
002500******************************************************************
002600*
002700*          CHANGE LOG
002800*
002900*     DATE     BY   TICKET    DESCRIPTION
003000*     -------- ---  --------  ------------------------------
003100*     031193   TGD  INIT      ORIGINAL PROGRAM
003200*     041293   TGD  SMH-0014  ADDED DUPLICATE VISIT-ID CHECK
003300*     091594   RPD  SMH-0061  WIDENED DISEASE-NAME TO X(30)
003400*     061295   JS   SMH-0080  ADDED BRANCH-AREA DERIVATION
003500*     022896   TGD  SMH-0098  CORRECTED GENDER TITLE-CASE BUG
003600*                             ON SINGLE-WORD GENDER VALUES
003700*     071797   RPD  SMH-0121  RAISED VISIT-ID TABLE TO 5000 ROWS
003800*     030398   MM   SMH-0140  ADDED AGE-OUT-OF-RANGE ISSUE LINE
003900*     112898   JS   SMH-0162  Y2K - CONFIRMED 4-DIGIT YEAR IN
004000*                             VISIT-TIMESTAMP, NO CENTURY WINDOW
004100*                             NEEDED - TESTED THRU 12/31/99
004200*     020499   TGD  SMH-0170  Y2K - REVIEWED VISIT-DATE-CC/YY
004300*                             SPLIT FOR YEAR 2000 ROLLOVER - OK
004400*     081501   RPD  SMH-0205  RAISED PATIENT TABLE TO 5000 ROWS
004500*     050603   MM   SMH-0240  ADDED UNIQUE-PATIENT-COUNT TO RPT
004600*     112207   JS   SMH-0301  CLEANING REPORT NOW SHOWS DATE
004700*                             RANGE OF PARSED VISIT TIMESTAMPS
004800*     031512   TGD  SMH-0366  MINOR - REMOVED DEAD CODE IN
004900*                             240-DERIVE-AREA
005000*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
005100*                             FOR NEW COMPILER RELEASE
005200*     030617   MM   SMH-0461  RESTORED THE SHOP'S RUN-DATE STAMP
005300*                             (ACCEPT WS-DATE FROM DATE) DROPPED
005400*                             SOMEWHERE ALONG THE WAY - CLEANING
005500*                             REPORT BANNER NOW SHOWS THE DATE
005600*                             THE JOB RAN
005700******************************************************************
005800
005900         INPUT FILE              -   SMHD.APPTDATA
006000
006100         OUTPUT FILE PRODUCED    -   SMHD.APPTCLNF
006200
006300         REFERENCE FILES WRITTEN -   SMHD.DOCTOUT
006400                                     SMHD.BRANOUT
006500                                     SMHD.DISEOUT
006600
006700         REPORT FILE PRODUCED    -   SMHD.CLNRPT
006800
006900         DUMP FILE               -   SYSOUT
007000
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT APPTDATA
008600     ASSIGN TO UT-S-APPTDATA
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT APPTCLNF
009100     ASSIGN TO UT-S-APPTCLNF
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT DOCTOUT
009600     ASSIGN TO UT-S-DOCTOUT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT BRANOUT
010100     ASSIGN TO UT-S-BRANOUT
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT DISEOUT
010600     ASSIGN TO UT-S-DISEOUT
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000     SELECT CLNRPT
011100     ASSIGN TO UT-S-CLNRPT
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS OFCODE.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC  PIC X(130).
012400
012500****** THIS FILE IS PASSED IN FROM THE HELP-DESK INTAKE SYSTEM
012600****** IT CONSISTS OF ONE RECORD PER VISIT LOGGED THAT DAY -
012700****** NO AREA, VISIT-DATE OR VISIT-TIME FIELDS ARE ON THIS FILE,
012800****** THEY ARE DERIVED BELOW
012900 FD  APPTDATA
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 164 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS APPTDATA-REC.
013500 01  APPTDATA-REC  PIC X(164).
013600
013700 FD  APPTCLNF
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 207 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS APPTCLNF-REC.
014300 01  APPTCLNF-REC  PIC X(207).
014400
014500 FD  DOCTOUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 74 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS DOCTOR-REFERENCE-REC.
015100     COPY DOCTREF.
015200
015300 FD  BRANOUT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 74 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS BRANCH-REFERENCE-REC.
015900     COPY BRANREF.
016000
016100 FD  DISEOUT
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 74 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS DISEASE-REFERENCE-REC.
016700     COPY DISEREF.
016800
016900 FD  CLNRPT
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 132 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS CLNRPT-REC.
017500 01  CLNRPT-REC  PIC X(132).
017600
017700** QSAM FILE
017800 WORKING-STORAGE SECTION.
017900
018000 01  FILE-STATUS-CODES.
018100     05  OFCODE                  PIC X(2).
018200         88 CODE-WRITE    VALUE SPACES.
018300
018400 01  PARA-NAME                   PIC X(30) VALUE SPACES.
018500
018600 01  ABEND-DIVISORS.
018700     05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
018800     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
018900
019000 01  FLAGS-AND-SWITCHES.
019100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
019200         88 NO-MORE-DATA VALUE "N".
019300     05  WS-FIRST-AGE-SW         PIC X(01) VALUE "Y".
019400     05  WS-FIRST-TS-SW          PIC X(01) VALUE "Y".
019500     05  WS-WORD-START-SW        PIC X(01) VALUE "Y".
019600     05  VID-FOUND-SW            PIC X(01) VALUE "N".
019700     05  PAT-FOUND-SW            PIC X(01) VALUE "N".
019800     05  DOC-FOUND-SW            PIC X(01) VALUE "N".
019900     05  BRN-FOUND-SW            PIC X(01) VALUE "N".
020000     05  DIS-FOUND-SW            PIC X(01) VALUE "N".
020100
020200****** RAW INPUT LAYOUT - NINE FIELDS, NO AREA/DATE/TIME
020300 01  WS-RAW-APPT-REC.
020400     05  RI-VISIT-ID             PIC X(10).
020500     05  RI-PATIENT-ID           PIC X(10).
020600     05  RI-AGE                  PIC X(03).
020700     05  RI-GENDER               PIC X(10).
020800     05  RI-TIMESTAMP            PIC X(16).
020900     05  RI-BRANCH-NAME          PIC X(30).
021000     05  RI-DOCTOR-NAME          PIC X(30).
021100     05  RI-SPECIALTY            PIC X(25).
021200     05  RI-DISEASE-NAME         PIC X(30).
021300
021400** CLEANED APPOINTMENT WORKING COPY
021500 COPY APPTREC.
021600
021700****** GENERIC FIELD-TRIM WORK AREA - USED FOR EVERY TEXT FIELD
021800****** ON THE INCOMING RECORD, ONE FIELD AT A TIME
021900 01  WS-TRIM-WORK.
022000     05  WS-TRIM-IN              PIC X(30).
022100     05  WS-TRIM-OUT             PIC X(30).
022200     05  WS-TRIM-SUB             PIC 9(02) COMP.
022300     05  WS-TRIM-OSUB            PIC 9(02) COMP.
022400     05  WS-TRIM-LEN             PIC 9(02) COMP.
022500
022600 01  WS-CASE-WORK.
022700     05  WS-UPPER-ALPHA          PIC X(26)
022800         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022900     05  WS-LOWER-ALPHA          PIC X(26)
023000         VALUE "abcdefghijklmnopqrstuvwxyz".
023100     05  WS-ONE-CHAR             PIC X(01).
023200     05  WS-GENDER-SUB           PIC 9(02) COMP.
023300
023400 77  WS-AREA-WORK                PIC X(30).
023500 77  WS-DATE                     PIC 9(06).
023600
023700****** TIMESTAMP-PARSE WORK FIELDS
023800 01  WS-TS-WORK.
023900     05  WS-TS-DD                PIC 9(02).
024000     05  WS-TS-MM                PIC 9(02).
024100     05  WS-TS-YYYY              PIC 9(04).
024200     05  WS-TS-HH                PIC 9(02).
024300     05  WS-TS-MIN               PIC 9(02).
024400     05  WS-CUR-TS               PIC 9(12) COMP.
024500     05  WS-MIN-TS               PIC 9(12) COMP.
024600     05  WS-MAX-TS               PIC 9(12) COMP.
024700     05  WS-MIN-TS-DISPLAY       PIC X(16).
024800     05  WS-MAX-TS-DISPLAY       PIC X(16).
024900
025000****** AGE-RANGE TRACKING - SIGNED SO A BADLY-FED NEGATIVE AGE
025100****** FROM UPSTREAM WOULD STILL SHOW IN THE CLEANING REPORT
025200 01  WS-AGE-WORK.
025300     05  WS-MIN-AGE              PIC S9(03).
025400     05  WS-MAX-AGE              PIC S9(03).
025500
025600****** VISIT-ID DUPLICATE-CHECK TABLE - SMH-0121 RAISED TO 5000
025700****** ROWS FOR THE CURRENT NIGHTLY VOLUME.  BUMP WS-MAX-VISITS
025800****** AND RECOMPILE IF THE INTAKE FILE EVER EXCEEDS THIS.
025900 01  WS-VISIT-ID-TABLE.
026000     05  VISIT-ID-COUNT          PIC 9(05) COMP VALUE 0.
026100     05  VID-ROW OCCURS 5000 TIMES INDEXED BY VID-IDX.
026200         10  VID-VALUE           PIC X(10).
026300         10  VID-OCCURS          PIC 9(05) COMP.
026400
026500****** UNIQUE-PATIENT TABLE - SMH-0205 RAISED TO 5000 ROWS
026600 01  WS-PATIENT-TABLE.
026700     05  UNIQUE-PATIENT-COUNT    PIC 9(05) COMP VALUE 0.
026800     05  PID-ROW OCCURS 5000 TIMES INDEXED BY PAT-IDX.
026900         10  PID-VALUE           PIC X(10).
027000
027100 01  WS-DOCTOR-TABLE.
027200     05  DOCTOR-COUNT            PIC 9(04) COMP VALUE 0.
027300     05  DT-ROW OCCURS 500 TIMES INDEXED BY DOC-IDX.
027400         10  DT-DOCTOR-NAME      PIC X(30).
027500         10  DT-SPECIALTY        PIC X(25).
027600         10  DT-ID               PIC 9(04).
027700
027800 01  WS-BRANCH-TABLE.
027900     05  BRANCH-COUNT            PIC 9(04) COMP VALUE 0.
028000     05  BT-ROW OCCURS 500 TIMES INDEXED BY BRN-IDX.
028100         10  BT-BRANCH-NAME      PIC X(30).
028200         10  BT-AREA             PIC X(20).
028300         10  BT-ID               PIC 9(04).
028400
028500 01  WS-DISEASE-TABLE.
028600     05  DISEASE-COUNT           PIC 9(04) COMP VALUE 0.
028700     05  DS-ROW OCCURS 500 TIMES INDEXED BY DIS-IDX.
028800         10  DS-DISEASE-NAME     PIC X(30).
028900         10  DS-CATEGORY         PIC X(25).
029000         10  DS-ID               PIC 9(04).
029100
029200 01  MISSING-FIELD-COUNTS.
029300     05  MISSING-VISIT-ID        PIC 9(07) COMP VALUE 0.
029400     05  MISSING-PATIENT-ID      PIC 9(07) COMP VALUE 0.
029500     05  MISSING-AGE             PIC 9(07) COMP VALUE 0.
029600     05  MISSING-GENDER          PIC 9(07) COMP VALUE 0.
029700     05  MISSING-TIMESTAMP       PIC 9(07) COMP VALUE 0.
029800     05  MISSING-BRANCH          PIC 9(07) COMP VALUE 0.
029900     05  MISSING-DOCTOR          PIC 9(07) COMP VALUE 0.
030000     05  MISSING-SPECIALTY       PIC 9(07) COMP VALUE 0.
030100     05  MISSING-DISEASE         PIC 9(07) COMP VALUE 0.
030200
030300 01  COUNTERS-AND-ACCUMULATORS.
030400     05  RECORDS-LOADED          PIC 9(07) COMP VALUE 0.
030500     05  RECORDS-CLEANED         PIC 9(07) COMP VALUE 0.
030600     05  PARSE-FAILURE-COUNT     PIC 9(07) COMP VALUE 0.
030700     05  DUPLICATE-VISIT-COUNT   PIC 9(07) COMP VALUE 0.
030800     05  ISSUE-LINE-COUNT        PIC 9(04) COMP VALUE 0.
030900
031000 01  WS-RPT-LINE                 PIC X(132).
031100 77  WS-EDIT-7                   PIC ZZZZZZ9.
031200 77  WS-EDIT-3                   PIC ZZ9.
031300 77  WS-EDIT-3S                  PIC ---9.
031400
031500 COPY ABNDREC.
031600
031700 PROCEDURE DIVISION.
031800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031900     PERFORM 100-MAINLINE THRU 100-EXIT
032000             UNTIL NO-MORE-DATA.
032100     PERFORM 900-WRITE-REFERENCE-FILES THRU 900-EXIT.
032200     PERFORM 950-WRITE-CLEANING-REPORT THRU 950-EXIT.
032300     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
032400     DISPLAY "******** NORMAL END OF JOB APPTCLN ********".
032500     MOVE ZERO TO RETURN-CODE.
032600     GOBACK.
032700
032800****** START-OF-JOB PARAGRAPH - OPENS FILES AND PRIMES THE
032900****** READ-AHEAD SO THE MAINLINE CAN TEST FOR END-OF-FILE
033000****** BEFORE EVER PROCESSING A RECORD
033100 000-HOUSEKEEPING.
033200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033300     DISPLAY "******** BEGIN JOB APPTCLN ********".
033400     ACCEPT  WS-DATE FROM DATE.
033500     PERFORM 010-OPEN-FILES THRU 010-EXIT.
033600     PERFORM 020-READ-APPTDATA THRU 020-EXIT.
033700 000-EXIT.
033800     EXIT.
033900
034000 010-OPEN-FILES.
034100     MOVE "010-OPEN-FILES" TO PARA-NAME.
034200     OPEN INPUT APPTDATA.
034300     IF NOT CODE-WRITE
034400         MOVE "APPTDATA OPEN FAILED" TO ABEND-REASON
034500         MOVE ZERO TO EXPECTED-VAL
034600         MOVE ZERO TO ACTUAL-VAL
034700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
034800     END-IF.
034900     OPEN OUTPUT APPTCLNF, DOCTOUT, BRANOUT, DISEOUT, CLNRPT,
035000                 SYSOUT.
035100 010-EXIT.
035200     EXIT.
035300
035400 020-READ-APPTDATA.
035500     READ APPTDATA INTO WS-RAW-APPT-REC
035600         AT END MOVE "N" TO MORE-DATA-SW
035700         GO TO 020-EXIT
035800     END-READ.
035900     ADD 1 TO RECORDS-LOADED.
036000 020-EXIT.
036100     EXIT.
036200
036300****** ONE PASS OF THIS PARAGRAPH CLEANS AND WRITES ONE
036400****** APPOINTMENT RECORD, THEN READS THE NEXT ONE
036500 100-MAINLINE.
036600     MOVE "100-MAINLINE" TO PARA-NAME.
036700     PERFORM 200-CLEAN-RECORD THRU 200-EXIT.
036800     PERFORM 700-WRITE-CLEANED-APPT THRU 700-EXIT.
036900     PERFORM 020-READ-APPTDATA THRU 020-EXIT.
037000 100-EXIT.
037100     EXIT.
037200
037300****** THE FULL EDIT-AND-STANDARDIZE SEQUENCE FOR ONE RECORD -
037400****** ORDER MATTERS, AREA DERIVATION NEEDS THE TRIMMED BRANCH
037500****** NAME AND THE REFERENCE-TABLE BUILD NEEDS EVERYTHING ELSE
037600 200-CLEAN-RECORD.
037700     MOVE "200-CLEAN-RECORD" TO PARA-NAME.
037800     INITIALIZE APPOINTMENT-VISIT-REC.
037900     PERFORM 210-MOVE-AND-TRIM-TEXT THRU 210-EXIT.
038000     PERFORM 220-TITLE-CASE-GENDER THRU 220-EXIT.
038100     PERFORM 230-PARSE-TIMESTAMP THRU 230-EXIT.
038200     PERFORM 240-DERIVE-AREA THRU 240-EXIT.
038300     PERFORM 250-EDIT-AGE THRU 250-EXIT.
038400     PERFORM 260-EDIT-MISSING-FIELDS THRU 260-EXIT.
038500     PERFORM 270-CHECK-DUPLICATE-VISIT-ID THRU 270-EXIT.
038600     PERFORM 280-TRACK-DATE-RANGE THRU 280-EXIT.
038700     PERFORM 290-TRACK-UNIQUE-PATIENT THRU 290-EXIT.
038800     PERFORM 500-BUILD-REFERENCE-TABLES THRU 500-EXIT.
038900 200-EXIT.
039000     EXIT.
039100
039200****** 210 TRIMS EVERY TEXT FIELD ON THE INCOMING RECORD -
039300****** TRAILING AND LEADING BLANKS ONLY, EMBEDDED BLANKS IN A
039400****** NAME LIKE "GULSHAN MEDICAL" ARE LEFT ALONE
039500 210-MOVE-AND-TRIM-TEXT.
039600     MOVE "210-MOVE-AND-TRIM-TEXT" TO PARA-NAME.
039700     MOVE RI-VISIT-ID TO WS-TRIM-IN.
039800     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
039900     MOVE WS-TRIM-OUT(1:10) TO VISIT-ID.
040000
040100     MOVE RI-PATIENT-ID TO WS-TRIM-IN.
040200     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
040300     MOVE WS-TRIM-OUT(1:10) TO PATIENT-ID.
040400
040500     MOVE RI-GENDER TO WS-TRIM-IN.
040600     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
040700     MOVE WS-TRIM-OUT(1:10) TO PATIENT-GENDER.
040800
040900     MOVE RI-BRANCH-NAME TO WS-TRIM-IN.
041000     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
041100     MOVE WS-TRIM-OUT(1:30) TO BRANCH-NAME.
041200
041300     MOVE RI-DOCTOR-NAME TO WS-TRIM-IN.
041400     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
041500     MOVE WS-TRIM-OUT(1:30) TO DOCTOR-NAME.
041600
041700     MOVE RI-SPECIALTY TO WS-TRIM-IN.
041800     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
041900     MOVE WS-TRIM-OUT(1:25) TO DOCTOR-SPECIALTY.
042000
042100     MOVE RI-DISEASE-NAME TO WS-TRIM-IN.
042200     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
042300     MOVE WS-TRIM-OUT(1:30) TO DISEASE-NAME.
042400 210-EXIT.
042500     EXIT.
042600
042700 215-TRIM-FIELD.
042800     MOVE SPACES TO WS-TRIM-OUT.
042900     MOVE 1 TO WS-TRIM-SUB.
043000     PERFORM 216-SCAN-LEADING THRU 216-EXIT
043100         UNTIL WS-TRIM-SUB > 30
043200            OR WS-TRIM-IN(WS-TRIM-SUB:1) NOT = SPACE.
043300     MOVE 30 TO WS-TRIM-OSUB.
043400     PERFORM 217-SCAN-TRAILING THRU 217-EXIT
043500         UNTIL WS-TRIM-OSUB < 1
043600            OR WS-TRIM-IN(WS-TRIM-OSUB:1) NOT = SPACE.
043700     IF WS-TRIM-SUB <= WS-TRIM-OSUB
043800         COMPUTE WS-TRIM-LEN = WS-TRIM-OSUB - WS-TRIM-SUB + 1
043900         MOVE WS-TRIM-IN(WS-TRIM-SUB:WS-TRIM-LEN)
044000           TO WS-TRIM-OUT(1:WS-TRIM-LEN)
044100     END-IF.
044200 215-EXIT.
044300     EXIT.
044400
044500 216-SCAN-LEADING.
044600     ADD 1 TO WS-TRIM-SUB.
044700 216-EXIT.
044800     EXIT.
044900
045000 217-SCAN-TRAILING.
045100     SUBTRACT 1 FROM WS-TRIM-OSUB.
045200 217-EXIT.
045300     EXIT.
045400
045500****** SMH-0098 - A SINGLE-WORD GENDER VALUE WAS LEFT ALL
045600****** LOWERCASE AFTER THE FIRST RELEASE.  FIX WAS TO RESET THE
045700****** WORD-START SWITCH AFTER EVERY CHARACTER, NOT JUST BLANKS.
045800 220-TITLE-CASE-GENDER.
045900     MOVE "220-TITLE-CASE-GENDER" TO PARA-NAME.
046000     INSPECT PATIENT-GENDER CONVERTING WS-UPPER-ALPHA
046100                                     TO WS-LOWER-ALPHA.
046200     MOVE "Y" TO WS-WORD-START-SW.
046300     PERFORM 221-TITLE-CASE-CHAR THRU 221-EXIT
046400         VARYING WS-GENDER-SUB FROM 1 BY 1
046500         UNTIL WS-GENDER-SUB > 10.
046600 220-EXIT.
046700     EXIT.
046800
046900 221-TITLE-CASE-CHAR.
047000     IF PATIENT-GENDER(WS-GENDER-SUB:1) = SPACE
047100         MOVE "Y" TO WS-WORD-START-SW
047200     ELSE
047300         IF WS-WORD-START-SW = "Y"
047400             MOVE PATIENT-GENDER(WS-GENDER-SUB:1) TO WS-ONE-CHAR
047500             INSPECT WS-ONE-CHAR CONVERTING WS-LOWER-ALPHA
047600                                          TO WS-UPPER-ALPHA
047700             MOVE WS-ONE-CHAR TO PATIENT-GENDER(WS-GENDER-SUB:1)
047800         END-IF
047900         MOVE "N" TO WS-WORD-START-SW
048000     END-IF.
048100 221-EXIT.
048200     EXIT.
048300
048400****** TIMESTAMP MUST PARSE EXACTLY AS DD/MM/YYYY HH:MM.  A BAD
048500****** TIMESTAMP IS NOT REJECTED - IT IS NULLED AND COUNTED.
048600 230-PARSE-TIMESTAMP.
048700     MOVE "230-PARSE-TIMESTAMP" TO PARA-NAME.
048800     MOVE RI-TIMESTAMP TO VISIT-TIMESTAMP-RAW.
048900     MOVE "N" TO TIMESTAMP-PARSE-OK.
049000     IF VTS-DD IS NUMERIC AND VTS-MM IS NUMERIC AND
049100        VTS-YYYY IS NUMERIC AND VTS-HH IS NUMERIC AND
049200        VTS-MIN IS NUMERIC AND
049300        VISIT-TIMESTAMP-RAW(3:1) = "/" AND
049400        VISIT-TIMESTAMP-RAW(6:1) = "/" AND
049500        VISIT-TIMESTAMP-RAW(11:1) = SPACE AND
049600        VISIT-TIMESTAMP-RAW(14:1) = ":"
049700         MOVE VTS-DD TO WS-TS-DD
049800         MOVE VTS-MM TO WS-TS-MM
049900         MOVE VTS-YYYY TO WS-TS-YYYY
050000         MOVE VTS-HH TO WS-TS-HH
050100         MOVE VTS-MIN TO WS-TS-MIN
050200         IF WS-TS-DD >= 1 AND WS-TS-DD <= 31 AND
050300            WS-TS-MM >= 1 AND WS-TS-MM <= 12 AND
050400            WS-TS-HH <= 23 AND WS-TS-MIN <= 59
050500             SET TIMESTAMP-PARSED TO TRUE
050600         END-IF
050700     END-IF.
050800     IF TIMESTAMP-PARSED
050900         MOVE WS-TS-YYYY(1:2) TO VISIT-DATE-CC
051000         MOVE WS-TS-YYYY(3:2) TO VISIT-DATE-YY
051100         MOVE WS-TS-MM TO VISIT-DATE-MM
051200         MOVE WS-TS-DD TO VISIT-DATE-DD
051300         COMPUTE VISIT-TIME = WS-TS-HH * 100 + WS-TS-MIN
051400     ELSE
051500         MOVE ZERO TO VISIT-DATE
051600         MOVE ZERO TO VISIT-TIME
051700         ADD 1 TO PARSE-FAILURE-COUNT
051800     END-IF.
051900 230-EXIT.
052000     EXIT.
052100
052200****** SMH-0080/SMH-0366 - REMOVE ONE TRAILING " MEDICAL" AND
052300****** ONE TRAILING " BRANCH" FROM THE BRANCH NAME, THEN TRIM
052400 240-DERIVE-AREA.
052500     MOVE "240-DERIVE-AREA" TO PARA-NAME.
052600     MOVE BRANCH-NAME TO WS-AREA-WORK.
052700     INSPECT WS-AREA-WORK REPLACING FIRST " Medical" BY
052800                                          "        ".
052900     INSPECT WS-AREA-WORK REPLACING FIRST " Branch" BY
053000                                          "       ".
053100     MOVE WS-AREA-WORK TO WS-TRIM-IN.
053200     PERFORM 215-TRIM-FIELD THRU 215-EXIT.
053300     MOVE WS-TRIM-OUT(1:20) TO VISIT-AREA.
053400 240-EXIT.
053500     EXIT.
053600
053700****** SMH-0140 - MIN/MAX AGE ARE TRACKED ACROSS THE WHOLE FILE
053800****** AND REPORTED AS A SINGLE ISSUE LINE IF OUT OF RANGE
053900 250-EDIT-AGE.
054000     MOVE "250-EDIT-AGE" TO PARA-NAME.
054100     IF RI-AGE IS NUMERIC
054200         MOVE RI-AGE TO PATIENT-AGE
054300     ELSE
054400         MOVE ZERO TO PATIENT-AGE
054500     END-IF.
054600     IF WS-FIRST-AGE-SW = "Y"
054700         MOVE PATIENT-AGE-N TO WS-MIN-AGE
054800         MOVE PATIENT-AGE-N TO WS-MAX-AGE
054900         MOVE "N" TO WS-FIRST-AGE-SW
055000     ELSE
055100         IF PATIENT-AGE-N < WS-MIN-AGE
055200             MOVE PATIENT-AGE-N TO WS-MIN-AGE
055300         END-IF
055400         IF PATIENT-AGE-N > WS-MAX-AGE
055500             MOVE PATIENT-AGE-N TO WS-MAX-AGE
055600         END-IF
055700     END-IF.
055800 250-EXIT.
055900     EXIT.
056000
056100****** ANY BLANK FIELD ON THE INCOMING RECORD IS COUNTED HERE -
056200****** NO RECORD IS EVER REJECTED FOR THIS
056300 260-EDIT-MISSING-FIELDS.
056400     MOVE "260-EDIT-MISSING-FIELDS" TO PARA-NAME.
056500     IF VISIT-ID = SPACES
056600         ADD 1 TO MISSING-VISIT-ID.
056700     IF PATIENT-ID = SPACES
056800         ADD 1 TO MISSING-PATIENT-ID.
056900     IF RI-AGE = SPACES
057000         ADD 1 TO MISSING-AGE.
057100     IF PATIENT-GENDER = SPACES
057200         ADD 1 TO MISSING-GENDER.
057300     IF RI-TIMESTAMP = SPACES
057400         ADD 1 TO MISSING-TIMESTAMP.
057500     IF BRANCH-NAME = SPACES
057600         ADD 1 TO MISSING-BRANCH.
057700     IF DOCTOR-NAME = SPACES
057800         ADD 1 TO MISSING-DOCTOR.
057900     IF DOCTOR-SPECIALTY = SPACES
058000         ADD 1 TO MISSING-SPECIALTY.
058100     IF DISEASE-NAME = SPACES
058200         ADD 1 TO MISSING-DISEASE.
058300 260-EXIT.
058400     EXIT.
058500
058600****** SMH-0014/SMH-0121 - LINEAR SCAN OF THE VISIT-ID TABLE.
058700****** EVERY OCCURRENCE PAST THE FIRST BUMPS THE DUPLICATE COUNT
058800 270-CHECK-DUPLICATE-VISIT-ID.
058900     MOVE "270-CHECK-DUPLICATE-VISIT-ID" TO PARA-NAME.
059000     MOVE "N" TO VID-FOUND-SW.
059100     PERFORM 271-SCAN-VISIT-ID-TABLE THRU 271-EXIT
059200         VARYING VID-IDX FROM 1 BY 1
059300         UNTIL VID-IDX > VISIT-ID-COUNT OR VID-FOUND-SW = "Y".
059400     IF VID-FOUND-SW = "N"
059500         ADD 1 TO VISIT-ID-COUNT
059600         MOVE VISIT-ID TO VID-VALUE(VISIT-ID-COUNT)
059700         MOVE 1 TO VID-OCCURS(VISIT-ID-COUNT)
059800     END-IF.
059900 270-EXIT.
060000     EXIT.
060100
060200 271-SCAN-VISIT-ID-TABLE.
060300     IF VID-VALUE(VID-IDX) = VISIT-ID
060400         MOVE "Y" TO VID-FOUND-SW
060500         ADD 1 TO VID-OCCURS(VID-IDX)
060600         ADD 1 TO DUPLICATE-VISIT-COUNT
060700     END-IF.
060800 271-EXIT.
060900     EXIT.
061000
061100****** SMH-0301 - DATE RANGE IS TAKEN FROM PARSED TIMESTAMPS
061200****** ONLY - A NULLED TIMESTAMP CANNOT SET A NEW MIN OR MAX
061300 280-TRACK-DATE-RANGE.
061400     MOVE "280-TRACK-DATE-RANGE" TO PARA-NAME.
061500     IF TIMESTAMP-PARSED
061600         COMPUTE WS-CUR-TS = VISIT-DATE * 10000 + VISIT-TIME
061700         IF WS-FIRST-TS-SW = "Y"
061800             MOVE WS-CUR-TS TO WS-MIN-TS
061900             MOVE WS-CUR-TS TO WS-MAX-TS
062000             MOVE VISIT-TIMESTAMP-RAW TO WS-MIN-TS-DISPLAY
062100             MOVE VISIT-TIMESTAMP-RAW TO WS-MAX-TS-DISPLAY
062200             MOVE "N" TO WS-FIRST-TS-SW
062300         ELSE
062400             IF WS-CUR-TS < WS-MIN-TS
062500                 MOVE WS-CUR-TS TO WS-MIN-TS
062600                 MOVE VISIT-TIMESTAMP-RAW TO WS-MIN-TS-DISPLAY
062700             END-IF
062800             IF WS-CUR-TS > WS-MAX-TS
062900                 MOVE WS-CUR-TS TO WS-MAX-TS
063000                 MOVE VISIT-TIMESTAMP-RAW TO WS-MAX-TS-DISPLAY
063100             END-IF
063200         END-IF
063300     END-IF.
063400 280-EXIT.
063500     EXIT.
063600
063700****** SMH-0240 - PATIENT-ID REPEATS ACROSS VISITS, SO THIS
063800****** TABLE COUNTS EACH DISTINCT PATIENT ONLY ONCE
063900 290-TRACK-UNIQUE-PATIENT.
064000     MOVE "290-TRACK-UNIQUE-PATIENT" TO PARA-NAME.
064100     MOVE "N" TO PAT-FOUND-SW.
064200     PERFORM 291-SCAN-PATIENT-TABLE THRU 291-EXIT
064300         VARYING PAT-IDX FROM 1 BY 1
064400         UNTIL PAT-IDX > UNIQUE-PATIENT-COUNT
064500            OR PAT-FOUND-SW = "Y".
064600     IF PAT-FOUND-SW = "N"
064700         ADD 1 TO UNIQUE-PATIENT-COUNT
064800         MOVE PATIENT-ID TO PID-VALUE(UNIQUE-PATIENT-COUNT)
064900     END-IF.
065000 290-EXIT.
065100     EXIT.
065200
065300 291-SCAN-PATIENT-TABLE.
065400     IF PID-VALUE(PAT-IDX) = PATIENT-ID
065500         MOVE "Y" TO PAT-FOUND-SW
065600     END-IF.
065700 291-EXIT.
065800     EXIT.
065900
066000 500-BUILD-REFERENCE-TABLES.
066100     MOVE "500-BUILD-REFERENCE-TABLES" TO PARA-NAME.
066200     PERFORM 510-FIND-OR-ADD-DOCTOR THRU 510-EXIT.
066300     PERFORM 520-FIND-OR-ADD-BRANCH THRU 520-EXIT.
066400     PERFORM 530-FIND-OR-ADD-DISEASE THRU 530-EXIT.
066500 500-EXIT.
066600     EXIT.
066700
066800 510-FIND-OR-ADD-DOCTOR.
066900     MOVE "N" TO DOC-FOUND-SW.
067000     PERFORM 511-SCAN-DOCTOR-TABLE THRU 511-EXIT
067100         VARYING DOC-IDX FROM 1 BY 1
067200         UNTIL DOC-IDX > DOCTOR-COUNT OR DOC-FOUND-SW = "Y".
067300     IF DOC-FOUND-SW = "N"
067400         ADD 1 TO DOCTOR-COUNT
067500         MOVE DOCTOR-NAME TO DT-DOCTOR-NAME(DOCTOR-COUNT)
067600         MOVE DOCTOR-SPECIALTY TO DT-SPECIALTY(DOCTOR-COUNT)
067700         MOVE DOCTOR-COUNT TO DT-ID(DOCTOR-COUNT)
067800     END-IF.
067900 510-EXIT.
068000     EXIT.
068100
068200 511-SCAN-DOCTOR-TABLE.
068300     IF DT-DOCTOR-NAME(DOC-IDX) = DOCTOR-NAME AND
068400        DT-SPECIALTY(DOC-IDX) = DOCTOR-SPECIALTY
068500         MOVE "Y" TO DOC-FOUND-SW
068600     END-IF.
068700 511-EXIT.
068800     EXIT.
068900
069000 520-FIND-OR-ADD-BRANCH.
069100     MOVE "N" TO BRN-FOUND-SW.
069200     PERFORM 521-SCAN-BRANCH-TABLE THRU 521-EXIT
069300         VARYING BRN-IDX FROM 1 BY 1
069400         UNTIL BRN-IDX > BRANCH-COUNT OR BRN-FOUND-SW = "Y".
069500     IF BRN-FOUND-SW = "N"
069600         ADD 1 TO BRANCH-COUNT
069700         MOVE BRANCH-NAME TO BT-BRANCH-NAME(BRANCH-COUNT)
069800         MOVE VISIT-AREA TO BT-AREA(BRANCH-COUNT)
069900         MOVE BRANCH-COUNT TO BT-ID(BRANCH-COUNT)
070000     END-IF.
070100 520-EXIT.
070200     EXIT.
070300
070400 521-SCAN-BRANCH-TABLE.
070500     IF BT-BRANCH-NAME(BRN-IDX) = BRANCH-NAME AND
070600        BT-AREA(BRN-IDX) = VISIT-AREA
070700         MOVE "Y" TO BRN-FOUND-SW
070800     END-IF.
070900 521-EXIT.
071000     EXIT.
071100
071200 530-FIND-OR-ADD-DISEASE.
071300     MOVE "N" TO DIS-FOUND-SW.
071400     PERFORM 531-SCAN-DISEASE-TABLE THRU 531-EXIT
071500         VARYING DIS-IDX FROM 1 BY 1
071600         UNTIL DIS-IDX > DISEASE-COUNT OR DIS-FOUND-SW = "Y".
071700     IF DIS-FOUND-SW = "N"
071800         ADD 1 TO DISEASE-COUNT
071900         MOVE DISEASE-NAME TO DS-DISEASE-NAME(DISEASE-COUNT)
072000         MOVE DOCTOR-SPECIALTY TO DS-CATEGORY(DISEASE-COUNT)
072100         MOVE DISEASE-COUNT TO DS-ID(DISEASE-COUNT)
072200     END-IF.
072300 530-EXIT.
072400     EXIT.
072500
072600 531-SCAN-DISEASE-TABLE.
072700     IF DS-DISEASE-NAME(DIS-IDX) = DISEASE-NAME AND
072800        DS-CATEGORY(DIS-IDX) = DOCTOR-SPECIALTY
072900         MOVE "Y" TO DIS-FOUND-SW
073000     END-IF.
073100 531-EXIT.
073200     EXIT.
073300
073400****** THE CLEANED RECORD NOW HOLDS THE DERIVED AREA AND THE
073500****** PARSED VISIT-DATE/VISIT-TIME IN ADDITION TO THE EDITED
073600****** INPUT FIELDS
073700 700-WRITE-CLEANED-APPT.
073800     MOVE "700-WRITE-CLEANED-APPT" TO PARA-NAME.
073900     WRITE APPTCLNF-REC FROM APPOINTMENT-VISIT-REC.
074000     ADD 1 TO RECORDS-CLEANED.
074100 700-EXIT.
074200     EXIT.
074300
074400****** THE THREE REFERENCE TABLES ARE BUILT IN MEMORY DURING
074500****** THE CLEANING PASS - THEY ARE WRITTEN OUT ONLY ONCE, HERE,
074600****** AFTER THE LAST APPOINTMENT RECORD HAS BEEN SEEN
074700 900-WRITE-REFERENCE-FILES.
074800     MOVE "900-WRITE-REFERENCE-FILES" TO PARA-NAME.
074900     PERFORM 910-WRITE-ONE-DOCTOR THRU 910-EXIT
075000         VARYING DOC-IDX FROM 1 BY 1 UNTIL DOC-IDX > DOCTOR-COUNT.
075100     PERFORM 920-WRITE-ONE-BRANCH THRU 920-EXIT
075200         VARYING BRN-IDX FROM 1 BY 1 UNTIL BRN-IDX > BRANCH-COUNT.
075300     PERFORM 930-WRITE-ONE-DISEASE THRU 930-EXIT
075400         VARYING DIS-IDX FROM 1 BY 1 UNTIL DIS-IDX > DISEASE-COUNT.
075500 900-EXIT.
075600     EXIT.
075700
075800 910-WRITE-ONE-DOCTOR.
075900     MOVE DT-ID(DOC-IDX) TO DOCTOR-ID.
076000     MOVE DT-DOCTOR-NAME(DOC-IDX) TO DOCTOR-NAME-R.
076100     MOVE DT-SPECIALTY(DOC-IDX) TO DOCTOR-SPECIALTY-R.
076200     WRITE DOCTOR-REFERENCE-REC.
076300 910-EXIT.
076400     EXIT.
076500
076600 920-WRITE-ONE-BRANCH.
076700     MOVE BT-ID(BRN-IDX) TO BRANCH-ID.
076800     MOVE BT-BRANCH-NAME(BRN-IDX) TO BRANCH-NAME-R.
076900     MOVE BT-AREA(BRN-IDX) TO BRANCH-AREA-R.
077000     WRITE BRANCH-REFERENCE-REC.
077100 920-EXIT.
077200     EXIT.
077300
077400 930-WRITE-ONE-DISEASE.
077500     MOVE DS-ID(DIS-IDX) TO DISEASE-ID.
077600     MOVE DS-DISEASE-NAME(DIS-IDX) TO DISEASE-CANON-NAME.
077700     MOVE DS-CATEGORY(DIS-IDX) TO DISEASE-CATEGORY.
077800     WRITE DISEASE-REFERENCE-REC.
077900 930-EXIT.
078000     EXIT.
078100
078200 950-WRITE-CLEANING-REPORT.
078300     MOVE "950-WRITE-CLEANING-REPORT" TO PARA-NAME.
078400     PERFORM 951-WRITE-RPT-BANNER THRU 951-EXIT.
078500     PERFORM 952-WRITE-RPT-COUNTS THRU 952-EXIT.
078600     PERFORM 953-WRITE-RPT-ISSUES THRU 953-EXIT.
078700     PERFORM 957-WRITE-RPT-TRAILER THRU 957-EXIT.
078800 950-EXIT.
078900     EXIT.
079000
079100 951-WRITE-RPT-BANNER.
079200     MOVE "SAYLANI MEDICAL HELP DESK - NIGHTLY CLEANING REPORT"
079300       TO WS-RPT-LINE.
079400     WRITE CLNRPT-REC FROM WS-RPT-LINE.
079500     STRING "RUN DATE (YYMMDD) : " DELIMITED BY SIZE
079600            WS-DATE               DELIMITED BY SIZE
079700            INTO WS-RPT-LINE.
079800     WRITE CLNRPT-REC FROM WS-RPT-LINE.
079900     MOVE "STATUS: COMPLETE" TO WS-RPT-LINE.
080000     WRITE CLNRPT-REC FROM WS-RPT-LINE.
080100 951-EXIT.
080200     EXIT.
080300
080400 952-WRITE-RPT-COUNTS.
080500     MOVE RECORDS-LOADED TO WS-EDIT-7.
080600     STRING "INITIAL ROW COUNT : " DELIMITED BY SIZE
080700            WS-EDIT-7            DELIMITED BY SIZE
080800            INTO WS-RPT-LINE.
080900     WRITE CLNRPT-REC FROM WS-RPT-LINE.
081000
081100     MOVE RECORDS-CLEANED TO WS-EDIT-7.
081200     STRING "FINAL ROW COUNT   : " DELIMITED BY SIZE
081300            WS-EDIT-7            DELIMITED BY SIZE
081400            INTO WS-RPT-LINE.
081500     WRITE CLNRPT-REC FROM WS-RPT-LINE.
081600
081700     MOVE DOCTOR-COUNT TO WS-EDIT-7.
081800     STRING "DOCTORS           : " DELIMITED BY SIZE
081900            WS-EDIT-7            DELIMITED BY SIZE
082000            INTO WS-RPT-LINE.
082100     WRITE CLNRPT-REC FROM WS-RPT-LINE.
082200
082300     MOVE BRANCH-COUNT TO WS-EDIT-7.
082400     STRING "BRANCHES          : " DELIMITED BY SIZE
082500            WS-EDIT-7            DELIMITED BY SIZE
082600            INTO WS-RPT-LINE.
082700     WRITE CLNRPT-REC FROM WS-RPT-LINE.
082800
082900     MOVE DISEASE-COUNT TO WS-EDIT-7.
083000     STRING "DISEASES          : " DELIMITED BY SIZE
083100            WS-EDIT-7            DELIMITED BY SIZE
083200            INTO WS-RPT-LINE.
083300     WRITE CLNRPT-REC FROM WS-RPT-LINE.
083400
083500     MOVE UNIQUE-PATIENT-COUNT TO WS-EDIT-7.
083600     STRING "UNIQUE PATIENTS   : " DELIMITED BY SIZE
083700            WS-EDIT-7            DELIMITED BY SIZE
083800            INTO WS-RPT-LINE.
083900     WRITE CLNRPT-REC FROM WS-RPT-LINE.
084000
084100     IF WS-FIRST-TS-SW = "Y"
084200         MOVE "DATE RANGE        : NONE PARSED" TO WS-RPT-LINE
084300         WRITE CLNRPT-REC FROM WS-RPT-LINE
084400     ELSE
084500         STRING "DATE RANGE        : " DELIMITED BY SIZE
084600                WS-MIN-TS-DISPLAY  DELIMITED BY SIZE
084700                " TO "             DELIMITED BY SIZE
084800                WS-MAX-TS-DISPLAY  DELIMITED BY SIZE
084900                INTO WS-RPT-LINE
085000         WRITE CLNRPT-REC FROM WS-RPT-LINE
085100     END-IF.
085200 952-EXIT.
085300     EXIT.
085400
085500 953-WRITE-RPT-ISSUES.
085600     MOVE "ISSUES:" TO WS-RPT-LINE.
085700     WRITE CLNRPT-REC FROM WS-RPT-LINE.
085800     MOVE ZERO TO ISSUE-LINE-COUNT.
085900     PERFORM 954-WRITE-MISSING-ISSUE THRU 954-EXIT.
086000     PERFORM 955-WRITE-AGE-ISSUE THRU 955-EXIT.
086100     PERFORM 956-WRITE-DUPLICATE-ISSUE THRU 956-EXIT.
086200     IF ISSUE-LINE-COUNT = 0
086300         MOVE "  NO ISSUES FOUND" TO WS-RPT-LINE
086400         WRITE CLNRPT-REC FROM WS-RPT-LINE
086500     END-IF.
086600 953-EXIT.
086700     EXIT.
086800
086900****** ONE LINE PER FIELD THAT HAD AT LEAST ONE BLANK VALUE
087000 954-WRITE-MISSING-ISSUE.
087100     IF MISSING-VISIT-ID > 0
087200         MOVE MISSING-VISIT-ID TO WS-EDIT-7
087300         STRING "  MISSING VISIT-ID       : " DELIMITED BY SIZE
087400                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
087500         WRITE CLNRPT-REC FROM WS-RPT-LINE
087600         ADD 1 TO ISSUE-LINE-COUNT
087700     END-IF.
087800     IF MISSING-PATIENT-ID > 0
087900         MOVE MISSING-PATIENT-ID TO WS-EDIT-7
088000         STRING "  MISSING PATIENT-ID     : " DELIMITED BY SIZE
088100                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
088200         WRITE CLNRPT-REC FROM WS-RPT-LINE
088300         ADD 1 TO ISSUE-LINE-COUNT
088400     END-IF.
088500     IF MISSING-AGE > 0
088600         MOVE MISSING-AGE TO WS-EDIT-7
088700         STRING "  MISSING AGE            : " DELIMITED BY SIZE
088800                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
088900         WRITE CLNRPT-REC FROM WS-RPT-LINE
089000         ADD 1 TO ISSUE-LINE-COUNT
089100     END-IF.
089200     IF MISSING-GENDER > 0
089300         MOVE MISSING-GENDER TO WS-EDIT-7
089400         STRING "  MISSING GENDER         : " DELIMITED BY SIZE
089500                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
089600         WRITE CLNRPT-REC FROM WS-RPT-LINE
089700         ADD 1 TO ISSUE-LINE-COUNT
089800     END-IF.
089900     IF MISSING-TIMESTAMP > 0
090000         MOVE MISSING-TIMESTAMP TO WS-EDIT-7
090100         STRING "  MISSING TIMESTAMP      : " DELIMITED BY SIZE
090200                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
090300         WRITE CLNRPT-REC FROM WS-RPT-LINE
090400         ADD 1 TO ISSUE-LINE-COUNT
090500     END-IF.
090600     IF MISSING-BRANCH > 0
090700         MOVE MISSING-BRANCH TO WS-EDIT-7
090800         STRING "  MISSING BRANCH-NAME    : " DELIMITED BY SIZE
090900                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
091000         WRITE CLNRPT-REC FROM WS-RPT-LINE
091100         ADD 1 TO ISSUE-LINE-COUNT
091200     END-IF.
091300     IF MISSING-DOCTOR > 0
091400         MOVE MISSING-DOCTOR TO WS-EDIT-7
091500         STRING "  MISSING DOCTOR-NAME    : " DELIMITED BY SIZE
091600                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
091700         WRITE CLNRPT-REC FROM WS-RPT-LINE
091800         ADD 1 TO ISSUE-LINE-COUNT
091900     END-IF.
092000     IF MISSING-SPECIALTY > 0
092100         MOVE MISSING-SPECIALTY TO WS-EDIT-7
092200         STRING "  MISSING SPECIALTY      : " DELIMITED BY SIZE
092300                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
092400         WRITE CLNRPT-REC FROM WS-RPT-LINE
092500         ADD 1 TO ISSUE-LINE-COUNT
092600     END-IF.
092700     IF MISSING-DISEASE > 0
092800         MOVE MISSING-DISEASE TO WS-EDIT-7
092900         STRING "  MISSING DISEASE-NAME   : " DELIMITED BY SIZE
093000                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
093100         WRITE CLNRPT-REC FROM WS-RPT-LINE
093200         ADD 1 TO ISSUE-LINE-COUNT
093300     END-IF.
093400 954-EXIT.
093500     EXIT.
093600
093700 955-WRITE-AGE-ISSUE.
093800     IF WS-MIN-AGE < 0 OR WS-MAX-AGE > 150
093900         MOVE WS-MIN-AGE TO WS-EDIT-3S
094000         MOVE WS-MAX-AGE TO WS-EDIT-3
094100         STRING "  AGE OUT OF RANGE - MIN:" DELIMITED BY SIZE
094200                WS-EDIT-3S          DELIMITED BY SIZE
094300                "  MAX:"            DELIMITED BY SIZE
094400                WS-EDIT-3           DELIMITED BY SIZE
094500                INTO WS-RPT-LINE
094600         WRITE CLNRPT-REC FROM WS-RPT-LINE
094700         ADD 1 TO ISSUE-LINE-COUNT
094800     END-IF.
094900 955-EXIT.
095000     EXIT.
095100
095200 956-WRITE-DUPLICATE-ISSUE.
095300     IF DUPLICATE-VISIT-COUNT > 0
095400         MOVE DUPLICATE-VISIT-COUNT TO WS-EDIT-7
095500         STRING "  DUPLICATE VISIT-ID OCCURRENCES : "
095600                DELIMITED BY SIZE
095700                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
095800         WRITE CLNRPT-REC FROM WS-RPT-LINE
095900         ADD 1 TO ISSUE-LINE-COUNT
096000     END-IF.
096100 956-EXIT.
096200     EXIT.
096300
096400 957-WRITE-RPT-TRAILER.
096500     IF PARSE-FAILURE-COUNT > 0
096600         MOVE PARSE-FAILURE-COUNT TO WS-EDIT-7
096700         STRING "TIMESTAMP PARSE FAILURES : " DELIMITED BY SIZE
096800                WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE
096900         WRITE CLNRPT-REC FROM WS-RPT-LINE
097000     END-IF.
097100 957-EXIT.
097200     EXIT.
097300
097400****** END-OF-JOB FILE CLOSE - ALSO CALLED FROM THE ABEND
097500****** ROUTINE SO PARTIAL OUTPUT IS FLUSHED BEFORE THE DUMP
097600 990-CLOSE-FILES.
097700     MOVE "990-CLOSE-FILES" TO PARA-NAME.
097800     CLOSE APPTDATA, APPTCLNF, DOCTOUT, BRANOUT, DISEOUT,
097900           CLNRPT, SYSOUT.
098000 990-EXIT.
098100     EXIT.
098200
098300 1000-ABEND-RTN.
098400     WRITE SYSOUT-REC FROM ABEND-REC.
098500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
098600     DISPLAY "*** ABNORMAL END OF JOB - APPTCLN ***" UPON CONSOLE.
098700     DIVIDE ZERO-VAL INTO ONE-VAL.
098800 1000-EXIT.
098900     EXIT.
