000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADMNQRY.
000300 AUTHOR. R. P. DURRANI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/18/95.
000600 DATE-COMPILED. 09/18/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE HELP-DESK QUERY LOG.  EACH
001300*          INPUT RECORD IS ONE LINE OF FREE TEXT TYPED BY A
001400*          HELP-DESK OPERATOR OR ADMIN USER - EITHER A QUESTION
001500*          ABOUT THE ANALYTICS (WHICH GETS ROUTED TO THE
001600*          RENDERED KNOWLEDGE BASE) OR A PATIENT REQUEST (BOOK,
001700*          CANCEL, ASK ABOUT A CONDITION, CHECK AVAILABILITY).
001800*
001900*          FOR EVERY LINE READ, THIS PROGRAM CALLS QRTRSUB TO
002000*          DECIDE MEDICAL VS ANALYTICS, CALLS KBSRCH TO PICK THE
002100*          KNOWLEDGE-BASE SECTIONS THAT ANSWER AN ANALYTICS
002200*          QUERY, AND CALLS INTNSUB TO SCORE THE REQUEST'S
002300*          INTENT AND PULL OUT ANY DOCTOR/SPECIALTY/AREA/DISEASE
002400*          NAMED IN IT.  THE RESULT OF ALL THREE IS WRITTEN TO
002500*          THE QUERY LOG FOR THE SUPERVISOR'S MORNING REVIEW.
002600*
002700******************************************************************
002800*
002900*          CHANGE LOG
003000*
003100*     DATE     BY   TICKET    DESCRIPTION
003200*     -------- ---  --------  ------------------------------
003300*     091895   RPD  INIT      ORIGINAL PROGRAM
003400*     112898   JS   SMH-0162  Y2K - LOG DATE STAMP CONFIRMED
003500*                             4-DIGIT YEAR, NO CHANGE NEEDED
003600*     052303   MM   SMH-0233  ADDED ENTITY COLUMNS TO THE
003700*                             QUERY LOG PER SUPERVISOR REQUEST
003800*     111609   TGD  SMH-0320  MEDICAL-QUESTION LINES NOW LOG
003900*                             THE REFUSAL NOTICE TEXT INSTEAD
004000*                             OF A BLANK SECTION LIST
004100*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004200*                             FOR NEW COMPILER RELEASE
004300*     030617   MM   SMH-0464  RESTORED THE SHOP'S RUN-DATE STAMP
004400*                             (ACCEPT WS-DATE FROM DATE) DROPPED
004500*                             SOMEWHERE ALONG THE WAY - LOG
004600*                             BANNER NOW SHOWS THE DATE THE JOB
004700*                             RAN, NOT JUST THE TITLE LINE
004800******************************************************************
004900
005000         INPUT FILE               -   SMHD.QRYIN
005100
005200         OUTPUT FILE              -   SMHD.QRYLOG
005300
005400         DUMP FILE                -   SYSOUT
005500
005600         CALLED SUBPROGRAMS        -   QRTRSUB, KBSRCH, INTNSUB
005700
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT QRYIN
007300     ASSIGN TO UT-S-QRYIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT QRYLOG
007800     ASSIGN TO UT-S-QRYLOG
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200 FD  QRYIN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS QRYIN-REC.
009800 01  QRYIN-REC  PIC X(80).
009900
010000 FD  QRYLOG
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS QRYLOG-REC.
010600 01  QRYLOG-REC  PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 01  FILE-STATUS-CODES.
011100     05  OFCODE                  PIC X(2).
011200         88 CODE-WRITE    VALUE SPACES.
011300
011400 01  PARA-NAME                   PIC X(30) VALUE SPACES.
011500
011600 01  ABEND-DIVISORS.
011700     05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
011800     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
011900
012000 01  FLAGS-AND-SWITCHES.
012100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012200         88 NO-MORE-DATA VALUE "N".
012300
012400 01  WS-QUERY-TEXT                PIC X(80).
012500 77  WS-QUERY-TYPE                PIC X(16).
012600
012700 01  WS-SECTION-FLAGS.
012800     05  WS-INCLUDE-SUMMARY       PIC X(01).
012900     05  WS-INCLUDE-DISEASE       PIC X(01).
013000     05  WS-INCLUDE-DOCTOR        PIC X(01).
013100     05  WS-INCLUDE-AREA          PIC X(01).
013200****** SAME FOUR FLAGS, VIEWED AS ONE 4-CHARACTER CODE FOR THE
013300****** LOG LINE - E.G. "NYNY" MEANS DOCTOR AND AREA MATCHED
013400 01  WS-SECTION-CODE REDEFINES WS-SECTION-FLAGS  PIC X(04).
013500
013600 77  WS-INTENT-NAME                PIC X(20).
013700 01  WS-ENTITIES.
013800     05  WS-ENT-DOCTOR-NAME        PIC X(40).
013900     05  WS-ENT-SPECIALTY          PIC X(20).
014000     05  WS-ENT-AREA               PIC X(20).
014100     05  WS-ENT-DISEASE            PIC X(20).
014200****** THE FOUR ENTITY FIELDS VIEWED TOGETHER, USED ONLY WHEN
014300****** CHECKING WHETHER ANY ENTITY WAS FOUND AT ALL
014400 01  WS-ENTITIES-ALT REDEFINES WS-ENTITIES  PIC X(100).
014500
014600 01  COUNTERS-AND-ACCUMULATORS.
014700     05  QUERIES-READ            PIC 9(07) COMP VALUE 0.
014800     05  ANALYTICS-QUERY-COUNT   PIC 9(07) COMP VALUE 0.
014900     05  MEDICAL-QUERY-COUNT     PIC 9(07) COMP VALUE 0.
015000
015100 01  WS-RPT-LINE                  PIC X(132).
015200 77  WS-EDIT-7                    PIC ZZZZZZ9.
015300 77  WS-DATE                      PIC 9(06).
015400
015500 COPY ABNDREC.
015600
015700 PROCEDURE DIVISION.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-MAINLINE THRU 100-EXIT
016000             UNTIL NO-MORE-DATA.
016100     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
016200     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
016300     DISPLAY "******** NORMAL END OF JOB ADMNQRY ********".
016400     MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600
016700 000-HOUSEKEEPING.
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900     DISPLAY "******** BEGIN JOB ADMNQRY ********".
017000     ACCEPT  WS-DATE FROM DATE.
017100     PERFORM 010-OPEN-FILES THRU 010-EXIT.
017200     PERFORM 020-WRITE-LOG-BANNER THRU 020-EXIT.
017300     PERFORM 030-READ-QRYIN THRU 030-EXIT.
017400 000-EXIT.
017500     EXIT.
017600
017700 010-OPEN-FILES.
017800     MOVE "010-OPEN-FILES" TO PARA-NAME.
017900     OPEN INPUT QRYIN.
018000     OPEN OUTPUT QRYLOG, SYSOUT.
018100 010-EXIT.
018200     EXIT.
018300
018400 020-WRITE-LOG-BANNER.
018500     MOVE "SAYLANI MEDICAL HELP DESK - ADMIN QUERY LOG"
018600       TO WS-RPT-LINE.
018700     WRITE QRYLOG-REC FROM WS-RPT-LINE.
018800     STRING "RUN DATE (YYMMDD) : " DELIMITED BY SIZE
018900            WS-DATE              DELIMITED BY SIZE
019000            INTO WS-RPT-LINE.
019100     WRITE QRYLOG-REC FROM WS-RPT-LINE.
019200     MOVE SPACES TO WS-RPT-LINE.
019300     WRITE QRYLOG-REC FROM WS-RPT-LINE.
019400 020-EXIT.
019500     EXIT.
019600
019700 030-READ-QRYIN.
019800     READ QRYIN INTO WS-QUERY-TEXT
019900         AT END MOVE "N" TO MORE-DATA-SW
020000         GO TO 030-EXIT
020100     END-READ.
020200     ADD 1 TO QUERIES-READ.
020300 030-EXIT.
020400     EXIT.
020500
020600 100-MAINLINE.
020700     MOVE "100-MAINLINE" TO PARA-NAME.
020800     PERFORM 200-ROUTE-QUERY THRU 200-EXIT.
020900     PERFORM 300-GET-INTENT THRU 300-EXIT.
021000     IF WS-QUERY-TYPE = "ANALYTICS"
021100         ADD 1 TO ANALYTICS-QUERY-COUNT
021200         PERFORM 400-SEARCH-KB THRU 400-EXIT
021300         PERFORM 500-WRITE-ANALYTICS-LINE THRU 500-EXIT
021400     ELSE
021500         ADD 1 TO MEDICAL-QUERY-COUNT
021600         PERFORM 600-WRITE-MEDICAL-LINE THRU 600-EXIT
021700     END-IF.
021800     PERFORM 030-READ-QRYIN THRU 030-EXIT.
021900 100-EXIT.
022000     EXIT.
022100
022200 200-ROUTE-QUERY.
022300     MOVE "200-ROUTE-QUERY" TO PARA-NAME.
022400     CALL "QRTRSUB" USING WS-QUERY-TEXT, WS-QUERY-TYPE.
022500 200-EXIT.
022600     EXIT.
022700
022800 300-GET-INTENT.
022900     MOVE "300-GET-INTENT" TO PARA-NAME.
023000     CALL "INTNSUB" USING WS-QUERY-TEXT, WS-INTENT-NAME,
023100                           WS-ENTITIES.
023200 300-EXIT.
023300     EXIT.
023400
023500 400-SEARCH-KB.
023600     MOVE "400-SEARCH-KB" TO PARA-NAME.
023700     CALL "KBSRCH" USING WS-QUERY-TEXT, WS-SECTION-FLAGS.
023800 400-EXIT.
023900     EXIT.
024000
024100****** SMH-0233 - LOG LINE FOR AN ANALYTICS QUERY SHOWS THE
024200****** KB SECTION CODE (S/D/W/A FLAGS) PLUS ANY ENTITY FOUND
024300 500-WRITE-ANALYTICS-LINE.
024400     MOVE "500-WRITE-ANALYTICS-LINE" TO PARA-NAME.
024500     MOVE SPACES TO WS-RPT-LINE.
024600     STRING "ANALYTICS  SECT=" DELIMITED BY SIZE
024700            WS-SECTION-CODE DELIMITED BY SIZE
024800            "  " DELIMITED BY SIZE
024900            WS-QUERY-TEXT(1:60) DELIMITED BY SIZE
025000            INTO WS-RPT-LINE.
025100     WRITE QRYLOG-REC FROM WS-RPT-LINE.
025200     IF WS-ENTITIES-ALT NOT = SPACES
025300         PERFORM 520-WRITE-ENTITY-LINE THRU 520-EXIT
025400     END-IF.
025500 500-EXIT.
025600     EXIT.
025700
025800 520-WRITE-ENTITY-LINE.
025900     MOVE SPACES TO WS-RPT-LINE.
026000     STRING "    ENTITIES: DOC=" DELIMITED BY SIZE
026100            WS-ENT-DOCTOR-NAME DELIMITED BY SIZE
026200            " SPEC=" DELIMITED BY SIZE
026300            WS-ENT-SPECIALTY DELIMITED BY SIZE
026400            " AREA=" DELIMITED BY SIZE
026500            WS-ENT-AREA DELIMITED BY SIZE
026600            " DIS=" DELIMITED BY SIZE
026700            WS-ENT-DISEASE DELIMITED BY SIZE
026800            INTO WS-RPT-LINE.
026900     WRITE QRYLOG-REC FROM WS-RPT-LINE.
027000 520-EXIT.
027100     EXIT.
027200
027300****** SMH-0320 - A MEDICAL QUESTION GETS THE REFUSAL NOTICE
027400****** LOGGED RATHER THAN A KB SECTION LIST, SINCE THIS PROGRAM
027500****** NEVER HANDS KB CONTEXT BACK FOR A MEDICAL QUESTION
027600 600-WRITE-MEDICAL-LINE.
027700     MOVE "600-WRITE-MEDICAL-LINE" TO PARA-NAME.
027800     MOVE SPACES TO WS-RPT-LINE.
027900     STRING "MEDICAL    REFUSED - NOT AN ANALYTICS QUESTION  "
028000            DELIMITED BY SIZE
028100            WS-QUERY-TEXT(1:60) DELIMITED BY SIZE
028200            INTO WS-RPT-LINE.
028300     WRITE QRYLOG-REC FROM WS-RPT-LINE.
028400     IF WS-INTENT-NAME NOT = "unknown"
028500         PERFORM 620-WRITE-INTENT-LINE THRU 620-EXIT
028600     END-IF.
028700 600-EXIT.
028800     EXIT.
028900
029000 620-WRITE-INTENT-LINE.
029100     MOVE SPACES TO WS-RPT-LINE.
029200     STRING "    INTENT: " DELIMITED BY SIZE
029300            WS-INTENT-NAME DELIMITED BY SIZE
029400            INTO WS-RPT-LINE.
029500     WRITE QRYLOG-REC FROM WS-RPT-LINE.
029600 620-EXIT.
029700     EXIT.
029800
029900 900-WRITE-TRAILER.
030000     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
030100     MOVE SPACES TO WS-RPT-LINE.
030200     WRITE QRYLOG-REC FROM WS-RPT-LINE.
030300     MOVE QUERIES-READ TO WS-EDIT-7.
030400     STRING "TOTAL QUERIES LOGGED : " DELIMITED BY SIZE
030500            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
030600     WRITE QRYLOG-REC FROM WS-RPT-LINE.
030700     MOVE ANALYTICS-QUERY-COUNT TO WS-EDIT-7.
030800     STRING "  ANALYTICS          : " DELIMITED BY SIZE
030900            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
031000     WRITE QRYLOG-REC FROM WS-RPT-LINE.
031100     MOVE MEDICAL-QUERY-COUNT TO WS-EDIT-7.
031200     STRING "  MEDICAL            : " DELIMITED BY SIZE
031300            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
031400     WRITE QRYLOG-REC FROM WS-RPT-LINE.
031500 900-EXIT.
031600     EXIT.
031700
031800 990-CLOSE-FILES.
031900     MOVE "990-CLOSE-FILES" TO PARA-NAME.
032000     CLOSE QRYIN, QRYLOG, SYSOUT.
032100 990-EXIT.
032200     EXIT.
032300
032400 1000-ABEND-RTN.
032500     WRITE SYSOUT-REC FROM ABEND-REC.
032600     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
032700     DISPLAY "*** ABNORMAL END OF JOB - ADMNQRY ***" UPON CONSOLE.
032800     DIVIDE ZERO-VAL INTO ONE-VAL.
032900 1000-EXIT.
033000     EXIT.
