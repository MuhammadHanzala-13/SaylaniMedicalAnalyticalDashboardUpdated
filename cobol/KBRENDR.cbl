000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KBRENDR.
000300 AUTHOR. T. G. DARNELL.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/22/93.
000600 DATE-COMPILED. 06/22/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE ANALYTICS KNOWLEDGE BASE FILE
001300*          BUILT BY KBBUILD AND RENDERS IT AS A PLAIN-TEXT "FULL
001400*          CONTEXT" DOCUMENT - FOUR TITLED SECTIONS THAT ADMNQRY
001500*          CAN HAND BACK WHOLE, OR KBSRCH CAN NARROW DOWN TO A
001600*          SINGLE SECTION WHEN A HELP-DESK QUERY ASKS FOR ONE
001700*          TOPIC IN PARTICULAR.
001800*
001900*          THE FOUR SECTIONS ARE ALWAYS WRITTEN IN THE SAME
002000*          ORDER REGARDLESS OF THE ORDER RECORDS APPEAR ON THE
002100*          KNOWLEDGE BASE FILE - THE FILE IS READ ENTIRELY INTO
002200*          WORKING STORAGE FIRST, THEN THE FOUR SECTIONS ARE
002300*          WRITTEN FROM THE TABLES.
002400*
002500******************************************************************
002600*
002700*          CHANGE LOG
002800*
002900*     DATE     BY   TICKET    DESCRIPTION
003000*     -------- ---  --------  ------------------------------
003100*     062293   TGD  INIT      ORIGINAL PROGRAM
003200*     101593   JS   SMH-0022  ADDED INTERPRETATION SENTENCE
003300*                             AHEAD OF EACH RANKED LIST
003400*     112898   JS   SMH-0162  Y2K - NO DATE FIELDS RENDERED
003500*                             BY THIS PROGRAM, NO CHANGE NEEDED
003600*     040501   RPD  SMH-0198  PERCENTAGES NOW SHOW 2 DECIMALS
003700*                             ON ALL THREE RANKED SECTIONS
003800*     091707   MM   SMH-0268  BRANCH AND DAILY RECORDS ON THE
003900*                             KB FILE ARE SKIPPED BY THIS
004000*                             PROGRAM - NOT PART OF THE FOUR
004100*                             RENDERED SECTIONS
004200*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004300*                             FOR NEW COMPILER RELEASE
004400*     030617   MM   SMH-0463  RESTORED THE SHOP'S RUN-DATE STAMP
004500*                             (ACCEPT WS-DATE FROM DATE) DROPPED
004600*                             SOMEWHERE ALONG THE WAY - SUMMARY
004700*                             SECTION NOW SHOWS THE DATE THE
004800*                             ANALYTICS WERE RENDERED
004900******************************************************************
005000
005100         INPUT FILE              -   SMHD.ANALKB
005200
005300         OUTPUT FILE             -   SMHD.KBFULL
005400
005500         DUMP FILE               -   SYSOUT
005600
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT ANALKB
007200     ASSIGN TO UT-S-ANALKB
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT KBFULL
007700     ASSIGN TO UT-S-KBFULL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  ANALKB
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 131 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS KB-REC.
009700     COPY KBRECS.
009800
009900 FD  KBFULL
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS KBFULL-REC.
010500 01  KBFULL-REC  PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  OFCODE                  PIC X(2).
011100         88 CODE-WRITE    VALUE SPACES.
011200
011300 01  PARA-NAME                   PIC X(30) VALUE SPACES.
011400
011500 01  ABEND-DIVISORS.
011600     05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
011700     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
011800
011900 01  FLAGS-AND-SWITCHES.
012000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
012100         88 NO-MORE-DATA VALUE "N".
012200
012300****** HOLDING AREAS FOR THE SUMMARY RECORD AND THE THREE
012400****** RANKED DETAIL TABLES - LOADED ONCE FROM ANALKB, THEN
012500****** WRITTEN OUT SECTION BY SECTION
012600 01  WS-SUMMARY-HOLD.
012700     05  WS-SUM-TOTAL-PATIENTS   PIC 9(07).
012800     05  WS-SUM-TOTAL-DOCTORS    PIC 9(04).
012900     05  WS-SUM-TOTAL-BRANCHES   PIC 9(04).
013000     05  WS-SUM-TOTAL-DISEASES   PIC 9(04).
013100     05  WS-SUM-AVG-PER-DOCTOR   PIC 9(05)V99.
013200     05  WS-SUM-MOST-DISEASE     PIC X(30).
013300     05  WS-SUM-MOST-DISEASE-CT  PIC 9(07).
013400     05  WS-SUM-BUSIEST-DOCTOR   PIC X(30).
013500     05  WS-SUM-BUSIEST-DOC-CT   PIC 9(07).
013600     05  WS-SUM-TOP-AREA         PIC X(20).
013700     05  WS-SUM-TOP-AREA-CT      PIC 9(07).
013800
013900 01  WS-DISEASE-TABLE-HOLD.
014000     05  WS-DIS-COUNT            PIC 9(02) COMP VALUE 0.
014100     05  WDS-ROW OCCURS 10 TIMES INDEXED BY WDS-IDX.
014200         10  WDS-NAME            PIC X(30).
014300         10  WDS-CT              PIC 9(07).
014400         10  WDS-PCT             PIC 9(03)V99.
014500
014600 01  WS-DOCTOR-TABLE-HOLD.
014700     05  WS-DOC-COUNT            PIC 9(02) COMP VALUE 0.
014800     05  WDC-ROW OCCURS 10 TIMES INDEXED BY WDC-IDX.
014900         10  WDC-NAME            PIC X(30).
015000         10  WDC-SPEC            PIC X(25).
015100         10  WDC-CT              PIC 9(07).
015200         10  WDC-LOAD-PCT        PIC 9(05)V99.
015300
015400 01  WS-AREA-TABLE-HOLD.
015500     05  WS-ARE-COUNT            PIC 9(02) COMP VALUE 0.
015600     05  WAR-ROW OCCURS 10 TIMES INDEXED BY WAR-IDX.
015700         10  WAR-NAME            PIC X(20).
015800         10  WAR-CT              PIC 9(07).
015900         10  WAR-PCT             PIC 9(03)V99.
016000
016100 01  WS-RPT-LINE                 PIC X(132).
016200 77  WS-EDIT-7                   PIC ZZZZZZ9.
016300 77  WS-EDIT-51                  PIC ZZZZ9.9.
016400 77  WS-EDIT-32                  PIC ZZ9.99.
016500 77  WS-DATE                     PIC 9(06).
016600
016700 COPY ABNDREC.
016800
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 100-MAINLINE THRU 100-EXIT
017200             UNTIL NO-MORE-DATA.
017300     PERFORM 500-WRITE-SUMMARY-SECT THRU 500-EXIT.
017400     PERFORM 600-WRITE-DISEASE-SECT THRU 600-EXIT.
017500     PERFORM 700-WRITE-DOCTOR-SECT THRU 700-EXIT.
017600     PERFORM 800-WRITE-AREA-SECT THRU 800-EXIT.
017700     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
017800     DISPLAY "******** NORMAL END OF JOB KBRENDR ********".
017900     MOVE ZERO TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB KBRENDR ********".
018500     ACCEPT  WS-DATE FROM DATE.
018600     PERFORM 010-OPEN-FILES THRU 010-EXIT.
018700     PERFORM 020-READ-ANALKB THRU 020-EXIT.
018800 000-EXIT.
018900     EXIT.
019000
019100 010-OPEN-FILES.
019200     MOVE "010-OPEN-FILES" TO PARA-NAME.
019300     OPEN INPUT ANALKB.
019400     OPEN OUTPUT KBFULL, SYSOUT.
019500 010-EXIT.
019600     EXIT.
019700
019800 020-READ-ANALKB.
019900     READ ANALKB
020000         AT END MOVE "N" TO MORE-DATA-SW
020100         GO TO 020-EXIT
020200     END-READ.
020300 020-EXIT.
020400     EXIT.
020500
020600****** THE KB FILE MAY CARRY BRANCH AND DAILY RECORDS TOO -
020700****** SMH-0268 - THIS PROGRAM ONLY LOADS THE FOUR TYPES IT
020800****** RENDERS, THE REST ARE READ AND DISCARDED
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     IF KB-TYPE-SUMMARY
021200         PERFORM 110-LOAD-SUMMARY THRU 110-EXIT
021300     END-IF.
021400     IF KB-TYPE-DISEASE
021500         PERFORM 120-LOAD-DISEASE THRU 120-EXIT
021600     END-IF.
021700     IF KB-TYPE-DOCTOR
021800         PERFORM 130-LOAD-DOCTOR THRU 130-EXIT
021900     END-IF.
022000     IF KB-TYPE-AREA
022100         PERFORM 140-LOAD-AREA THRU 140-EXIT
022200     END-IF.
022300     PERFORM 020-READ-ANALKB THRU 020-EXIT.
022400 100-EXIT.
022500     EXIT.
022600
022700 110-LOAD-SUMMARY.
022800     MOVE KB-SUM-TOTAL-PATIENTS TO WS-SUM-TOTAL-PATIENTS.
022900     MOVE KB-SUM-TOTAL-DOCTORS TO WS-SUM-TOTAL-DOCTORS.
023000     MOVE KB-SUM-TOTAL-BRANCHES TO WS-SUM-TOTAL-BRANCHES.
023100     MOVE KB-SUM-TOTAL-DISEASES TO WS-SUM-TOTAL-DISEASES.
023200     MOVE KB-SUM-AVG-PER-DOCTOR TO WS-SUM-AVG-PER-DOCTOR.
023300     MOVE KB-SUM-MOST-DISEASE TO WS-SUM-MOST-DISEASE.
023400     MOVE KB-SUM-MOST-DISEASE-CT TO WS-SUM-MOST-DISEASE-CT.
023500     MOVE KB-SUM-BUSIEST-DOCTOR TO WS-SUM-BUSIEST-DOCTOR.
023600     MOVE KB-SUM-BUSIEST-DOC-CT TO WS-SUM-BUSIEST-DOC-CT.
023700     MOVE KB-SUM-TOP-AREA TO WS-SUM-TOP-AREA.
023800     MOVE KB-SUM-TOP-AREA-CT TO WS-SUM-TOP-AREA-CT.
023900 110-EXIT.
024000     EXIT.
024100
024200 120-LOAD-DISEASE.
024300     IF WS-DIS-COUNT < 10
024400         ADD 1 TO WS-DIS-COUNT
024500         MOVE KB-DIS-NAME TO WDS-NAME(WS-DIS-COUNT)
024600         MOVE KB-DIS-COUNT TO WDS-CT(WS-DIS-COUNT)
024700         MOVE KB-DIS-PCT TO WDS-PCT(WS-DIS-COUNT)
024800     END-IF.
024900 120-EXIT.
025000     EXIT.
025100
025200 130-LOAD-DOCTOR.
025300     IF WS-DOC-COUNT < 10
025400         ADD 1 TO WS-DOC-COUNT
025500         MOVE KB-DOC-NAME TO WDC-NAME(WS-DOC-COUNT)
025600         MOVE KB-DOC-SPEC TO WDC-SPEC(WS-DOC-COUNT)
025700         MOVE KB-DOC-COUNT TO WDC-CT(WS-DOC-COUNT)
025800         MOVE KB-DOC-LOAD-PCT TO WDC-LOAD-PCT(WS-DOC-COUNT)
025900     END-IF.
026000 130-EXIT.
026100     EXIT.
026200
026300 140-LOAD-AREA.
026400     IF WS-ARE-COUNT < 10
026500         ADD 1 TO WS-ARE-COUNT
026600         MOVE KB-ARE-NAME TO WAR-NAME(WS-ARE-COUNT)
026700         MOVE KB-ARE-COUNT TO WAR-CT(WS-ARE-COUNT)
026800         MOVE KB-ARE-PCT TO WAR-PCT(WS-ARE-COUNT)
026900     END-IF.
027000 140-EXIT.
027100     EXIT.
027200
027300 500-WRITE-SUMMARY-SECT.
027400     MOVE "500-WRITE-SUMMARY-SECT" TO PARA-NAME.
027500     MOVE "=== ANALYTICS SUMMARY ===" TO WS-RPT-LINE.
027600     PERFORM 900-PRINT-LINE THRU 900-EXIT.
027700     STRING "RUN DATE (YYMMDD) : " DELIMITED BY SIZE
027800            WS-DATE              DELIMITED BY SIZE
027900            INTO WS-RPT-LINE.
028000     PERFORM 900-PRINT-LINE THRU 900-EXIT.
028100     MOVE WS-SUM-TOTAL-PATIENTS TO WS-EDIT-7.
028200     STRING "TOTAL PATIENTS: " DELIMITED BY SIZE
028300            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
028400     PERFORM 900-PRINT-LINE THRU 900-EXIT.
028500     MOVE WS-SUM-TOTAL-DOCTORS TO WS-EDIT-7.
028600     STRING "TOTAL DOCTORS: " DELIMITED BY SIZE
028700            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
028800     PERFORM 900-PRINT-LINE THRU 900-EXIT.
028900     MOVE WS-SUM-TOTAL-BRANCHES TO WS-EDIT-7.
029000     STRING "TOTAL BRANCHES: " DELIMITED BY SIZE
029100            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
029200     PERFORM 900-PRINT-LINE THRU 900-EXIT.
029300     MOVE WS-SUM-TOTAL-DISEASES TO WS-EDIT-7.
029400     STRING "TOTAL DISEASES: " DELIMITED BY SIZE
029500            WS-EDIT-7 DELIMITED BY SIZE INTO WS-RPT-LINE.
029600     PERFORM 900-PRINT-LINE THRU 900-EXIT.
029700     MOVE WS-SUM-MOST-DISEASE-CT TO WS-EDIT-7.
029800     STRING "MOST COMMON DISEASE: " DELIMITED BY SIZE
029900            WS-SUM-MOST-DISEASE DELIMITED BY SIZE
030000            " (" DELIMITED BY SIZE
030100            WS-EDIT-7 DELIMITED BY SIZE
030200            " CASES)" DELIMITED BY SIZE INTO WS-RPT-LINE.
030300     PERFORM 900-PRINT-LINE THRU 900-EXIT.
030400     MOVE WS-SUM-BUSIEST-DOC-CT TO WS-EDIT-7.
030500     STRING "BUSIEST DOCTOR: " DELIMITED BY SIZE
030600            WS-SUM-BUSIEST-DOCTOR DELIMITED BY SIZE
030700            " (" DELIMITED BY SIZE
030800            WS-EDIT-7 DELIMITED BY SIZE
030900            " PATIENTS)" DELIMITED BY SIZE INTO WS-RPT-LINE.
031000     PERFORM 900-PRINT-LINE THRU 900-EXIT.
031100     MOVE WS-SUM-TOP-AREA-CT TO WS-EDIT-7.
031200     STRING "TOP SERVICE AREA: " DELIMITED BY SIZE
031300            WS-SUM-TOP-AREA DELIMITED BY SIZE
031400            " (" DELIMITED BY SIZE
031500            WS-EDIT-7 DELIMITED BY SIZE
031600            " PATIENTS)" DELIMITED BY SIZE INTO WS-RPT-LINE.
031700     PERFORM 900-PRINT-LINE THRU 900-EXIT.
031800     MOVE WS-SUM-AVG-PER-DOCTOR TO WS-EDIT-51.
031900     STRING "AVERAGE PATIENTS PER DOCTOR: " DELIMITED BY SIZE
032000            WS-EDIT-51 DELIMITED BY SIZE INTO WS-RPT-LINE.
032100     PERFORM 900-PRINT-LINE THRU 900-EXIT.
032200     MOVE SPACES TO WS-RPT-LINE.
032300     PERFORM 900-PRINT-LINE THRU 900-EXIT.
032400 500-EXIT.
032500     EXIT.
032600
032700****** SMH-0022 - THE INTERPRETATION LINE AHEAD OF EACH LIST IS
032800****** PLAIN PROSE, NOT A COLUMN HEADING, SO THE HELP-DESK STAFF
032900****** CAN READ THE RENDERED TEXT ALOUD TO A CALLER IF NEEDED
033000 600-WRITE-DISEASE-SECT.
033100     MOVE "600-WRITE-DISEASE-SECT" TO PARA-NAME.
033200     MOVE "=== DISEASE TRENDS ===" TO WS-RPT-LINE.
033300     PERFORM 900-PRINT-LINE THRU 900-EXIT.
033400     MOVE "THE DISEASE TRENDS BELOW ARE RANKED BY VISIT COUNT,"
033500       TO WS-RPT-LINE.
033600     PERFORM 900-PRINT-LINE THRU 900-EXIT.
033700     MOVE "MOST FREQUENT FIRST, WITH THE SHARE OF ALL VISITS."
033800       TO WS-RPT-LINE.
033900     PERFORM 900-PRINT-LINE THRU 900-EXIT.
034000     PERFORM 610-WRITE-DISEASE-LINE THRU 610-EXIT
034100         VARYING WDS-IDX FROM 1 BY 1
034200         UNTIL WDS-IDX > WS-DIS-COUNT.
034300     MOVE SPACES TO WS-RPT-LINE.
034400     PERFORM 900-PRINT-LINE THRU 900-EXIT.
034500 600-EXIT.
034600     EXIT.
034700
034800 610-WRITE-DISEASE-LINE.
034900     MOVE WDS-IDX TO WS-EDIT-7.
035000     MOVE WDS-CT(WDS-IDX) TO WS-EDIT-7.
035100     MOVE WDS-PCT(WDS-IDX) TO WS-EDIT-32.
035200     STRING WDS-IDX DELIMITED BY SIZE
035300            ". " DELIMITED BY SIZE
035400            WDS-NAME(WDS-IDX) DELIMITED BY SIZE
035500            ": " DELIMITED BY SIZE
035600            WS-EDIT-7 DELIMITED BY SIZE
035700            " CASES (" DELIMITED BY SIZE
035800            WS-EDIT-32 DELIMITED BY SIZE
035900            "%)" DELIMITED BY SIZE INTO WS-RPT-LINE.
036000     PERFORM 900-PRINT-LINE THRU 900-EXIT.
036100 610-EXIT.
036200     EXIT.
036300
036400 700-WRITE-DOCTOR-SECT.
036500     MOVE "700-WRITE-DOCTOR-SECT" TO PARA-NAME.
036600     MOVE "=== DOCTOR WORKLOAD ===" TO WS-RPT-LINE.
036700     PERFORM 900-PRINT-LINE THRU 900-EXIT.
036800     MOVE "THE DOCTORS BELOW CARRIED THE HEAVIEST PATIENT LOAD"
036900       TO WS-RPT-LINE.
037000     PERFORM 900-PRINT-LINE THRU 900-EXIT.
037100     MOVE "OVER THE PERIOD, RANKED BY TOTAL PATIENTS SEEN."
037200       TO WS-RPT-LINE.
037300     PERFORM 900-PRINT-LINE THRU 900-EXIT.
037400     PERFORM 710-WRITE-DOCTOR-LINE THRU 710-EXIT
037500         VARYING WDC-IDX FROM 1 BY 1
037600         UNTIL WDC-IDX > WS-DOC-COUNT.
037700     MOVE SPACES TO WS-RPT-LINE.
037800     PERFORM 900-PRINT-LINE THRU 900-EXIT.
037900 700-EXIT.
038000     EXIT.
038100
038200 710-WRITE-DOCTOR-LINE.
038300     MOVE WDC-CT(WDC-IDX) TO WS-EDIT-7.
038400     STRING WDC-IDX DELIMITED BY SIZE
038500            ". DR. " DELIMITED BY SIZE
038600            WDC-NAME(WDC-IDX) DELIMITED BY SIZE
038700            " (" DELIMITED BY SIZE
038800            WDC-SPEC(WDC-IDX) DELIMITED BY SIZE
038900            "): " DELIMITED BY SIZE
039000            WS-EDIT-7 DELIMITED BY SIZE
039100            " PATIENTS" DELIMITED BY SIZE INTO WS-RPT-LINE.
039200     PERFORM 900-PRINT-LINE THRU 900-EXIT.
039300 710-EXIT.
039400     EXIT.
039500
039600 800-WRITE-AREA-SECT.
039700     MOVE "800-WRITE-AREA-SECT" TO PARA-NAME.
039800     MOVE "=== GEOGRAPHIC DISTRIBUTION ===" TO WS-RPT-LINE.
039900     PERFORM 900-PRINT-LINE THRU 900-EXIT.
040000     MOVE "VISITS BY SERVICE AREA ARE RANKED BELOW, MOST"
040100       TO WS-RPT-LINE.
040200     PERFORM 900-PRINT-LINE THRU 900-EXIT.
040300     MOVE "VISITED AREA FIRST, WITH THE SHARE OF ALL VISITS."
040400       TO WS-RPT-LINE.
040500     PERFORM 900-PRINT-LINE THRU 900-EXIT.
040600     PERFORM 810-WRITE-AREA-LINE THRU 810-EXIT
040700         VARYING WAR-IDX FROM 1 BY 1
040800         UNTIL WAR-IDX > WS-ARE-COUNT.
040900 800-EXIT.
041000     EXIT.
041100
041200 810-WRITE-AREA-LINE.
041300     MOVE WAR-CT(WAR-IDX) TO WS-EDIT-7.
041400     MOVE WAR-PCT(WAR-IDX) TO WS-EDIT-32.
041500     STRING WAR-IDX DELIMITED BY SIZE
041600            ". " DELIMITED BY SIZE
041700            WAR-NAME(WAR-IDX) DELIMITED BY SIZE
041800            ": " DELIMITED BY SIZE
041900            WS-EDIT-7 DELIMITED BY SIZE
042000            " PATIENTS (" DELIMITED BY SIZE
042100            WS-EDIT-32 DELIMITED BY SIZE
042200            "%)" DELIMITED BY SIZE INTO WS-RPT-LINE.
042300     PERFORM 900-PRINT-LINE THRU 900-EXIT.
042400 810-EXIT.
042500     EXIT.
042600
042700 900-PRINT-LINE.
042800     WRITE KBFULL-REC FROM WS-RPT-LINE.
042900 900-EXIT.
043000     EXIT.
043100
043200 990-CLOSE-FILES.
043300     MOVE "990-CLOSE-FILES" TO PARA-NAME.
043400     CLOSE ANALKB, KBFULL, SYSOUT.
043500 990-EXIT.
043600     EXIT.
043700
043800 1000-ABEND-RTN.
043900     WRITE SYSOUT-REC FROM ABEND-REC.
044000     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
044100     DISPLAY "*** ABNORMAL END OF JOB - KBRENDR ***" UPON CONSOLE.
044200     DIVIDE ZERO-VAL INTO ONE-VAL.
044300 1000-EXIT.
044400     EXIT.
