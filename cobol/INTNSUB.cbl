000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  INTNSUB.
000300 AUTHOR. J. SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/03/95.
000600 DATE-COMPILED. 09/03/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - SCORES A FREE-TEXT HELP-DESK
001300*          REQUEST AGAINST FOUR CANNED INTENTS (BOOK, CANCEL,
001400*          GET INFO, CHECK AVAILABILITY) AND PULLS OUT ANY
001500*          DOCTOR NAME, SPECIALTY, AREA OR DISEASE MENTIONED IN
001600*          THE TEXT.  ADMNQRY CALLS THIS FOR EVERY LOGGED
001700*          REQUEST SO THE QUERY LOG SHOWS WHAT THE CALLER WAS
001800*          ACTUALLY ASKING FOR, NOT JUST THE RAW TEXT.
001900*
002000*          THE INTENT WITH THE MOST KEYWORD HITS WINS.  ON A TIE
002100*          THE EARLIER-LISTED INTENT KEEPS ITS LEAD - A LATER
002200*          INTENT MUST STRICTLY BEAT, NOT MATCH, THE CURRENT
002300*          HIGH SCORE TO TAKE OVER.
002400*
002500******************************************************************
002600*
002700*          CHANGE LOG
002800*
002900*     DATE     BY   TICKET    DESCRIPTION
003000*     -------- ---  --------  ------------------------------
003100*     090395   JS   INIT      ORIGINAL PROGRAM
003200*     041896   TGD  SMH-0012  ADDED ENTITY EXTRACTION FOR
003300*                             SPECIALTY, AREA AND DISEASE
003400*     112898   JS   SMH-0162  Y2K - NO DATE FIELDS IN THIS
003500*                             SUBPROGRAM, NO CHANGE NEEDED
003600*     052299   TGD  SMH-0171  ADDED DOCTOR-NAME EXTRACTION
003700*                             FROM THE "DR"/"DR." PREFIX
003800*     081504   RPD  SMH-0251  LATER KEYWORD MATCHES NOW
003900*                             OVERWRITE EARLIER ONES PER
004000*                             ENTITY TYPE (WAS FIRST-MATCH)
004100*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004200*                             FOR NEW COMPILER RELEASE
004300*     021317   RPD  SMH-0455  INSPECT...FOR ALL TESTS A KEYWORD
004400*                             TABLE ENTRY PADDED TO ITS FULL
004500*                             PICTURE WIDTH, SO A KEYWORD ONLY
004600*                             HIT WHEN IT WAS THE LAST WORD OF
004700*                             THE REQUEST TEXT - SCORING AND
004800*                             ENTITY SCANS REPLACED WITH A REAL
004900*                             SUBSTRING SEARCH. DOCTOR-NAME SCAN
005000*                             IN 240 NOT AFFECTED, LEFT AS IS
005100*     030617   MM   SMH-0466  MOVED THE LOWERED-TEXT WORK FIELD
005200*                             BACK TO A 77-LEVEL PER SHOP
005300*                             STANDARD
005400*     042317   TGD  SMH-0469  240/241/242 WERE COPYING EVERY
005500*                             ALPHABETIC WORD AFTER "DR"/"DR."
005600*                             WITH NO LIMIT - A REQUEST NAMING
005700*                             THREE OR FOUR WORDS AFTER "DR" PULLED
005800*                             THEM ALL INTO THE ENTITY.  242 NOW
005900*                             COUNTS WORD BOUNDARIES AND STOPS
006000*                             THE COPY AT THE ONE-OR-TWO-WORD LIMIT
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000
007100 01  PARA-NAME                   PIC X(30) VALUE SPACES.
007200
007300 01  WS-CASE-WORK.
007400     05  WS-UPPER-ALPHA  PIC X(26)
007500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007600     05  WS-LOWER-ALPHA  PIC X(26)
007700         VALUE "abcdefghijklmnopqrstuvwxyz".
007800
007900 77  WS-TEXT-LOWER                PIC X(80).
008000
008100****** SMH-0455 - WORK AREA FOR THE REAL SUBSTRING SCAN THAT
008200****** REPLACED THE OLD INSPECT...FOR ALL KEYWORD TEST.  ALL
008300****** SCANNED KEYWORD TABLES (BOOK/CANCEL/INFO/AVAIL/SPEC/
008400****** AREA/DISEASE) ARE PIC X(15), SO ONE WORK AREA SERVES ALL
008500 01  WS-SUBSTR-WORK.
008600     05  WS-CURRENT-KW            PIC X(15).
008700     05  WS-KW-LEN                PIC 9(02) COMP.
008800     05  WS-KW-SUB                PIC 9(02) COMP.
008900     05  WS-KWSCAN-POS            PIC 9(02) COMP.
009000     05  WS-LAST-START-POS        PIC 9(02) COMP.
009100     05  WS-MATCH-SW              PIC X(01).
009200         88 WS-KW-MATCHED         VALUE "Y".
009300
009400 01  WS-INTENT-SCORES.
009500     05  WS-SCORE-BOOK            PIC 9(03) COMP VALUE 0.
009600     05  WS-SCORE-CANCEL          PIC 9(03) COMP VALUE 0.
009700     05  WS-SCORE-INFO            PIC 9(03) COMP VALUE 0.
009800     05  WS-SCORE-AVAIL           PIC 9(03) COMP VALUE 0.
009900     05  WS-HIGH-SCORE            PIC 9(03) COMP VALUE 0.
010000
010100****** BOOK_APPOINTMENT KEYWORD LIST
010200 01  WS-BOOK-KEYWORDS.
010300     05  FILLER  PIC X(15) VALUE "book".
010400     05  FILLER  PIC X(15) VALUE "appointment".
010500     05  FILLER  PIC X(15) VALUE "schedule".
010600     05  FILLER  PIC X(15) VALUE "visit".
010700     05  FILLER  PIC X(15) VALUE "see a doctor".
010800 01  WS-BOOK-TABLE REDEFINES WS-BOOK-KEYWORDS.
010900     05  WS-BOOK-KW OCCURS 5 TIMES
011000                    INDEXED BY WS-BOOK-IDX  PIC X(15).
011100
011200****** CANCEL_APPOINTMENT KEYWORD LIST
011300 01  WS-CANCEL-KEYWORDS.
011400     05  FILLER  PIC X(15) VALUE "cancel".
011500     05  FILLER  PIC X(15) VALUE "reschedule".
011600 01  WS-CANCEL-TABLE REDEFINES WS-CANCEL-KEYWORDS.
011700     05  WS-CANCEL-KW OCCURS 2 TIMES
011800                      INDEXED BY WS-CANCEL-IDX  PIC X(15).
011900
012000****** GET_INFO KEYWORD LIST
012100 01  WS-INFO-KEYWORDS.
012200     05  FILLER  PIC X(15) VALUE "info".
012300     05  FILLER  PIC X(15) VALUE "about".
012400     05  FILLER  PIC X(15) VALUE "what is".
012500     05  FILLER  PIC X(15) VALUE "tell me".
012600     05  FILLER  PIC X(15) VALUE "symptoms".
012700     05  FILLER  PIC X(15) VALUE "treatment".
012800 01  WS-INFO-TABLE REDEFINES WS-INFO-KEYWORDS.
012900     05  WS-INFO-KW OCCURS 6 TIMES
013000                    INDEXED BY WS-INFO-IDX  PIC X(15).
013100
013200****** CHECK_AVAILABILITY KEYWORD LIST
013300 01  WS-AVAIL-KEYWORDS.
013400     05  FILLER  PIC X(15) VALUE "available".
013500     05  FILLER  PIC X(15) VALUE "when".
013600     05  FILLER  PIC X(15) VALUE "time".
013700     05  FILLER  PIC X(15) VALUE "open".
013800 01  WS-AVAIL-TABLE REDEFINES WS-AVAIL-KEYWORDS.
013900     05  WS-AVAIL-KW OCCURS 4 TIMES
014000                     INDEXED BY WS-AVAIL-IDX  PIC X(15).
014100
014200****** SMH-0012 - SPECIALTY ENTITY KEYWORD LIST, IN TITLE CASE
014300****** AS STORED BACK ON THE LINKAGE RECORD
014400 01  WS-SPECIALTY-KEYWORDS.
014500     05  FILLER  PIC X(15) VALUE "cardiology".
014600     05  FILLER  PIC X(15) VALUE "pediatrics".
014700     05  FILLER  PIC X(15) VALUE "dermatology".
014800     05  FILLER  PIC X(15) VALUE "neurology".
014900     05  FILLER  PIC X(15) VALUE "orthopedics".
015000     05  FILLER  PIC X(15) VALUE "general practice".
015100     05  FILLER  PIC X(15) VALUE "ophthalmology".
015200     05  FILLER  PIC X(15) VALUE "gynecology".
015300 01  WS-SPEC-TABLE REDEFINES WS-SPECIALTY-KEYWORDS.
015400     05  WS-SPEC-KW OCCURS 8 TIMES
015500                    INDEXED BY WS-SPEC-IDX  PIC X(15).
015600 01  WS-SPECIALTY-TITLES.
015700     05  FILLER  PIC X(20) VALUE "Cardiology".
015800     05  FILLER  PIC X(20) VALUE "Pediatrics".
015900     05  FILLER  PIC X(20) VALUE "Dermatology".
016000     05  FILLER  PIC X(20) VALUE "Neurology".
016100     05  FILLER  PIC X(20) VALUE "Orthopedics".
016200     05  FILLER  PIC X(20) VALUE "General Practice".
016300     05  FILLER  PIC X(20) VALUE "Ophthalmology".
016400     05  FILLER  PIC X(20) VALUE "Gynecology".
016500 01  WS-SPEC-TITLE-TABLE REDEFINES WS-SPECIALTY-TITLES.
016600     05  WS-SPEC-TITLE OCCURS 8 TIMES  PIC X(20).
016700
016800****** AREA ENTITY KEYWORD LIST
016900 01  WS-AREA-KEYWORDS.
017000     05  FILLER  PIC X(15) VALUE "gulshan".
017100     05  FILLER  PIC X(15) VALUE "korangi".
017200     05  FILLER  PIC X(15) VALUE "saddar".
017300     05  FILLER  PIC X(15) VALUE "nazimabad".
017400     05  FILLER  PIC X(15) VALUE "malir".
017500     05  FILLER  PIC X(15) VALUE "clifton".
017600     05  FILLER  PIC X(15) VALUE "pechs".
017700 01  WS-AREA-TABLE REDEFINES WS-AREA-KEYWORDS.
017800     05  WS-AREA-KW OCCURS 7 TIMES
017900                   INDEXED BY WS-AREA-IDX  PIC X(15).
018000 01  WS-AREA-TITLES.
018100     05  FILLER  PIC X(20) VALUE "Gulshan".
018200     05  FILLER  PIC X(20) VALUE "Korangi".
018300     05  FILLER  PIC X(20) VALUE "Saddar".
018400     05  FILLER  PIC X(20) VALUE "Nazimabad".
018500     05  FILLER  PIC X(20) VALUE "Malir".
018600     05  FILLER  PIC X(20) VALUE "Clifton".
018700     05  FILLER  PIC X(20) VALUE "Pechs".
018800 01  WS-AREA-TITLE-TABLE REDEFINES WS-AREA-TITLES.
018900     05  WS-AREA-TITLE OCCURS 7 TIMES  PIC X(20).
019000
019100****** DISEASE ENTITY KEYWORD LIST
019200 01  WS-DISEASE-KEYWORDS.
019300     05  FILLER  PIC X(15) VALUE "cold".
019400     05  FILLER  PIC X(15) VALUE "flu".
019500     05  FILLER  PIC X(15) VALUE "fever".
019600     05  FILLER  PIC X(15) VALUE "dengue".
019700     05  FILLER  PIC X(15) VALUE "fracture".
019800     05  FILLER  PIC X(15) VALUE "pain".
019900     05  FILLER  PIC X(15) VALUE "headache".
020000     05  FILLER  PIC X(15) VALUE "migraine".
020100 01  WS-DISEASE-TABLE REDEFINES WS-DISEASE-KEYWORDS.
020200     05  WS-DISEASE-KW OCCURS 8 TIMES
020300                       INDEXED BY WS-DISEASE-IDX  PIC X(15).
020400 01  WS-DISEASE-TITLES.
020500     05  FILLER  PIC X(20) VALUE "Cold".
020600     05  FILLER  PIC X(20) VALUE "Flu".
020700     05  FILLER  PIC X(20) VALUE "Fever".
020800     05  FILLER  PIC X(20) VALUE "Dengue".
020900     05  FILLER  PIC X(20) VALUE "Fracture".
021000     05  FILLER  PIC X(20) VALUE "Pain".
021100     05  FILLER  PIC X(20) VALUE "Headache".
021200     05  FILLER  PIC X(20) VALUE "Migraine".
021300 01  WS-DISEASE-TITLE-TABLE REDEFINES WS-DISEASE-TITLES.
021400     05  WS-DISEASE-TITLE OCCURS 8 TIMES  PIC X(20).
021500
021600****** SMH-0171 - DOCTOR-NAME EXTRACTION WORK AREA.  LOOKS FOR
021700****** THE LITERAL "dr" OR "dr." FOLLOWED BY ONE OR TWO
021800****** ALPHABETIC WORDS AND TITLE-CASES WHAT IT FINDS
021900 01  WS-DOCTOR-SCAN-WORK.
022000     05  WS-DR-POS                PIC 9(03) COMP VALUE 0.
022100     05  WS-SCAN-POS              PIC 9(03) COMP VALUE 0.
022200     05  WS-WORD-START-SW         PIC X(01) VALUE "Y".
022300     05  WS-DR-WORD-COUNT         PIC 9(01) COMP VALUE 0.
022400     05  WS-PREV-SPACE-SW         PIC X(01) VALUE "N".
022500     05  WS-ONE-CHAR              PIC X(01).
022600     05  WS-RAW-NAME              PIC X(40) VALUE SPACES.
022700     05  WS-RAW-NAME-LEN          PIC 9(03) COMP VALUE 0.
022800
022900 LINKAGE SECTION.
023000 01  LS-REQUEST-TEXT              PIC X(80).
023100 01  LS-INTENT-NAME               PIC X(20).
023200 01  LS-ENTITIES.
023300     05  LS-ENT-DOCTOR-NAME       PIC X(40).
023400     05  LS-ENT-SPECIALTY         PIC X(20).
023500     05  LS-ENT-AREA              PIC X(20).
023600     05  LS-ENT-DISEASE           PIC X(20).
023700
023800 PROCEDURE DIVISION USING LS-REQUEST-TEXT, LS-INTENT-NAME,
023900                           LS-ENTITIES.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-SCORE-INTENTS THRU 100-EXIT.
024200     PERFORM 200-EXTRACT-ENTITIES THRU 200-EXIT.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700     MOVE LS-REQUEST-TEXT TO WS-TEXT-LOWER.
024800     INSPECT WS-TEXT-LOWER
024900         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
025000     MOVE ZERO TO WS-SCORE-BOOK, WS-SCORE-CANCEL,
025100                  WS-SCORE-INFO, WS-SCORE-AVAIL.
025200     MOVE SPACES TO LS-ENT-DOCTOR-NAME, LS-ENT-SPECIALTY,
025300                    LS-ENT-AREA, LS-ENT-DISEASE.
025400 000-EXIT.
025500     EXIT.
025600
025700****** SCORE EACH INTENT, THEN PICK THE WINNER IN LISTED ORDER
025800****** SO A TIE ALWAYS FAVORS THE EARLIER INTENT - SMH-0251
025900****** APPLIES ONLY TO ENTITIES, NOT TO THIS TIE-BREAK
026000 100-SCORE-INTENTS.
026100     MOVE "100-SCORE-INTENTS" TO PARA-NAME.
026200     PERFORM 110-SCAN-BOOK THRU 110-EXIT
026300         VARYING WS-BOOK-IDX FROM 1 BY 1
026400         UNTIL WS-BOOK-IDX > 5.
026500     PERFORM 120-SCAN-CANCEL THRU 120-EXIT
026600         VARYING WS-CANCEL-IDX FROM 1 BY 1
026700         UNTIL WS-CANCEL-IDX > 2.
026800     PERFORM 130-SCAN-INFO THRU 130-EXIT
026900         VARYING WS-INFO-IDX FROM 1 BY 1
027000         UNTIL WS-INFO-IDX > 6.
027100     PERFORM 140-SCAN-AVAIL THRU 140-EXIT
027200         VARYING WS-AVAIL-IDX FROM 1 BY 1
027300         UNTIL WS-AVAIL-IDX > 4.
027400     MOVE ZERO TO WS-HIGH-SCORE.
027500     MOVE "unknown" TO LS-INTENT-NAME.
027600     IF WS-SCORE-BOOK > WS-HIGH-SCORE
027700         MOVE WS-SCORE-BOOK TO WS-HIGH-SCORE
027800         MOVE "book_appointment" TO LS-INTENT-NAME
027900     END-IF.
028000     IF WS-SCORE-CANCEL > WS-HIGH-SCORE
028100         MOVE WS-SCORE-CANCEL TO WS-HIGH-SCORE
028200         MOVE "cancel_appointment" TO LS-INTENT-NAME
028300     END-IF.
028400     IF WS-SCORE-INFO > WS-HIGH-SCORE
028500         MOVE WS-SCORE-INFO TO WS-HIGH-SCORE
028600         MOVE "get_info" TO LS-INTENT-NAME
028700     END-IF.
028800     IF WS-SCORE-AVAIL > WS-HIGH-SCORE
028900         MOVE WS-SCORE-AVAIL TO WS-HIGH-SCORE
029000         MOVE "check_availability" TO LS-INTENT-NAME
029100     END-IF.
029200 100-EXIT.
029300     EXIT.
029400
029500 110-SCAN-BOOK.
029600     MOVE WS-BOOK-KW(WS-BOOK-IDX) TO WS-CURRENT-KW.
029700     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
029800     IF WS-KW-MATCHED
029900         ADD 1 TO WS-SCORE-BOOK
030000     END-IF.
030100 110-EXIT.
030200     EXIT.
030300
030400 120-SCAN-CANCEL.
030500     MOVE WS-CANCEL-KW(WS-CANCEL-IDX) TO WS-CURRENT-KW.
030600     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
030700     IF WS-KW-MATCHED
030800         ADD 1 TO WS-SCORE-CANCEL
030900     END-IF.
031000 120-EXIT.
031100     EXIT.
031200
031300 130-SCAN-INFO.
031400     MOVE WS-INFO-KW(WS-INFO-IDX) TO WS-CURRENT-KW.
031500     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
031600     IF WS-KW-MATCHED
031700         ADD 1 TO WS-SCORE-INFO
031800     END-IF.
031900 130-EXIT.
032000     EXIT.
032100
032200 140-SCAN-AVAIL.
032300     MOVE WS-AVAIL-KW(WS-AVAIL-IDX) TO WS-CURRENT-KW.
032400     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
032500     IF WS-KW-MATCHED
032600         ADD 1 TO WS-SCORE-AVAIL
032700     END-IF.
032800 140-EXIT.
032900     EXIT.
033000
033100****** SMH-0251 - FOR EACH ENTITY TYPE, A LATER KEYWORD MATCH
033200****** IN THE LIST OVERWRITES AN EARLIER ONE, SO WE SIMPLY
033300****** SCAN THE WHOLE LIST IN ORDER AND LET THE LAST HIT STAND
033400 200-EXTRACT-ENTITIES.
033500     MOVE "200-EXTRACT-ENTITIES" TO PARA-NAME.
033600     PERFORM 210-SCAN-SPECIALTY THRU 210-EXIT
033700         VARYING WS-SPEC-IDX FROM 1 BY 1
033800         UNTIL WS-SPEC-IDX > 8.
033900     PERFORM 220-SCAN-AREA THRU 220-EXIT
034000         VARYING WS-AREA-IDX FROM 1 BY 1
034100         UNTIL WS-AREA-IDX > 7.
034200     PERFORM 230-SCAN-DISEASE THRU 230-EXIT
034300         VARYING WS-DISEASE-IDX FROM 1 BY 1
034400         UNTIL WS-DISEASE-IDX > 8.
034500     PERFORM 240-SCAN-DOCTOR-NAME THRU 240-EXIT.
034600 200-EXIT.
034700     EXIT.
034800
034900 210-SCAN-SPECIALTY.
035000     MOVE WS-SPEC-KW(WS-SPEC-IDX) TO WS-CURRENT-KW.
035100     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
035200     IF WS-KW-MATCHED
035300         MOVE WS-SPEC-TITLE(WS-SPEC-IDX) TO LS-ENT-SPECIALTY
035400     END-IF.
035500 210-EXIT.
035600     EXIT.
035700
035800 220-SCAN-AREA.
035900     MOVE WS-AREA-KW(WS-AREA-IDX) TO WS-CURRENT-KW.
036000     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
036100     IF WS-KW-MATCHED
036200         MOVE WS-AREA-TITLE(WS-AREA-IDX) TO LS-ENT-AREA
036300     END-IF.
036400 220-EXIT.
036500     EXIT.
036600
036700 230-SCAN-DISEASE.
036800     MOVE WS-DISEASE-KW(WS-DISEASE-IDX) TO WS-CURRENT-KW.
036900     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
037000     IF WS-KW-MATCHED
037100         MOVE WS-DISEASE-TITLE(WS-DISEASE-IDX) TO LS-ENT-DISEASE
037200     END-IF.
037300 230-EXIT.
037400     EXIT.
037500
037600****** SMH-0455 - SHARED SUBSTRING-TEST PARAGRAPHS CALLED BY ALL
037700****** SEVEN KEYWORD SCANS ABOVE.  WS-CURRENT-KW HOLDS THE TABLE
037800****** ENTRY FOR THE CURRENT INDEX, TRIMMED BACK FROM ITS FULL
037900****** PIC X(15) WIDTH TO ITS REAL LENGTH (610), THEN THE TEXT
038000****** IS SLID PAST POSITION BY POSITION LOOKING FOR A MATCH
038100****** THAT LENGTH LONG (620) - A TRUE CONTAINMENT TEST, NOT
038200****** JUST A MATCH ON THE LAST WORD OF THE REQUEST
038300 600-TEST-KEYWORD.
038400     MOVE "N" TO WS-MATCH-SW.
038500     MOVE 15 TO WS-KW-SUB.
038600     PERFORM 610-SCAN-KW-TRAILING THRU 610-EXIT
038700         UNTIL WS-KW-SUB < 1
038800            OR WS-CURRENT-KW(WS-KW-SUB:1) NOT = SPACE.
038900     IF WS-KW-SUB > 0
039000         MOVE WS-KW-SUB TO WS-KW-LEN
039100         COMPUTE WS-LAST-START-POS = 81 - WS-KW-LEN
039200         MOVE 1 TO WS-KWSCAN-POS
039300         PERFORM 620-COMPARE-AT-POS THRU 620-EXIT
039400             UNTIL WS-KWSCAN-POS > WS-LAST-START-POS
039500                OR WS-KW-MATCHED
039600     END-IF.
039700 600-EXIT.
039800     EXIT.
039900
040000 610-SCAN-KW-TRAILING.
040100     SUBTRACT 1 FROM WS-KW-SUB.
040200 610-EXIT.
040300     EXIT.
040400
040500 620-COMPARE-AT-POS.
040600     IF WS-TEXT-LOWER(WS-KWSCAN-POS:WS-KW-LEN) =
040700              WS-CURRENT-KW(1:WS-KW-LEN)
040800         MOVE "Y" TO WS-MATCH-SW
040900     END-IF.
041000     ADD 1 TO WS-KWSCAN-POS.
041100 620-EXIT.
041200     EXIT.
041300
041400****** SMH-0171 - FIND "dr" OR "dr." IN THE LOWERED TEXT, THEN
041500****** COPY UP TO TWO BLANK-DELIMITED ALPHABETIC WORDS THAT
041600****** FOLLOW IT.  THE RESULT IS TITLE-CASED ON THE WAY BACK TO
041700****** THE LINKAGE RECORD, INCLUDING THE "DR" PREFIX ITSELF
041800 240-SCAN-DOCTOR-NAME.
041900     MOVE ZERO TO WS-DR-POS.
042000     INSPECT WS-TEXT-LOWER TALLYING WS-DR-POS
042100         FOR CHARACTERS BEFORE INITIAL "dr".
042200     IF WS-DR-POS < 80
042300         ADD 1 TO WS-DR-POS
042400         PERFORM 241-COPY-NAME-WORDS THRU 241-EXIT
042500     END-IF.
042600 240-EXIT.
042700     EXIT.
042800
042900 241-COPY-NAME-WORDS.
043000     MOVE SPACES TO WS-RAW-NAME.
043100     MOVE WS-DR-POS TO WS-SCAN-POS.
043200     IF WS-TEXT-LOWER(WS-SCAN-POS + 2:1) = "."
043300         ADD 1 TO WS-SCAN-POS
043400     END-IF.
043500     ADD 2 TO WS-SCAN-POS.
043600     IF WS-TEXT-LOWER(WS-SCAN-POS:1) = SPACE
043700         ADD 1 TO WS-SCAN-POS
043800     END-IF.
043900     MOVE ZERO TO WS-RAW-NAME-LEN.
044000     MOVE 1 TO WS-DR-WORD-COUNT.
044100     MOVE "N" TO WS-PREV-SPACE-SW.
044200     PERFORM 242-COPY-ONE-CHAR THRU 242-EXIT
044300         UNTIL WS-SCAN-POS > 80 OR WS-RAW-NAME-LEN >= 40.
044400     IF WS-RAW-NAME-LEN > 0
044500         STRING "Dr. " DELIMITED BY SIZE
044600                WS-RAW-NAME(1:WS-RAW-NAME-LEN) DELIMITED BY SIZE
044700                INTO LS-ENT-DOCTOR-NAME
044800         PERFORM 243-TITLE-CASE-NAME THRU 243-EXIT
044900     END-IF.
045000 241-EXIT.
045100     EXIT.
045200
045300****** SMH-0469 - A SPACE ONLY CONTINUES THE COPY WHEN THE NAME IS
045400****** STILL ON ITS FIRST WORD - A SPACE FOLLOWED BY A THIRD WORD
045500****** STOPS THE SCAN, PER THE ONE-OR-TWO-WORD LIMIT.  EACH
045600****** ALPHABETIC CHARACTER THAT FOLLOWS A SPACE STARTS A NEW
045700****** WORD AND BUMPS WS-DR-WORD-COUNT
045800 242-COPY-ONE-CHAR.
045900     MOVE WS-TEXT-LOWER(WS-SCAN-POS:1) TO WS-ONE-CHAR.
046000     IF WS-ONE-CHAR = SPACE
046100         IF WS-DR-WORD-COUNT >= 2
046200             MOVE 81 TO WS-SCAN-POS
046300         ELSE
046400             MOVE "Y" TO WS-PREV-SPACE-SW
046500             ADD 1 TO WS-RAW-NAME-LEN
046600             MOVE WS-ONE-CHAR TO WS-RAW-NAME(WS-RAW-NAME-LEN:1)
046700             ADD 1 TO WS-SCAN-POS
046800         END-IF
046900     ELSE
047000         IF WS-ONE-CHAR >= "a" AND WS-ONE-CHAR <= "z"
047100             IF WS-PREV-SPACE-SW = "Y"
047200                 ADD 1 TO WS-DR-WORD-COUNT
047300                 MOVE "N" TO WS-PREV-SPACE-SW
047400             END-IF
047500             IF WS-DR-WORD-COUNT > 2
047600                 MOVE 81 TO WS-SCAN-POS
047700             ELSE
047800                 ADD 1 TO WS-RAW-NAME-LEN
047900                 MOVE WS-ONE-CHAR TO WS-RAW-NAME(WS-RAW-NAME-LEN:1)
048000                 ADD 1 TO WS-SCAN-POS
048100             END-IF
048200         ELSE
048300             MOVE 81 TO WS-SCAN-POS
048400         END-IF
048500     END-IF.
048600 242-EXIT.
048700     EXIT.
048800
048900****** TITLE-CASES THE NAME PORTION ONLY - THE "Dr. " PREFIX
049000****** WAS ALREADY BUILT CORRECTLY ABOVE
049100 243-TITLE-CASE-NAME.
049200     MOVE "Y" TO WS-WORD-START-SW.
049300     MOVE 5 TO WS-SCAN-POS.
049400     PERFORM 244-TITLE-CASE-ONE THRU 244-EXIT
049500         UNTIL WS-SCAN-POS > 40.
049600 243-EXIT.
049700     EXIT.
049800
049900 244-TITLE-CASE-ONE.
050000     MOVE LS-ENT-DOCTOR-NAME(WS-SCAN-POS:1) TO WS-ONE-CHAR.
050100     IF WS-ONE-CHAR = SPACE
050200         MOVE "Y" TO WS-WORD-START-SW
050300     ELSE
050400         IF WS-WORD-START-SW = "Y"
050500             INSPECT WS-ONE-CHAR
050600                 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
050700             MOVE "N" TO WS-WORD-START-SW
050800         END-IF
050900         MOVE WS-ONE-CHAR TO LS-ENT-DOCTOR-NAME(WS-SCAN-POS:1)
051000     END-IF.
051100     ADD 1 TO WS-SCAN-POS.
051200 244-EXIT.
051300     EXIT.
