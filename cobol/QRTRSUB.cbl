000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QRTRSUB.
000300 AUTHOR. M. MALIK.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 08/14/95.
000600 DATE-COMPILED. 08/14/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM - CLASSIFIES ONE FREE-TEXT ADMIN
001300*          QUERY LINE AS EITHER "ANALYTICS" OR "MEDICAL-QUESTION"
001400*          BY SCANNING FOR A FIXED LIST OF KEYWORDS.  ADMNQRY
001500*          CALLS THIS ONCE PER QUERY BEFORE DECIDING WHETHER TO
001600*          HAND BACK KNOWLEDGE-BASE CONTEXT OR THE CANNED MEDICAL
001700*          REFUSAL NOTICE.
001800*
001900*          A QUERY THAT LOOKS LIKE BOTH (CONTAINS A MEDICAL
002000*          KEYWORD AND AN ANALYTICS KEYWORD) IS CLASSIFIED AS
002100*          ANALYTICS - THE MEDICAL WORD LIST ONLY WINS WHEN
002200*          NOTHING ANALYTICS-SHAPED IS ALSO PRESENT.
002300*
002400******************************************************************
002500*
002600*          CHANGE LOG
002700*
002800*     DATE     BY   TICKET    DESCRIPTION
002900*     -------- ---  --------  ------------------------------
003000*     081495   MM   INIT      ORIGINAL PROGRAM
003100*     022296   TGD  SMH-0008  ADDED "DASHBOARD" AND "STATISTICS"
003200*                             TO THE ANALYTICS KEYWORD LIST
003300*     112898   JS   SMH-0162  Y2K - NO DATE FIELDS IN THIS
003400*                             SUBPROGRAM, NO CHANGE NEEDED
003500*     061403   RPD  SMH-0244  ADDED "COMPARISON" AND "COMPARE"
003600*                             PER HELP DESK SUPERVISOR REQUEST
003700*     092910   MM   SMH-0340  MEDICAL LIST NOW SUPPRESSED WHEN
003800*                             AN ANALYTICS WORD IS ALSO PRESENT
003900*                             (WAS PREVIOUSLY FIRST-MATCH-WINS)
004000*     090816   RPD  SMH-0412  NO FUNCTIONAL CHANGE - RECOMPILE
004100*                             FOR NEW COMPILER RELEASE
004200*     021317   RPD  SMH-0455  THE OLD INSPECT...FOR ALL SCAN ONLY
004300*                             MATCHED A KEYWORD WHEN IT WAS THE
004400*                             LAST WORD IN THE QUERY (INSPECT PADS
004500*                             A TABLE ENTRY OUT TO ITS FULL PICTURE
004600*                             WIDTH BEFORE COMPARING) - REPLACED
004700*                             WITH A REAL SUBSTRING SCAN
004800*     030617   MM   SMH-0468  MOVED THE LOWERED-QUERY WORK FIELD
004900*                             BACK TO A 77-LEVEL PER SHOP
005000*                             STANDARD
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100 01  PARA-NAME                   PIC X(30) VALUE SPACES.
006200
006300 01  WS-CASE-WORK.
006400     05  WS-UPPER-ALPHA  PIC X(26)
006500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006600     05  WS-LOWER-ALPHA  PIC X(26)
006700         VALUE "abcdefghijklmnopqrstuvwxyz".
006800
006900 77  WS-QUERY-LOWER              PIC X(80).
007000
007100 01  WS-TALLY-WORK.
007200     05  WS-ANALYTICS-HITS       PIC 9(03) COMP VALUE 0.
007300     05  WS-MEDICAL-HITS         PIC 9(03) COMP VALUE 0.
007400
007500****** SMH-0455 - REAL SUBSTRING SCAN WORK AREA.  A KEYWORD'S
007600****** TRUE LENGTH IS FOUND BY TRIMMING TRAILING BLANKS OFF ITS
007700****** PIC X(20) TABLE ENTRY, THEN EVERY STARTING POSITION IN
007800****** THE 80-BYTE QUERY IS COMPARED AGAINST THAT MANY BYTES.
007900 01  WS-SUBSTR-WORK.
008000     05  WS-CURRENT-KW           PIC X(20).
008100     05  WS-KW-LEN               PIC 9(02) COMP.
008200     05  WS-KW-SUB               PIC 9(02) COMP.
008300     05  WS-SCAN-POS             PIC 9(02) COMP.
008400     05  WS-LAST-START-POS       PIC 9(02) COMP.
008500     05  WS-MATCH-SW             PIC X(01).
008600         88 WS-KW-MATCHED        VALUE "Y".
008700
008800****** THE ANALYTICS KEYWORD LIST - SMH-0008, SMH-0244
008900 01  WS-ANALYTICS-KEYWORDS.
009000     05  FILLER  PIC X(20) VALUE "trend".
009100     05  FILLER  PIC X(20) VALUE "workload".
009200     05  FILLER  PIC X(20) VALUE "busy".
009300     05  FILLER  PIC X(20) VALUE "most common".
009400     05  FILLER  PIC X(20) VALUE "prevalent".
009500     05  FILLER  PIC X(20) VALUE "distribution".
009600     05  FILLER  PIC X(20) VALUE "geographic".
009700     05  FILLER  PIC X(20) VALUE "branch".
009800     05  FILLER  PIC X(20) VALUE "area".
009900     05  FILLER  PIC X(20) VALUE "location".
010000     05  FILLER  PIC X(20) VALUE "summary".
010100     05  FILLER  PIC X(20) VALUE "analytics".
010200     05  FILLER  PIC X(20) VALUE "dashboard".
010300     05  FILLER  PIC X(20) VALUE "statistics".
010400     05  FILLER  PIC X(20) VALUE "data".
010500     05  FILLER  PIC X(20) VALUE "how many".
010600     05  FILLER  PIC X(20) VALUE "total".
010700     05  FILLER  PIC X(20) VALUE "count".
010800     05  FILLER  PIC X(20) VALUE "patients".
010900     05  FILLER  PIC X(20) VALUE "visits".
011000     05  FILLER  PIC X(20) VALUE "cases".
011100     05  FILLER  PIC X(20) VALUE "top".
011200     05  FILLER  PIC X(20) VALUE "highest".
011300     05  FILLER  PIC X(20) VALUE "lowest".
011400     05  FILLER  PIC X(20) VALUE "average".
011500     05  FILLER  PIC X(20) VALUE "comparison".
011600     05  FILLER  PIC X(20) VALUE "compare".
011700 01  WS-ANALYTICS-TABLE REDEFINES WS-ANALYTICS-KEYWORDS.
011800     05  WS-ANAL-KW OCCURS 27 TIMES
011900                    INDEXED BY WS-ANAL-IDX  PIC X(20).
012000
012100****** THE MEDICAL KEYWORD LIST - SEE SMH-0340 FOR THE
012200****** SUPPRESSION RULE WHEN ANALYTICS WORDS ARE ALSO PRESENT
012300 01  WS-MEDICAL-KEYWORDS.
012400     05  FILLER  PIC X(20) VALUE "symptom".
012500     05  FILLER  PIC X(20) VALUE "treatment".
012600     05  FILLER  PIC X(20) VALUE "cure".
012700     05  FILLER  PIC X(20) VALUE "medicine".
012800     05  FILLER  PIC X(20) VALUE "diagnosis".
012900     05  FILLER  PIC X(20) VALUE "difference between".
013000     05  FILLER  PIC X(20) VALUE "what is".
013100     05  FILLER  PIC X(20) VALUE "how to treat".
013200     05  FILLER  PIC X(20) VALUE "causes of".
013300     05  FILLER  PIC X(20) VALUE "prevent".
013400     05  FILLER  PIC X(20) VALUE "contagious".
013500     05  FILLER  PIC X(20) VALUE "infection".
013600     05  FILLER  PIC X(20) VALUE "disease information".
013700     05  FILLER  PIC X(20) VALUE "sinus".
013800     05  FILLER  PIC X(20) VALUE "cold".
013900     05  FILLER  PIC X(20) VALUE "flu".
014000     05  FILLER  PIC X(20) VALUE "fever".
014100     05  FILLER  PIC X(20) VALUE "pain".
014200     05  FILLER  PIC X(20) VALUE "ache".
014300 01  WS-MEDICAL-TABLE REDEFINES WS-MEDICAL-KEYWORDS.
014400     05  WS-MED-KW OCCURS 19 TIMES
014500                   INDEXED BY WS-MED-IDX  PIC X(20).
014600
014700 LINKAGE SECTION.
014800 01  LS-QUERY-TEXT                PIC X(80).
014900 01  LS-QUERY-TYPE                PIC X(16).
015000
015100 PROCEDURE DIVISION USING LS-QUERY-TEXT, LS-QUERY-TYPE.
015200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300     PERFORM 200-SCAN-ANALYTICS THRU 200-EXIT
015400         VARYING WS-ANAL-IDX FROM 1 BY 1
015500         UNTIL WS-ANAL-IDX > 27.
015600     PERFORM 300-SCAN-MEDICAL THRU 300-EXIT
015700         VARYING WS-MED-IDX FROM 1 BY 1
015800         UNTIL WS-MED-IDX > 19.
015900     IF WS-MEDICAL-HITS > 0 AND WS-ANALYTICS-HITS = 0
016000         MOVE "MEDICAL-QUESTION" TO LS-QUERY-TYPE
016100     ELSE
016200         MOVE "ANALYTICS" TO LS-QUERY-TYPE
016300     END-IF.
016400     GOBACK.
016500
016600 000-HOUSEKEEPING.
016700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016800     MOVE LS-QUERY-TEXT TO WS-QUERY-LOWER.
016900     INSPECT WS-QUERY-LOWER
017000         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
017100     MOVE ZERO TO WS-ANALYTICS-HITS, WS-MEDICAL-HITS.
017200 000-EXIT.
017300     EXIT.
017400
017500 200-SCAN-ANALYTICS.
017600     MOVE WS-ANAL-KW(WS-ANAL-IDX) TO WS-CURRENT-KW.
017700     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
017800     IF WS-KW-MATCHED
017900         ADD 1 TO WS-ANALYTICS-HITS
018000     END-IF.
018100 200-EXIT.
018200     EXIT.
018300
018400 300-SCAN-MEDICAL.
018500     MOVE WS-MED-KW(WS-MED-IDX) TO WS-CURRENT-KW.
018600     PERFORM 600-TEST-KEYWORD THRU 600-EXIT.
018700     IF WS-KW-MATCHED
018800         ADD 1 TO WS-MEDICAL-HITS
018900     END-IF.
019000 300-EXIT.
019100     EXIT.
019200
019300****** SMH-0455 - SHARED SUBSTRING TEST, CALLED FROM 200 AND 300
019400****** ABOVE.  600 TRIMS WS-CURRENT-KW TO ITS REAL LENGTH, THEN
019500****** 620 SLIDES THAT MANY BYTES ACROSS WS-QUERY-LOWER LOOKING
019600****** FOR AN EXACT MATCH AT EVERY STARTING POSITION.
019700 600-TEST-KEYWORD.
019800     MOVE "N" TO WS-MATCH-SW.
019900     MOVE 20 TO WS-KW-SUB.
020000     PERFORM 610-SCAN-KW-TRAILING THRU 610-EXIT
020100         UNTIL WS-KW-SUB < 1
020200            OR WS-CURRENT-KW(WS-KW-SUB:1) NOT = SPACE.
020300     IF WS-KW-SUB > 0
020400         MOVE WS-KW-SUB TO WS-KW-LEN
020500         COMPUTE WS-LAST-START-POS = 81 - WS-KW-LEN
020600         MOVE 1 TO WS-SCAN-POS
020700         PERFORM 620-COMPARE-AT-POS THRU 620-EXIT
020800             UNTIL WS-SCAN-POS > WS-LAST-START-POS
020900                OR WS-KW-MATCHED
021000     END-IF.
021100 600-EXIT.
021200     EXIT.
021300
021400 610-SCAN-KW-TRAILING.
021500     SUBTRACT 1 FROM WS-KW-SUB.
021600 610-EXIT.
021700     EXIT.
021800
021900 620-COMPARE-AT-POS.
022000     IF WS-QUERY-LOWER(WS-SCAN-POS:WS-KW-LEN) =
022100              WS-CURRENT-KW(1:WS-KW-LEN)
022200         MOVE "Y" TO WS-MATCH-SW
022300     END-IF.
022400     ADD 1 TO WS-SCAN-POS.
022500 620-EXIT.
022600     EXIT.
022700
