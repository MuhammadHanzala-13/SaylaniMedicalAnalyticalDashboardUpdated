000100******************************************************************
000200*    APPTREC  --  APPOINTMENT VISIT RECORD LAYOUT                *
000300*                                                                *
000400*    SHARED BY THE RAW FEED FROM THE HELP-DESK INTAKE SYSTEM     *
000500*    AND THE CLEANED APPOINTMENT FILE WRITTEN BY APPTCLN.        *
000600*    ON THE RAW FEED VISIT-DATE/VISIT-TIME/PARSE-OK ARE UNUSED   *
000700*    AND ARRIVE AS SPACES/ZEROES.                                *
000800*                                                                *
000900*    011595 JS  ORIGINAL LAYOUT FOR DAILY VISIT EXTRACT          *
001000*    030798 MM  ADDED AREA FIELD DERIVED FROM BRANCH NAME        *
001100*    091203 RPD WIDENED DISEASE-NAME TO X(30) PER BR 1140        *
001200*    052216 TGD ADDED VISIT-DATE/VISIT-TIME PARSED FIELDS        *
001300*    Y2K  998 JS  VISIT-TIMESTAMP CONFIRMED 4-DIGIT YEAR - OK    *
001400******************************************************************
001500 01  APPOINTMENT-VISIT-REC.
001600     05  VISIT-ID                   PIC X(10).
001700     05  PATIENT-ID                 PIC X(10).
001800     05  PATIENT-AGE                PIC 9(03).
001900     05  PATIENT-AGE-N REDEFINES PATIENT-AGE
002000                                    PIC 9(03).
002100     05  PATIENT-GENDER             PIC X(10).
002200     05  VISIT-TIMESTAMP-RAW        PIC X(16).
002300     05  VISIT-TIMESTAMP-PARTS REDEFINES VISIT-TIMESTAMP-RAW.
002400         10  VTS-DD                 PIC X(02).
002500         10  FILLER                 PIC X(01).
002600         10  VTS-MM                 PIC X(02).
002700         10  FILLER                 PIC X(01).
002800         10  VTS-YYYY               PIC X(04).
002900         10  FILLER                 PIC X(01).
003000         10  VTS-HH                 PIC X(02).
003100         10  FILLER                 PIC X(01).
003200         10  VTS-MIN                PIC X(02).
003300     05  BRANCH-NAME                PIC X(30).
003400     05  VISIT-AREA                 PIC X(20).
003500     05  DOCTOR-NAME                PIC X(30).
003600     05  DOCTOR-SPECIALTY           PIC X(25).
003700     05  DISEASE-NAME               PIC X(30).
003800     05  VISIT-DATE                 PIC 9(08).
003900     05  VISIT-DATE-PARTS REDEFINES VISIT-DATE.
004000         10  VISIT-DATE-CC          PIC 9(02).
004100         10  VISIT-DATE-YY          PIC 9(02).
004200         10  VISIT-DATE-MM          PIC 9(02).
004300         10  VISIT-DATE-DD          PIC 9(02).
004400     05  VISIT-TIME                 PIC 9(04).
004500     05  TIMESTAMP-PARSE-OK         PIC X(01).
004600         88  TIMESTAMP-PARSED       VALUE "Y".
004700         88  TIMESTAMP-NOT-PARSED   VALUE "N".
004800     05  FILLER                     PIC X(10).
