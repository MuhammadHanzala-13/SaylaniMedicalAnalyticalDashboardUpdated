000100******************************************************************
000200*    ABNDREC  --  ABEND/DUMP LINE WRITTEN TO SYSOUT              *
000300*                                                                *
000400*    COMMON LAYOUT FOR THE ONE-LINE DIAGNOSTIC MESSAGE EVERY     *
000500*    NIGHTLY ANALYTICS PROGRAM WRITES TO SYSOUT BEFORE AN        *
000600*    ABEND OR AN OUT-OF-BALANCE CONDITION.                      *
000700*                                                                *
000800*    052216 TGD  ORIGINAL LAYOUT, COPIED FROM THE DALYEDIT JOB   *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-REASON               PIC X(40).
001200     05  FILLER                     PIC X(02) VALUE SPACES.
001300     05  FILLER                     PIC X(12) VALUE "EXPECTED : ".
001400     05  EXPECTED-VAL               PIC -(9)9.
001500     05  FILLER                     PIC X(02) VALUE SPACES.
001600     05  FILLER                     PIC X(10) VALUE "ACTUAL : ".
001700     05  ACTUAL-VAL                 PIC -(9)9.
001800     05  FILLER                     PIC X(35) VALUE SPACES.
